000100******************************************************************
000200* RESVREC     -  RESERVATION MASTER RECORD                        *
000300*                                                                 *
000400*   ONE ENTRY PER RESERVATION.  MAINTAINED BY RESUPDT; READ BY    *
000500*   STYUPDT AT CHECK-IN TIME.                                     *
000600******************************************************************
000700 01  RESERVATION-RECORD.
000800     05  RES-ID                      PIC 9(9).
000900     05  RES-GUEST-ID                PIC 9(9).
001000     05  RES-RTYPE-ID                PIC 9(9).
001100     05  RES-ROOM-ID                 PIC 9(9).
001200     05  RES-CHECKIN-DATE            PIC 9(8).
001300     05  RES-CHECKOUT-DATE           PIC 9(8).
001400     05  RES-NUM-GUESTS              PIC 9(2).
001500     05  RES-STATUS                  PIC X(12).
001600         88  RES-RESERVED            VALUE "Reserved    ".
001700         88  RES-CONFIRMED           VALUE "Confirmed   ".
001800         88  RES-CANCELLED           VALUE "Cancelled   ".
001900         88  RES-NO-SHOW             VALUE "No-Show     ".
002000         88  RES-CHECKED-IN          VALUE "Checked-In  ".
002100         88  RES-CHECKED-OUT         VALUE "Checked-Out ".
002200     05  RES-SPECIAL-REQUESTS        PIC X(60).
002300*--- RESERVED FOR FUTURE FOLIO EXPANSION
002400     05  FILLER                      PIC X(05).
