000100******************************************************************
000200* CHRGEREC    -  INCIDENTAL CHARGE TRANSACTION RECORD             *
000300*                                                                 *
000400*   ONE ENTRY PER INCIDENTAL CHARGE POSTED DURING A STAY.  THIS   *
000500*   IS A TRANSACTION FILE - RECORDS ARE APPENDED, NEVER REWRITTEN.*
000600******************************************************************
000700 01  CHARGE-RECORD.
000800     05  CHG-ID                      PIC 9(9).
000900     05  CHG-STAY-ID                 PIC 9(9).
001000     05  CHG-SERVICE-TYPE            PIC X(15).
001100     05  CHG-DESCRIPTION             PIC X(60).
001200     05  CHG-AMOUNT                  PIC S9(7)V99 COMP-3.
001300     05  CHG-TIME                    PIC 9(14).
001400*--- RESERVED FOR FUTURE POS-INTERFACE EXPANSION
001500     05  FILLER                      PIC X(05).
