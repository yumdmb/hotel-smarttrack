000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GSTUPDT.
000300 AUTHOR. R HATTERSLEY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/14/91.
000600 DATE-COMPILED. 06/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE GUEST MASTER FILE FROM A
001300*          DAILY GUEST-MAINTENANCE TRANSACTION FILE PRODUCED BY
001400*          THE FRONT-DESK ENTRY SCREENS.
001500*
001600*          THE MASTER IS LOADED ENTIRELY INTO AN IN-MEMORY TABLE
001700*          AT HOUSEKEEPING TIME, EACH TRANSACTION IS APPLIED
001800*          AGAINST THE TABLE, AND THE WHOLE TABLE IS REWRITTEN TO
001900*          THE MASTER AT CLEANUP TIME.  A TRAILER RECORD BALANCES
002000*          THE NUMBER OF TRANSACTIONS READ.
002100*
002200******************************************************************
002300*
002400*          MASTER FILE (IN)        -  DDS0002.GSTFILE
002500*          MASTER FILE (OUT)       -  DDS0002.GSTFILE
002600*          TRANSACTION FILE        -  DDS0002.GSTTRAN
002700*          SEARCH-HITS FILE        -  DDS0002.GSTSRCH
002800*          ERROR FILE              -  DDS0002.GSTERR
002900*          DUMP FILE               -  SYSOUT
003000*
003100******************************************************************
003200* CHANGE LOG                                                     *
003300* ---------------------------------------------------------------*
003400* 06/14/91 RH  ORIGINAL.                             TKT DDS-2210*
003500* 11/02/92 RH  ADDED BLACKLIST TRANSACTION CODE.      TKT DDS-2318*
003600* 03/09/95 JLK SEARCH NOW ALSO SCANS ID-NUMBER (CASE-             *
003700*              SENSITIVE PER LEGAL).                  TKT DDS-2512*
003800* 02/19/99 AMF Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, NO     *
003900*              CHANGES REQUIRED.                      TKT DDS-2901*
004000* 07/30/07 JLK REACTIVATE NOW CLEARS STATUS-REASON.   TKT DDS-3377*
004100* 08/22/03 TGD ADDED TRAILER RECORD-COUNT BALANCING.  TKT DDS-3185*
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS NEXT-PAGE.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT GSTTRAN
005700     ASSIGN TO UT-S-GSTTRAN
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS IFCODE.
006000
006100     SELECT GSTFILE-IN
006200     ASSIGN TO UT-S-GSTFLIN
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS MFCODE.
006500
006600     SELECT GSTFILE-OUT
006700     ASSIGN TO UT-S-GSTFLOT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT GSTSRCH
007200     ASSIGN TO UT-S-GSTSRCH
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS SFCODE.
007500
007600     SELECT GSTERR
007700     ASSIGN TO UT-S-GSTERR
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS EFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(130).
009000
009100****** THIS FILE IS PASSED IN FROM THE FRONT-DESK ENTRY SYSTEM
009200****** IT CONSISTS OF ONE RECORD PER GUEST-MAINTENANCE REQUEST
009300****** THERE ARE TWO RECORD FORMATS - DETAIL AND TRAILER RECS
009400****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
009500 FD  GSTTRAN
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 231 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS GST-TRAN-REC-DATA.
010100 01  GST-TRAN-REC-DATA PIC X(231).
010200
010300****** GUEST MASTER - LOADED WHOLE INTO WS-GUEST-TABLE AT
010400****** HOUSEKEEPING, REWRITTEN WHOLE AT CLEANUP
010500 FD  GSTFILE-IN
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 206 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS GST-MSTR-IN-REC.
011100 01  GST-MSTR-IN-REC PIC X(206).
011200
011300 FD  GSTFILE-OUT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 206 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS GST-MSTR-OUT-REC.
011900 01  GST-MSTR-OUT-REC PIC X(206).
012000
012100 FD  GSTSRCH
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 206 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS GST-SRCH-REC.
012700 01  GST-SRCH-REC PIC X(206).
012800
012900 FD  GSTERR
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 271 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS GST-TRAN-REC-ERR.
013500 01  GST-TRAN-REC-ERR.
013600     05  ERR-MSG-GST                 PIC X(40).
013700     05  REST-OF-GST-REC             PIC X(231).
013800
013900** QSAM FILE
014000 WORKING-STORAGE SECTION.
014100
014200 01  FILE-STATUS-CODES.
014300     05  IFCODE                      PIC X(2).
014400         88  CODE-READ-OK            VALUE SPACES.
014500         88  NO-MORE-TRANS           VALUE "10".
014600     05  MFCODE                      PIC X(2).
014700         88  MSTR-READ-OK            VALUE SPACES.
014800         88  NO-MORE-MSTR            VALUE "10".
014900     05  OFCODE                      PIC X(2).
015000         88  CODE-WRITE              VALUE SPACES.
015100     05  SFCODE                      PIC X(2).
015200         88  CODE-WRITE-SRCH         VALUE SPACES.
015300     05  EFCODE                      PIC X(2).
015400         88  CODE-WRITE-ERR          VALUE SPACES.
015500
015600 01  GUEST-TRAN-REC.
015700     05  GST-TRAN-CODE               PIC X(2).
015800         88  GST-TC-CREATE           VALUE "CR".
015900         88  GST-TC-UPDATE           VALUE "UP".
016000         88  GST-TC-SEARCH           VALUE "SR".
016100         88  GST-TC-DEACTIVATE       VALUE "DA".
016200         88  GST-TC-BLACKLIST        VALUE "BL".
016300         88  GST-TC-REACTIVATE       VALUE "RA".
016400         88  GST-TC-TRAILER          VALUE "TR".
016500     05  GST-TRAN-GUEST-ID           PIC 9(9).
016600     05  GST-TRAN-NAME                PIC X(40).
016700     05  GST-TRAN-EMAIL               PIC X(40).
016800     05  GST-TRAN-PHONE               PIC X(20).
016900     05  GST-TRAN-ID-NUMBER           PIC X(20).
017000     05  GST-TRAN-REASON              PIC X(60).
017100     05  GST-TRAN-SEARCH-TERM         PIC X(40).
017200
017300 01  WS-TRAILER-REC.
017400     05  FILLER                      PIC X(1).
017500     05  IN-RECORD-COUNT             PIC 9(9).
017600     05  FILLER                      PIC X(1).
017700     05  IN-CREATE-COUNT             PIC 9(9).
017800     05  IN-UPDATE-COUNT             PIC 9(9).
017900     05  IN-ERROR-COUNT              PIC 9(9).
018000
018100** TABLE OF ALL GUEST RECORDS - LOADED FROM GSTFILE-IN, SEARCHED
018200** AND UPDATED IN PLACE, THEN RE-WRITTEN TO GSTFILE-OUT WHOLE.
018300 01  WS-GUEST-TABLE-CTL.
018400     05  WS-GUEST-TABLE-MAX          PIC 9(4) COMP VALUE 2000.
018500     05  WS-GUEST-TABLE-CNT          PIC 9(4) COMP VALUE ZERO.
018600     05  WS-GUEST-TABLE OCCURS 1 TO 2000 TIMES
018700         DEPENDING ON WS-GUEST-TABLE-CNT
018800         ASCENDING KEY IS TBL-GUEST-ID
018900         INDEXED BY GST-IDX.
019000         10  TBL-GUEST-ID            PIC 9(9).
019100         10  TBL-GUEST-NAME           PIC X(40).
019200         10  TBL-GUEST-EMAIL          PIC X(40).
019300         10  TBL-GUEST-PHONE          PIC X(20).
019400         10  TBL-GUEST-ID-NUMBER      PIC X(20).
019500         10  TBL-GUEST-STATUS         PIC X(12).
019600         10  TBL-GUEST-STATUS-REASON  PIC X(60).
019700
019800 01  MISC-WS-FLDS.
019900     05  WS-NEXT-GUEST-ID            PIC 9(9) VALUE ZERO.
020000     05  RETURN-CD                   PIC S9(04) VALUE ZERO.
020100     05  WS-FOUND-IDX                PIC 9(4) COMP VALUE ZERO.
020200
020300** CASE-FOLD WORK AREAS FOR THE CASE-INSENSITIVE SUBSTRING SEARCH
020400 01  WS-SEARCH-WORK.
020500     05  WS-SEARCH-TERM-UC           PIC X(40).
020600     05  WS-FIELD-UC                 PIC X(40).
020700     05  WS-SUB-I                    PIC 9(2) COMP.
020800     05  WS-SUB-J                    PIC 9(2) COMP.
020900     05  WS-SUB-FIELD-LTH            PIC 9(2) COMP.
021000     05  WS-SUB-TERM-LTH             PIC 9(2) COMP.
021100     05  WS-SUB-MATCH-SW             PIC X(1).
021200         88  SUB-MATCH-FOUND         VALUE "Y".
021300
021400** CURRENT DATE/TIME WORK AREA - REDEFINED FOR THE HEADER ON
021500** WRITTEN SEARCH-HIT LINES AND FOR DEBUG DISPLAYS
021600 01  WS-TODAY                        PIC 9(8) VALUE ZERO.
021700 01  WS-TODAY-X REDEFINES WS-TODAY.
021800     05  WS-TODAY-CCYY               PIC 9(4).
021900     05  WS-TODAY-MM                 PIC 9(2).
022000     05  WS-TODAY-DD                 PIC 9(2).
022100
022200 01  WS-TIME-OF-DAY                  PIC 9(8) VALUE ZERO.
022300 01  WS-TIME-OF-DAY-X REDEFINES WS-TIME-OF-DAY.
022400     05  WS-TOD-HH                   PIC 9(2).
022500     05  WS-TOD-MM                   PIC 9(2).
022600     05  WS-TOD-SS                   PIC 9(2).
022700     05  WS-TOD-HH-X                 PIC 9(2).
022800
022900 01  WS-NEXT-ID-EDIT                 PIC 9(9) VALUE ZERO.
023000 01  WS-NEXT-ID-DISPLAY REDEFINES WS-NEXT-ID-EDIT
023100                                      PIC 9(9).
023200
023300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023400     05  RECORDS-READ                PIC 9(7) COMP.
023500     05  RECORDS-CREATED             PIC 9(7) COMP.
023600     05  RECORDS-UPDATED             PIC 9(7) COMP.
023700     05  RECORDS-IN-ERROR            PIC 9(7) COMP.
023800     05  TABLE-ROW-SUB               PIC 9(4) COMP.
023900
024000 01  FLAGS-AND-SWITCHES.
024100     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
024200         88  NO-MORE-DATA            VALUE "N".
024300     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
024400         88  RECORD-ERROR-FOUND      VALUE "Y".
024500         88  VALID-RECORD            VALUE "N".
024600
024700 COPY ABENDREC.
024800
024900 PROCEDURE DIVISION.
025000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025100     PERFORM 100-MAINLINE THRU 100-EXIT
025200             UNTIL NO-MORE-DATA OR GST-TC-TRAILER.
025300     PERFORM 999-CLEANUP THRU 999-EXIT.
025400     MOVE +0 TO RETURN-CODE.
025500     GOBACK.
025600
025700 000-HOUSEKEEPING.
025800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025900     DISPLAY "******** BEGIN JOB GSTUPDT ********".
026000     ACCEPT  WS-TODAY FROM DATE.
026100     ACCEPT  WS-TIME-OF-DAY FROM TIME.
026200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
026300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026400     PERFORM 050-LOAD-GUEST-TABLE THRU 050-EXIT
026500             UNTIL NO-MORE-MSTR.
026600     PERFORM 900-READ-GSTTRAN THRU 900-EXIT.
026700     IF NO-MORE-DATA
026800         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
026900         GO TO 1000-ABEND-RTN.
027000 000-EXIT.
027100     EXIT.
027200
027300 050-LOAD-GUEST-TABLE.
027400     MOVE "050-LOAD-GUEST-TABLE" TO PARA-NAME.
027500     READ GSTFILE-IN INTO WS-GUEST-TABLE(WS-GUEST-TABLE-CNT + 1)
027600         AT END
027700         MOVE "10" TO MFCODE
027800         GO TO 050-EXIT
027900     END-READ.
028000     ADD 1 TO WS-GUEST-TABLE-CNT.
028100     IF TBL-GUEST-ID(WS-GUEST-TABLE-CNT) > WS-NEXT-GUEST-ID
028200         MOVE TBL-GUEST-ID(WS-GUEST-TABLE-CNT)
028300                                      TO WS-NEXT-GUEST-ID.
028400 050-EXIT.
028500     EXIT.
028600
028700 100-MAINLINE.
028800     MOVE "100-MAINLINE" TO PARA-NAME.
028900     MOVE "N" TO ERROR-FOUND-SW.
029000     IF GST-TC-CREATE
029100         PERFORM 300-CREATE-GUEST THRU 300-EXIT
029200     ELSE IF GST-TC-UPDATE
029300         PERFORM 350-UPDATE-GUEST THRU 350-EXIT
029400     ELSE IF GST-TC-SEARCH
029500         PERFORM 400-SEARCH-GUEST THRU 400-EXIT
029600     ELSE IF GST-TC-DEACTIVATE OR GST-TC-BLACKLIST
029700         PERFORM 450-SET-GUEST-STATUS THRU 450-EXIT
029800     ELSE IF GST-TC-REACTIVATE
029900         PERFORM 470-REACTIVATE-GUEST THRU 470-EXIT
030000     ELSE
030100         MOVE "*** UNKNOWN GUEST TRANSACTION CODE" TO
030200             ERR-MSG-GST
030300         MOVE "Y" TO ERROR-FOUND-SW.
030400
030500     IF RECORD-ERROR-FOUND
030600         PERFORM 700-WRITE-GSTERR THRU 700-EXIT.
030700
030800     PERFORM 900-READ-GSTTRAN THRU 900-EXIT.
030900 100-EXIT.
031000     EXIT.
031100
031200* LOCATE A GUEST ROW BY GUEST-ID.  SETS WS-FOUND-IDX TO THE
031300* MATCHING SUBSCRIPT, OR ZERO IF NOT ON FILE.
031400 200-FIND-GUEST.
031500     MOVE "200-FIND-GUEST" TO PARA-NAME.
031600     MOVE ZERO TO WS-FOUND-IDX.
031700     SEARCH ALL WS-GUEST-TABLE
031800         AT END
031900             MOVE ZERO TO WS-FOUND-IDX
032000         WHEN TBL-GUEST-ID(GST-IDX) = GST-TRAN-GUEST-ID
032100             SET WS-FOUND-IDX TO GST-IDX
032200     END-SEARCH.
032300 200-EXIT.
032400     EXIT.
032500
032600* CREATE - ASSIGN NEXT GUEST-ID, DEFAULT STATUS ACTIVE, NO
032700* STATUS REASON, APPEND TO THE END OF THE TABLE (IDS ALWAYS
032800* ASCEND SO THE ASCENDING-KEY TABLE STAYS IN ORDER).
032900 300-CREATE-GUEST.
033000     MOVE "300-CREATE-GUEST" TO PARA-NAME.
033100     ADD 1 TO WS-NEXT-GUEST-ID.
033200     ADD 1 TO WS-GUEST-TABLE-CNT.
033300     MOVE WS-NEXT-GUEST-ID TO TBL-GUEST-ID(WS-GUEST-TABLE-CNT).
033400     MOVE GST-TRAN-NAME      TO TBL-GUEST-NAME(WS-GUEST-TABLE-CNT).
033500     MOVE GST-TRAN-EMAIL     TO TBL-GUEST-EMAIL(WS-GUEST-TABLE-CNT).
033600     MOVE GST-TRAN-PHONE     TO TBL-GUEST-PHONE(WS-GUEST-TABLE-CNT).
033700     MOVE GST-TRAN-ID-NUMBER TO
033800                          TBL-GUEST-ID-NUMBER(WS-GUEST-TABLE-CNT).
033900     MOVE "Active      "    TO TBL-GUEST-STATUS(WS-GUEST-TABLE-CNT).
034000     MOVE SPACES             TO
034100                      TBL-GUEST-STATUS-REASON(WS-GUEST-TABLE-CNT).
034200     ADD 1 TO RECORDS-CREATED.
034300 300-EXIT.
034400     EXIT.
034500
034600* UPDATE - LOCATE BY GUEST-ID, REPLACE THE SUPPLIED FIELDS.
034700 350-UPDATE-GUEST.
034800     MOVE "350-UPDATE-GUEST" TO PARA-NAME.
034900     PERFORM 200-FIND-GUEST THRU 200-EXIT.
035000     IF WS-FOUND-IDX = ZERO
035100         MOVE "*** GUEST-ID NOT FOUND FOR UPDATE" TO
035200             ERR-MSG-GST
035300         MOVE "Y" TO ERROR-FOUND-SW
035400         GO TO 350-EXIT.
035500
035600     MOVE GST-TRAN-NAME       TO TBL-GUEST-NAME(WS-FOUND-IDX).
035700     MOVE GST-TRAN-EMAIL      TO TBL-GUEST-EMAIL(WS-FOUND-IDX).
035800     MOVE GST-TRAN-PHONE      TO TBL-GUEST-PHONE(WS-FOUND-IDX).
035900     MOVE GST-TRAN-ID-NUMBER  TO
036000                                TBL-GUEST-ID-NUMBER(WS-FOUND-IDX).
036100     ADD 1 TO RECORDS-UPDATED.
036200 350-EXIT.
036300     EXIT.
036400
036500* SEARCH - SUBSTRING MATCH ON NAME/EMAIL/PHONE (CASE-INSENSITIVE)
036600* OR ID-NUMBER (CASE-SENSITIVE), OR'D TOGETHER.  EVERY TABLE ROW
036700* IS CHECKED - THIS IS A LINEAR SCAN, NOT A KEYED SEARCH.
036800 400-SEARCH-GUEST.
036900     MOVE "400-SEARCH-GUEST" TO PARA-NAME.
037000     MOVE 1 TO TABLE-ROW-SUB.
037100     PERFORM 410-SEARCH-ONE-ROW THRU 410-EXIT
037200         VARYING TABLE-ROW-SUB FROM 1 BY 1
037300         UNTIL TABLE-ROW-SUB > WS-GUEST-TABLE-CNT.
037400 400-EXIT.
037500     EXIT.
037600
037700 410-SEARCH-ONE-ROW.
037800     MOVE "N" TO WS-SUB-MATCH-SW.
037900
038000     MOVE GST-TRAN-SEARCH-TERM TO WS-SEARCH-TERM-UC.
038100     INSPECT WS-SEARCH-TERM-UC CONVERTING
038200         "abcdefghijklmnopqrstuvwxyz" TO
038300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038400
038500     MOVE TBL-GUEST-NAME(TABLE-ROW-SUB) TO WS-FIELD-UC.
038600     INSPECT WS-FIELD-UC CONVERTING
038700         "abcdefghijklmnopqrstuvwxyz" TO
038800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038900     PERFORM 420-SUBSTRING-CHECK THRU 420-EXIT.
039000
039100     IF NOT SUB-MATCH-FOUND
039200         MOVE TBL-GUEST-EMAIL(TABLE-ROW-SUB) TO WS-FIELD-UC
039300         INSPECT WS-FIELD-UC CONVERTING
039400             "abcdefghijklmnopqrstuvwxyz" TO
039500             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039600         PERFORM 420-SUBSTRING-CHECK THRU 420-EXIT.
039700
039800     IF NOT SUB-MATCH-FOUND
039900         MOVE TBL-GUEST-PHONE(TABLE-ROW-SUB) TO WS-FIELD-UC
040000         INSPECT WS-FIELD-UC CONVERTING
040100             "abcdefghijklmnopqrstuvwxyz" TO
040200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
040300         PERFORM 420-SUBSTRING-CHECK THRU 420-EXIT.
040400
040500     IF NOT SUB-MATCH-FOUND
040600         MOVE GST-TRAN-SEARCH-TERM TO WS-SEARCH-TERM-UC
040700         MOVE TBL-GUEST-ID-NUMBER(TABLE-ROW-SUB) TO WS-FIELD-UC
040800         PERFORM 420-SUBSTRING-CHECK THRU 420-EXIT.
040900
041000     IF SUB-MATCH-FOUND
041100         PERFORM 430-WRITE-SEARCH-HIT THRU 430-EXIT.
041200 410-EXIT.
041300     EXIT.
041400
041500* BYTE-BY-BYTE SUBSTRING TEST: IS WS-SEARCH-TERM-UC A SUBSTRING
041600* OF WS-FIELD-UC?  SETS SUB-MATCH-FOUND WHEN IT IS.
041700 420-SUBSTRING-CHECK.
041800     MOVE ZERO TO WS-SUB-FIELD-LTH, WS-SUB-TERM-LTH.
041900     INSPECT WS-FIELD-UC TALLYING WS-SUB-FIELD-LTH
042000         FOR CHARACTERS BEFORE INITIAL SPACES.
042100     INSPECT WS-SEARCH-TERM-UC TALLYING WS-SUB-TERM-LTH
042200         FOR CHARACTERS BEFORE INITIAL SPACES.
042300
042400     IF WS-SUB-TERM-LTH = ZERO OR WS-SUB-FIELD-LTH = ZERO
042500         GO TO 420-EXIT.
042600     IF WS-SUB-TERM-LTH > WS-SUB-FIELD-LTH
042700         GO TO 420-EXIT.
042800
042900     MOVE 1 TO WS-SUB-I.
043000     PERFORM 425-TRY-ONE-POSITION THRU 425-EXIT
043100         VARYING WS-SUB-I FROM 1 BY 1
043200         UNTIL SUB-MATCH-FOUND OR
043300               WS-SUB-I > (WS-SUB-FIELD-LTH - WS-SUB-TERM-LTH + 1).
043400 420-EXIT.
043500     EXIT.
043600
043700 425-TRY-ONE-POSITION.
043800     IF WS-FIELD-UC(WS-SUB-I:WS-SUB-TERM-LTH) =
043900        WS-SEARCH-TERM-UC(1:WS-SUB-TERM-LTH)
044000         MOVE "Y" TO WS-SUB-MATCH-SW.
044100 425-EXIT.
044200     EXIT.
044300
044400 430-WRITE-SEARCH-HIT.
044500     MOVE "430-WRITE-SEARCH-HIT" TO PARA-NAME.
044600     WRITE GST-SRCH-REC FROM WS-GUEST-TABLE(TABLE-ROW-SUB).
044700 430-EXIT.
044800     EXIT.
044900
045000* DEACTIVATE / BLACKLIST - A MISSING GUEST-ID IS A SILENT NO-OP,
045100* NOT AN ERROR.
045200 450-SET-GUEST-STATUS.
045300     MOVE "450-SET-GUEST-STATUS" TO PARA-NAME.
045400     PERFORM 200-FIND-GUEST THRU 200-EXIT.
045500     IF WS-FOUND-IDX = ZERO
045600         GO TO 450-EXIT.
045700
045800     IF GST-TC-DEACTIVATE
045900         MOVE "Inactive    " TO TBL-GUEST-STATUS(WS-FOUND-IDX)
046000     ELSE
046100         MOVE "Blacklisted " TO TBL-GUEST-STATUS(WS-FOUND-IDX).
046200
046300     MOVE GST-TRAN-REASON TO
046400                          TBL-GUEST-STATUS-REASON(WS-FOUND-IDX).
046500     ADD 1 TO RECORDS-UPDATED.
046600 450-EXIT.
046700     EXIT.
046800
046900* REACTIVATE - A MISSING GUEST-ID IS A SILENT NO-OP, NOT AN
047000* ERROR.
047100 470-REACTIVATE-GUEST.
047200     MOVE "470-REACTIVATE-GUEST" TO PARA-NAME.
047300     PERFORM 200-FIND-GUEST THRU 200-EXIT.
047400     IF WS-FOUND-IDX = ZERO
047500         GO TO 470-EXIT.
047600
047700     MOVE "Active      " TO TBL-GUEST-STATUS(WS-FOUND-IDX).
047800     MOVE SPACES          TO
047900                          TBL-GUEST-STATUS-REASON(WS-FOUND-IDX).
048000     ADD 1 TO RECORDS-UPDATED.
048100 470-EXIT.
048200     EXIT.
048300
048400 700-WRITE-GSTERR.
048500     MOVE GUEST-TRAN-REC TO REST-OF-GST-REC.
048600     WRITE GST-TRAN-REC-ERR.
048700     ADD 1 TO RECORDS-IN-ERROR.
048800 700-EXIT.
048900     EXIT.
049000
049100 800-OPEN-FILES.
049200     MOVE "800-OPEN-FILES" TO PARA-NAME.
049300     OPEN INPUT  GSTTRAN, GSTFILE-IN.
049400     OPEN OUTPUT GSTFILE-OUT, GSTSRCH, GSTERR, SYSOUT.
049500 800-EXIT.
049600     EXIT.
049700
049800 850-CLOSE-FILES.
049900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
050000     CLOSE GSTTRAN, GSTFILE-IN, GSTFILE-OUT, GSTSRCH, GSTERR,
050100           SYSOUT.
050200 850-EXIT.
050300     EXIT.
050400
050500 900-READ-GSTTRAN.
050600     READ GSTTRAN INTO GUEST-TRAN-REC
050700         AT END MOVE "N" TO MORE-DATA-SW
050800         GO TO 900-EXIT
050900     END-READ.
051000     ADD 1 TO RECORDS-READ.
051100 900-EXIT.
051200     EXIT.
051300
051400 999-CLEANUP.
051500     MOVE "999-CLEANUP" TO PARA-NAME.
051600     IF NOT GST-TC-TRAILER
051700         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
051800         GO TO 1000-ABEND-RTN.
051900
052000     MOVE GST-TRAN-REC-DATA TO WS-TRAILER-REC.
052100     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
052200         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE" TO
052300             ABEND-REASON
052400         MOVE RECORDS-READ    TO ACTUAL-VAL
052500         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
052600         WRITE SYSOUT-REC FROM ABEND-REC
052700         GO TO 1000-ABEND-RTN.
052800
052900     MOVE 1 TO TABLE-ROW-SUB.
053000     PERFORM 950-REWRITE-MASTER THRU 950-EXIT
053100         VARYING TABLE-ROW-SUB FROM 1 BY 1
053200         UNTIL TABLE-ROW-SUB > WS-GUEST-TABLE-CNT.
053300
053400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053500
053600     DISPLAY "** TRANSACTIONS READ **".
053700     DISPLAY RECORDS-READ.
053800     DISPLAY "** GUESTS CREATED **".
053900     DISPLAY RECORDS-CREATED.
054000     DISPLAY "** GUESTS UPDATED **".
054100     DISPLAY RECORDS-UPDATED.
054200     DISPLAY "** ERROR TRANSACTIONS **".
054300     DISPLAY RECORDS-IN-ERROR.
054400
054500     DISPLAY "******** NORMAL END OF JOB GSTUPDT ********".
054600 999-EXIT.
054700     EXIT.
054800
054900 950-REWRITE-MASTER.
055000     WRITE GST-MSTR-OUT-REC FROM WS-GUEST-TABLE(TABLE-ROW-SUB).
055100 950-EXIT.
055200     EXIT.
055300
055400 1000-ABEND-RTN.
055500     WRITE SYSOUT-REC FROM ABEND-REC.
055600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055700     DISPLAY "*** ABNORMAL END OF JOB - GSTUPDT ***" UPON CONSOLE.
055800     DIVIDE ZERO-VAL INTO ONE-VAL.
