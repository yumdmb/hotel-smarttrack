000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  UNPDLIST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/02/91.
000600 DATE-COMPILED. 07/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE INVOICE MASTER IN FULL AND
001300*          PRINTS THE UNPAID INVOICES REPORT - ONE DETAIL LINE
001400*          FOR EVERY INVOICE WHOSE OUTSTANDING BALANCE IS
001500*          GREATER THAN ZERO - WITH A GRAND TOTAL TRAILER LINE,
001600*          THE SAME WAY PATLIST ONCE PRINTED THE PATIENT DAILY
001700*          CHARGES LIST FROM PATMSTR.  THIS PROGRAM DOES NOT
001800*          UPDATE THE INVOICE MASTER - IT IS READ-ONLY HERE.
001900*
002000******************************************************************
002100*
002200*          INVOICE MASTER (IN)      -  DDS0002.INVCFILE
002300*          UNPAID RPT FILE (OUT)    -  DDS0002.UNPDRPT
002400*          DUMP FILE                -  SYSOUT
002500*
002600******************************************************************
002700* CHANGE LOG                                                     *
002800* ---------------------------------------------------------------*
002900* 07/02/91 JS  ORIGINAL.                              TKT DDS-2240*
003000* 04/14/94 RH  ADDED STATUS COLUMN TO DETAIL LINE.     TKT DDS-2401*
003100* 02/19/99 AMF Y2K - HEADER DATE CONFIRMED ALREADY                *
003200*              CCYY-MM-DD, NO CHANGES REQUIRED.        DDS-2919   *
003300* 11/02/05 JLK RUNS AGAINST FULL MASTER REGARDLESS OF ANY STAY OR *
003400*              BILLING TRANSACTION ACTIVITY THAT DAY.  TKT DDS-3277*
003500* 06/02/09 JK  REMOVED 1000-ABEND-RTN - THIS PROGRAM HAS NO       *
003600*              TRANSACTION FILE AND NO TRAILER RECORD TO BALANCE  *
003700*              AGAINST LIKE THE *UPDT PROGRAMS DO, SO THE PARAGRAPH*
003800*              WAS NEVER REACHABLE.  PARA-NAME TRACKING FROM      *
003900*              ABENDREC STAYS FOR DIAGNOSTIC USE.    TKT DDS-3415 *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT INVCFILE-IN
005500     ASSIGN TO UT-S-INVCFLIN
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS NFCODE.
005800
005900     SELECT UNPDRPT
006000     ASSIGN TO UT-S-UNPDRPT
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC  PIC X(130).
007300
007400****** FULL INVOICE MASTER, ONE ENTRY PER STAY THAT CHECKED OUT
007500 FD  INVCFILE-IN
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 96 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS INVC-IN-REC.
008100 01  INVC-IN-REC PIC X(96).
008200
008300 FD  UNPDRPT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 132 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS RPT-REC.
008900 01  RPT-REC  PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200
009300 01  FILE-STATUS-CODES.
009400     05  NFCODE                  PIC X(2).
009500         88  NO-MORE-INVC    VALUE "10".
009600     05  OFCODE                  PIC X(2).
009700         88  CODE-WRITE      VALUE SPACES.
009800
009900 COPY INVCEREC.
010000
010100 01  WS-HDR-REC.
010200     05  FILLER                  PIC X(1) VALUE " ".
010300     05  HDR-DATE.
010400         10  HDR-YY              PIC 9(4).
010500         10  DASH-1              PIC X(1) VALUE "-".
010600         10  HDR-MM              PIC 9(2).
010700         10  DASH-2              PIC X(1) VALUE "-".
010800         10  HDR-DD              PIC 9(2).
010900     05  FILLER                  PIC X(18) VALUE SPACE.
011000     05  FILLER                  PIC X(40) VALUE
011100         "Hotel SmartTrack Unpaid Invoices List".
011200     05  FILLER         PIC X(26)
011300                   VALUE "Page Number:" Justified Right.
011400     05  PAGE-NBR-O              PIC ZZ9.
011500     05  FILLER                  PIC X(34) VALUE SPACES.
011600
011700 01  WS-TRAILER-REC.
011800     05  FILLER                  PIC X(3) VALUE SPACES.
011900     05  FILLER                  PIC X(24)
012000                   VALUE "TOTAL UNPAID INVOICES:".
012100     05  TRL-INVOICE-COUNT-O     PIC ZZZZ9.
012200     05  FILLER                  PIC X(3) VALUE SPACES.
012300     05  FILLER                  PIC X(24)
012400                   VALUE "TOTAL OUTSTANDING BAL:".
012500     05  TRL-TOTAL-OUTSTANDING-O PIC $$$,$$$,$$9.99.
012600     05  FILLER                  PIC X(59) VALUE SPACES.
012700
012800 01  WS-COLM-HDR-REC.
012900     05  FILLER            PIC X(10) VALUE "INVOICE-ID".
013000     05  FILLER            PIC X(10) VALUE "STAY-ID".
013100     05  FILLER            PIC X(10) VALUE "GUEST-ID".
013200     05  FILLER            PIC X(16) VALUE "TOTAL AMOUNT".
013300     05  FILLER            PIC X(16) VALUE "AMOUNT PAID".
013400     05  FILLER            PIC X(16) VALUE "OUTSTANDING".
013500     05  FILLER            PIC X(16) VALUE "STATUS".
013600     05  FILLER            PIC X(38) VALUE SPACES.
013700
013800 01  WS-DETAIL-REC.
013900     05  INVOICE-ID-O           PIC ZZZZZZZZ9.
014000     05  FILLER                 PIC X(1) VALUE SPACES.
014100     05  STAY-ID-O              PIC ZZZZZZZZ9.
014200     05  FILLER                 PIC X(1) VALUE SPACES.
014300     05  GUEST-ID-O             PIC ZZZZZZZZ9.
014400     05  FILLER                 PIC X(2) VALUE SPACES.
014500     05  TOTAL-AMOUNT-O         PIC $$$,$$9.99.
014600     05  FILLER                 PIC X(2) VALUE SPACES.
014700     05  AMOUNT-PAID-O          PIC $$$,$$9.99.
014800     05  FILLER                 PIC X(2) VALUE SPACES.
014900     05  OUTSTANDING-BAL-O      PIC $$$,$$9.99.
015000     05  FILLER                 PIC X(2) VALUE SPACES.
015100     05  STATUS-O               PIC X(15).
015200     05  FILLER                 PIC X(50) VALUE SPACES.
015300
015400 01  WS-BLANK-LINE.
015500     05  FILLER     PIC X(132) VALUE SPACES.
015600
015700 01  WS-OUTSTANDING-EDIT         PIC S9(7)V99.
015800
015900 01  WS-INV-ID-DISPLAY           PIC 9(9).
016000 01  WS-INV-ID-EDIT REDEFINES WS-INV-ID-DISPLAY.
016100     05  WS-INV-ID-HI            PIC 9(5).
016200     05  WS-INV-ID-LO            PIC 9(4).
016300
016400 01  WS-TOTAL-OUTSTANDING-DISPLAY PIC S9(9)V99.
016500 01  WS-TOTAL-OUTSTANDING-EDIT REDEFINES
016600         WS-TOTAL-OUTSTANDING-DISPLAY.
016700     05  WS-TOTOUT-WHOLE         PIC S9(9).
016800     05  WS-TOTOUT-CENTS         PIC 99.
016900
017000 01  WS-TODAY                    PIC 9(8).
017100 01  WS-TODAY-X REDEFINES WS-TODAY.
017200     05  WS-TODAY-CCYY           PIC 9(4).
017300     05  WS-TODAY-MM             PIC 9(2).
017400     05  WS-TODAY-DD             PIC 9(2).
017500
017600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017700     05  RECORDS-READ                PIC 9(7) COMP.
017800     05  RECORDS-WRITTEN             PIC 9(7) COMP.
017900     05  UNPAID-INVOICE-COUNT        PIC 9(7) COMP.
018000     05  WS-TOTAL-OUTSTANDING        PIC S9(9)V99 COMP-3.
018100     05  WS-LINES                    PIC 9(02) COMP VALUE 99.
018200     05  WS-PAGES                    PIC 9(02) COMP VALUE 1.
018300
018400 01  FLAGS-AND-SWITCHES.
018500     05 MORE-INVCDATA-SW          PIC X(01) VALUE "Y".
018600         88 NO-MORE-INVOICES  VALUE "N".
018700         88 MORE-INVOICES     VALUE "Y".
018800
018900 COPY ABENDREC.
019000
019100 PROCEDURE DIVISION.
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019300     PERFORM 100-MAINLINE THRU 100-EXIT
019400             UNTIL NO-MORE-INVOICES.
019500     PERFORM 999-CLEANUP THRU 999-EXIT.
019600     MOVE +0 TO RETURN-CODE.
019700     GOBACK.
019800
019900 000-HOUSEKEEPING.
020000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020100     DISPLAY "******** BEGIN JOB UNPDLIST ********".
020200     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
020300     MOVE WS-TODAY-CCYY  TO HDR-YY.
020400     MOVE WS-TODAY-MM    TO HDR-MM.
020500     MOVE WS-TODAY-DD    TO HDR-DD.
020600
020700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020900     PERFORM 900-READ-INVCFILE THRU 900-EXIT.
021000 000-EXIT.
021100     EXIT.
021200
021300 100-MAINLINE.
021400     MOVE "100-MAINLINE" TO PARA-NAME.
021500     IF INV-OUTSTANDING-BALANCE > 0
021600         PERFORM 700-WRITE-DETAIL THRU 700-EXIT.
021700     PERFORM 900-READ-INVCFILE THRU 900-EXIT.
021800 100-EXIT.
021900     EXIT.
022000
022100 600-PAGE-BREAK.
022200     MOVE "600-PAGE-BREAK" TO PARA-NAME.
022300     WRITE RPT-REC FROM WS-BLANK-LINE.
022400     MOVE WS-PAGES TO PAGE-NBR-O.
022500     WRITE RPT-REC FROM WS-HDR-REC
022600         AFTER ADVANCING NEXT-PAGE.
022700     WRITE RPT-REC FROM WS-BLANK-LINE
022800         AFTER ADVANCING 1.
022900     WRITE RPT-REC FROM WS-COLM-HDR-REC
023000         AFTER ADVANCING 2.
023100     ADD +1 TO WS-PAGES.
023200     MOVE +4 TO WS-LINES.
023300 600-EXIT.
023400     EXIT.
023500
023600 700-WRITE-DETAIL.
023700     MOVE "700-WRITE-DETAIL" TO PARA-NAME.
023800     IF WS-LINES > 54
023900         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
024000
024100     MOVE INV-ID              TO INVOICE-ID-O.
024200     MOVE INV-STAY-ID         TO STAY-ID-O.
024300     MOVE INV-GUEST-ID        TO GUEST-ID-O.
024400     MOVE INV-TOTAL-AMOUNT    TO TOTAL-AMOUNT-O.
024500     MOVE INV-AMOUNT-PAID     TO AMOUNT-PAID-O.
024600     MOVE INV-OUTSTANDING-BALANCE TO OUTSTANDING-BAL-O.
024700     MOVE INV-STATUS          TO STATUS-O.
024800
024900     WRITE RPT-REC FROM WS-DETAIL-REC
025000         AFTER ADVANCING 1.
025100     ADD +1 TO WS-LINES.
025200     ADD +1 TO UNPAID-INVOICE-COUNT.
025300     ADD +1 TO RECORDS-WRITTEN.
025400     ADD INV-OUTSTANDING-BALANCE TO WS-TOTAL-OUTSTANDING.
025500 700-EXIT.
025600     EXIT.
025700
025800 750-WRITE-TRAILER.
025900     MOVE "750-WRITE-TRAILER" TO PARA-NAME.
026000     IF WS-LINES > 52
026100         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
026200
026300     MOVE UNPAID-INVOICE-COUNT   TO TRL-INVOICE-COUNT-O.
026400     MOVE WS-TOTAL-OUTSTANDING   TO TRL-TOTAL-OUTSTANDING-O.
026500     WRITE RPT-REC FROM WS-BLANK-LINE
026600         AFTER ADVANCING 2.
026700     WRITE RPT-REC FROM WS-TRAILER-REC
026800         AFTER ADVANCING 2.
026900 750-EXIT.
027000     EXIT.
027100
027200 800-OPEN-FILES.
027300     MOVE "800-OPEN-FILES" TO PARA-NAME.
027400     OPEN INPUT INVCFILE-IN.
027500     OPEN OUTPUT UNPDRPT, SYSOUT.
027600 800-EXIT.
027700     EXIT.
027800
027900 850-CLOSE-FILES.
028000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
028100     CLOSE INVCFILE-IN, UNPDRPT, SYSOUT.
028200 850-EXIT.
028300     EXIT.
028400
028500 900-READ-INVCFILE.
028600     MOVE "900-READ-INVCFILE" TO PARA-NAME.
028700     READ INVCFILE-IN INTO INVOICE-RECORD
028800         AT END MOVE "N" TO MORE-INVCDATA-SW
028900         GO TO 900-EXIT
029000     END-READ.
029100     ADD +1 TO RECORDS-READ.
029200 900-EXIT.
029300     EXIT.
029400
029500 999-CLEANUP.
029600     MOVE "999-CLEANUP" TO PARA-NAME.
029700     PERFORM 750-WRITE-TRAILER THRU 750-EXIT.
029800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029900
030000     DISPLAY "** INVOICE RECORDS READ **".
030100     DISPLAY RECORDS-READ.
030200     DISPLAY "** UNPAID INVOICES LISTED **".
030300     DISPLAY UNPAID-INVOICE-COUNT.
030400     DISPLAY "******** NORMAL END OF JOB UNPDLIST ********".
030500 999-EXIT.
030600     EXIT.
