000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TXNGEN.
000400 AUTHOR. R HATTERSLEY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/91.
000700 DATE-COMPILED. 06/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*        GENERATES THE 8-CHARACTER TRANSACTION REFERENCE STAMPED
001400*        ON EVERY PAYMENT RECORD.  NO CALL-OUT TO ANY EXTERNAL
001500*        ID-GENERATION SERVICE - JUST TODAY'S JULIAN DATE FOLDED
001600*        WITH A CALLER-SUPPLIED SEQUENCE NUMBER, THE SAME WAY
001700*        STRLTH USED TO FOLD A REVERSED STRING TO FIND A LENGTH.
001800*
001900******************************************************************
002000* CHANGE LOG                                                     *
002100* ---------------------------------------------------------------*
002200* 06/14/91 RH  ORIGINAL.                             TKT DDS-2215*
002300* 02/19/99 AMF Y2K - SWITCHED TO 4-DIGIT CCYY IN THE SEED.        *
002400*              DDS-3003                                          *
002500* 07/30/07 JLK ADDED CHECK-DIGIT SO TWO PAYMENTS IN THE SAME      *
002600*              SECOND NEVER COLLIDE. DDS-3390                    *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 01  MISC-FIELDS.
003900     05  WS-CHECK-DIGIT-TBL          PIC X(36) VALUE
004000         "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004100     05  WS-CHECK-DIGIT-TBL-X REDEFINES WS-CHECK-DIGIT-TBL
004200                                      PIC X(1) OCCURS 36 TIMES.
004300     05  WS-CHECK-DIGIT-IDX          PIC 9(2) COMP.
004400     05  WS-SEED-NUM                 PIC 9(8) COMP.
004500     05  WS-DIVIDE-QUOT              PIC 9(8) COMP.
004600     05  WS-DIVIDE-REM               PIC 9(4) COMP.
004700
004800 01  WS-NOW-TIMESTAMP                PIC 9(14) VALUE ZERO.
004900 01  WS-NOW-TIMESTAMP-X REDEFINES WS-NOW-TIMESTAMP.
005000     05  WS-NOW-CCYY                 PIC 9(4).
005100     05  WS-NOW-MM                   PIC 9(2).
005200     05  WS-NOW-DD                   PIC 9(2).
005300     05  WS-NOW-HH                   PIC 9(2).
005400     05  WS-NOW-MI                   PIC 9(2).
005500     05  WS-NOW-SS                   PIC 9(2).
005600
005700 01  WS-REF-BUILD                    PIC X(8) VALUE SPACES.
005800 01  WS-REF-BUILD-X REDEFINES WS-REF-BUILD.
005900     05  WS-REF-DAY-PART             PIC 9(4).
006000     05  WS-REF-SEQ-PART              PIC 9(3).
006100     05  WS-REF-CHK-PART             PIC X(1).
006200
006300 LINKAGE SECTION.
006400 01  TXNGEN-SEQ-NBR                  PIC 9(9) COMP.
006500 01  TXNGEN-TIMESTAMP                PIC 9(14).
006600 01  TXNGEN-REF-OUT                  PIC X(8).
006700
006800 PROCEDURE DIVISION USING TXNGEN-SEQ-NBR, TXNGEN-TIMESTAMP,
006900                           TXNGEN-REF-OUT.
007000     MOVE TXNGEN-TIMESTAMP TO WS-NOW-TIMESTAMP.
007100     COMPUTE WS-REF-DAY-PART =
007200             (WS-NOW-MM * 100) + WS-NOW-DD.
007300     DIVIDE TXNGEN-SEQ-NBR BY 1000 GIVING WS-DIVIDE-QUOT
007400             REMAINDER WS-DIVIDE-REM.
007500     MOVE WS-DIVIDE-REM              TO WS-REF-SEQ-PART.
007600     COMPUTE WS-SEED-NUM =
007700             (WS-NOW-HH * 3600) + (WS-NOW-MI * 60) + WS-NOW-SS
007800           + TXNGEN-SEQ-NBR.
007900     DIVIDE WS-SEED-NUM BY 36 GIVING WS-DIVIDE-QUOT
008000             REMAINDER WS-DIVIDE-REM.
008100     COMPUTE WS-CHECK-DIGIT-IDX = WS-DIVIDE-REM + 1.
008200     MOVE WS-CHECK-DIGIT-TBL-X(WS-CHECK-DIGIT-IDX)
008300                                      TO WS-REF-CHK-PART.
008400     MOVE WS-REF-BUILD               TO TXNGEN-REF-OUT.
008500     GOBACK.
