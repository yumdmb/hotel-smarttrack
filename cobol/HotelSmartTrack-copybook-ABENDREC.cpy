000100******************************************************************
000200* ABENDREC    -  STANDARD SYSOUT ABEND / DIAGNOSTIC RECORD        *
000300*                                                                 *
000400*   COMMON TO ALL HOTEL SMARTTRACK BATCH PROGRAMS.  WRITTEN TO    *
000500*   SYSOUT FROM 1000-ABEND-RTN BEFORE THE FORCED 0C7.             *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  PARA-NAME                   PIC X(20) VALUE SPACES.
000900     05  FILLER                      PIC X(02) VALUE SPACES.
001000     05  ABEND-REASON                PIC X(60) VALUE SPACES.
001100     05  FILLER                      PIC X(02) VALUE SPACES.
001200     05  EXPECTED-VAL                PIC 9(9)  VALUE ZERO.
001300     05  FILLER                      PIC X(02) VALUE SPACES.
001400     05  ACTUAL-VAL                  PIC 9(9)  VALUE ZERO.
001500     05  FILLER                      PIC X(16) VALUE SPACES.
001600
001700 77  ZERO-VAL                        PIC 9(1)  VALUE ZERO.
001800 77  ONE-VAL                         PIC 9(1)  VALUE 1.
