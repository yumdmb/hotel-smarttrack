000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BILLUPDT.
000300 AUTHOR. R HATTERSLEY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/26/91.
000600 DATE-COMPILED. 06/26/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE INVOICE MASTER - INVOICE
001300*          GENERATION, PAYMENT POSTING, DISCOUNT APPLICATION AND
001400*          STATUS UPDATE - FROM A DAILY BILLING TRANSACTION FILE.
001500*          THE "GI" (GENERATE INVOICE) TRANSACTION CODE IS NOT
001600*          KEYED BY A TELLER - IT IS WRITTEN BY STYUPDT AT
001700*          CHECK-OUT TIME AND PICKED UP HERE ON THE NEXT CYCLE,
001800*          THE SAME WAY ONE NIGHTLY STEP HANDS WORK TO THE NEXT.
001900*          ALL ROUNDING AND TOTAL-AMOUNT ARITHMETIC IS DELEGATED
002000*          TO MONYCALC SO THE RULE LIVES IN ONE PLACE; PAYMENT
002100*          REFERENCE NUMBERS ARE DELEGATED TO TXNGEN.
002200*
002300******************************************************************
002400*
002500*          INVOICE MASTER (IN/OUT)  -  DDS0002.INVCFILE
002600*          CHARGE FILE (IN)         -  DDS0002.CHRGFILE
002700*          TRANSACTION FILE         -  DDS0002.BILLTRAN
002800*          PAYMENT FILE (OUT)       -  DDS0002.PAYMFILE
002900*          PAYMENT FILE (IN)        -  DDS0002.PAYMFILE (PRIOR
003000*                                       DAY'S EXTRACT, FOR THE
003100*                                       PAYMENTS-FOR-INVOICE QUERY)
003200*          QUERY-RESULTS FILE       -  DDS0002.BILQURY
003300*          ERROR FILE               -  DDS0002.BILLERR
003400*          DUMP FILE                -  SYSOUT
003500*
003600******************************************************************
003700* CHANGE LOG                                                     *
003800* ---------------------------------------------------------------*
003900* 06/26/91 RH  ORIGINAL.                             TKT DDS-2241*
004000* 11/02/92 RH  ADDED PROCESS-PAYMENT TRANSACTION, CALLS TXNGEN.   *
004100*              TKT DDS-2401                                      *
004200* 03/09/95 JLK ADDED APPLY-DISCOUNT TRANSACTION.      TKT DDS-2677*
004300* 02/19/99 AMF Y2K - INV-ISSUED-TIME/PMT-TIME CONFIRMED ALREADY   *
004400*              CCYYMMDDHHMMSS, NO CHANGES REQUIRED.    DDS-2918   *
004500* 08/22/03 TGD ALL MONEY ARITHMETIC MOVED OUT TO MONYCALC PER     *
004600*              AUDIT FINDING - NO INLINE COMPUTE OF INVOICE       *
004700*              TOTALS IN THIS PROGRAM ANY LONGER.      DDS-3188   *
004800* 05/14/09 JK  PAYMENTS QUERY (PQ) WAS A STUB THAT FAILED EVERY   *
004900*              REQUEST OUTRIGHT.  NOW LOADS PAYMFILE-IN AT        *
005000*              HOUSEKEEPING (SAME PATTERN AS THE CHARGE TABLE)    *
005100*              AND FILTERS IT BY INVOICE FOR A REAL ANSWER.       *
005200*              TKT DDS-3414                                      *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT BILLTRAN
006800     ASSIGN TO UT-S-BILLTRAN
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS IFCODE.
007100
007200     SELECT INVCFILE-IN
007300     ASSIGN TO UT-S-INVCFLIN
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS MFCODE.
007600
007700     SELECT INVCFILE-OUT
007800     ASSIGN TO UT-S-INVCFLOT
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200     SELECT CHRGFILE-IN
008300     ASSIGN TO UT-S-CHRGFLIN
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS CFCODE.
008600
008700     SELECT PAYMFILE
008800     ASSIGN TO UT-S-PAYMFILE
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS PFCODE.
009100
009200     SELECT PAYMFILE-IN
009300     ASSIGN TO UT-S-PAYMFLIN
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS PQCODE.
009600
009700     SELECT BILQURY
009800     ASSIGN TO UT-S-BILQURY
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS QFCODE.
010100
010200     SELECT BILLERR
010300     ASSIGN TO UT-S-BILLERR
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS EFCODE.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  SYSOUT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 130 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS SYSOUT-REC.
011500 01  SYSOUT-REC  PIC X(130).
011600
011700 FD  BILLTRAN
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 90 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS BL-TRAN-REC-DATA.
012300 01  BL-TRAN-REC-DATA PIC X(90).
012400
012500 FD  INVCFILE-IN
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 96 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS INVC-IN-REC.
013100 01  INVC-IN-REC PIC X(96).
013200
013300 FD  INVCFILE-OUT
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 96 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS INVC-OUT-REC.
013900 01  INVC-OUT-REC PIC X(96).
014000
014100 FD  CHRGFILE-IN
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 117 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS CHRGFILE-IN-REC.
014700 01  CHRGFILE-IN-REC PIC X(117).
014800
014900 FD  PAYMFILE
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 77 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS PAYMFILE-REC.
015500 01  PAYMFILE-REC PIC X(77).
015600
015700 FD  PAYMFILE-IN
015800     RECORDING MODE IS F
015900     LABEL RECORDS ARE STANDARD
016000     RECORD CONTAINS 77 CHARACTERS
016100     BLOCK CONTAINS 0 RECORDS
016200     DATA RECORD IS PAYMFILE-IN-REC.
016300 01  PAYMFILE-IN-REC PIC X(77).
016400
016500 FD  BILQURY
016600     RECORDING MODE IS F
016700     LABEL RECORDS ARE STANDARD
016800     RECORD CONTAINS 96 CHARACTERS
016900     BLOCK CONTAINS 0 RECORDS
017000     DATA RECORD IS BILQURY-REC.
017100 01  BILQURY-REC PIC X(96).
017200
017300 FD  BILLERR
017400     RECORDING MODE IS F
017500     LABEL RECORDS ARE STANDARD
017600     RECORD CONTAINS 130 CHARACTERS
017700     BLOCK CONTAINS 0 RECORDS
017800     DATA RECORD IS BL-TRAN-REC-ERR.
017900 01  BL-TRAN-REC-ERR.
018000     05  ERR-MSG-BL                  PIC X(40).
018100     05  REST-OF-BL-REC              PIC X(90).
018200
018300 WORKING-STORAGE SECTION.
018400
018500 01  FILE-STATUS-CODES.
018600     05  IFCODE                      PIC X(2).
018700     05  MFCODE                      PIC X(2).
018800         88  NO-MORE-INVC            VALUE "10".
018900     05  OFCODE                      PIC X(2).
019000     05  CFCODE                      PIC X(2).
019100         88  NO-MORE-CHRG            VALUE "10".
019200     05  PFCODE                      PIC X(2).
019300     05  PQCODE                      PIC X(2).
019400         88  NO-MORE-PAYM            VALUE "10".
019500     05  QFCODE                      PIC X(2).
019600     05  EFCODE                      PIC X(2).
019700
019800 01  BILL-TRAN-REC.
019900     05  BL-TRAN-CODE                PIC X(2).
020000         88  BL-TC-GENERATE-INVOICE  VALUE "GI".
020100         88  BL-TC-PROCESS-PAYMENT   VALUE "PP".
020200         88  BL-TC-APPLY-DISCOUNT    VALUE "AD".
020300         88  BL-TC-UPDATE-STATUS     VALUE "US".
020400         88  BL-TC-INVOICE-QRY       VALUE "IQ".
020500         88  BL-TC-STAY-INVOICE-QRY  VALUE "SQ".
020600         88  BL-TC-PAYMENTS-QRY      VALUE "PQ".
020700         88  BL-TC-GUEST-INVC-QRY    VALUE "GQ".
020800         88  BL-TC-TRAILER           VALUE "TR".
020900     05  BL-TRAN-STAY-ID             PIC 9(9).
021000     05  BL-TRAN-GUEST-ID            PIC 9(9).
021100     05  BL-TRAN-INV-ID              PIC 9(9).
021200     05  BL-TRAN-ROOM-CHARGES        PIC S9(7)V99 COMP-3.
021300     05  BL-TRAN-PAYMENT-AMOUNT      PIC S9(7)V99 COMP-3.
021400     05  BL-TRAN-PAYMENT-METHOD      PIC X(15).
021500     05  BL-TRAN-DISCOUNT-AMOUNT     PIC S9(7)V99 COMP-3.
021600     05  BL-TRAN-NEW-STATUS          PIC X(15).
021700     05  BL-TRAN-NOW                 PIC 9(14).
021800     05  FILLER                      PIC X(02).
021900
022000 01  WS-TRAILER-REC.
022100     05  FILLER                      PIC X(1).
022200     05  IN-RECORD-COUNT             PIC 9(9).
022300
022400 COPY PAYMREC.
022500 COPY CHRGEREC.
022600
022700** INVOICE MASTER TABLE
022800 01  WS-INVC-TABLE-CTL.
022900     05  WS-INVC-TABLE-MAX           PIC 9(4) COMP VALUE 4000.
023000     05  WS-INVC-TABLE-CNT           PIC 9(4) COMP VALUE ZERO.
023100     05  WS-INVC-TABLE OCCURS 1 TO 4000 TIMES
023200         DEPENDING ON WS-INVC-TABLE-CNT
023300         ASCENDING KEY IS TBL-INV-ID
023400         INDEXED BY IV-IDX.
023500         10  TBL-INV-ID              PIC 9(9).
023600         10  TBL-INV-STAY-ID         PIC 9(9).
023700         10  TBL-INV-GUEST-ID        PIC 9(9).
023800         10  TBL-INV-ROOM-CHARGES    PIC S9(7)V99 COMP-3.
023900         10  TBL-INV-INCIDENTAL      PIC S9(7)V99 COMP-3.
024000         10  TBL-INV-TAXES           PIC S9(7)V99 COMP-3.
024100         10  TBL-INV-DISCOUNTS       PIC S9(7)V99 COMP-3.
024200         10  TBL-INV-TOTAL           PIC S9(7)V99 COMP-3.
024300         10  TBL-INV-PAID            PIC S9(7)V99 COMP-3.
024400         10  TBL-INV-OUTSTANDING     PIC S9(7)V99 COMP-3.
024500         10  TBL-INV-STATUS          PIC X(15).
024600             88  TBL-INV-ISSUED      VALUE "Issued         ".
024700         10  TBL-INV-ISSUED-TIME     PIC 9(14).
024800
024900** CHARGE FILE LOADED WHOLE AT HOUSEKEEPING - CHRGFILE IS A
025000** SEQUENTIAL TRANSACTION FILE AND CANNOT BE RE-READ PER STAY.
025100 01  WS-CHRG-TABLE-CTL.
025200     05  WS-CHRG-TABLE-MAX           PIC 9(4) COMP VALUE 4000.
025300     05  WS-CHRG-TABLE-CNT           PIC 9(4) COMP VALUE ZERO.
025400     05  WS-CHRG-TABLE OCCURS 1 TO 4000 TIMES
025500         DEPENDING ON WS-CHRG-TABLE-CNT
025600         INDEXED BY CH-IDX.
025700         10  TBL-CHG-STAY-ID          PIC 9(9).
025800         10  TBL-CHG-AMOUNT           PIC S9(7)V99 COMP-3.
025900
026000** PAYMENT FILE LOADED WHOLE AT HOUSEKEEPING - SAME FULL-ROW-PER-
026100** TABLE-ENTRY LAYOUT AS PAYMENT-RECORD ITSELF, SO A MATCHING ROW
026200** CAN BE WRITTEN STRAIGHT OUT TO BILQURY FOR THE PAYMENTS-FOR-
026300** INVOICE QUERY (TKT DDS-3414).
026400 01  WS-PAYM-TABLE-CTL.
026500     05  WS-PAYM-TABLE-MAX           PIC 9(4) COMP VALUE 4000.
026600     05  WS-PAYM-TABLE-CNT           PIC 9(4) COMP VALUE ZERO.
026700     05  WS-PAYM-TABLE OCCURS 1 TO 4000 TIMES
026800         DEPENDING ON WS-PAYM-TABLE-CNT
026900         INDEXED BY PM-IDX.
027000         10  TBL-PMT-ID              PIC 9(9).
027100         10  TBL-PMT-INV-ID          PIC 9(9).
027200         10  TBL-PMT-AMOUNT          PIC S9(7)V99 COMP-3.
027300         10  TBL-PMT-METHOD          PIC X(15).
027400         10  TBL-PMT-STATUS          PIC X(12).
027500         10  TBL-PMT-TXN-REF         PIC X(08).
027600         10  TBL-PMT-TIME            PIC 9(14).
027700         10  FILLER                  PIC X(05).
027800
027900 01  MISC-WS-FLDS.
028000     05  WS-NEXT-INV-ID              PIC 9(9) VALUE ZERO.
028100     05  WS-NEXT-PMT-ID               PIC 9(9) VALUE ZERO.
028200     05  RETURN-CD                    PIC S9(04) VALUE ZERO.
028300     05  WS-FOUND-INV-IDX             PIC 9(4) COMP VALUE ZERO.
028400     05  WS-ROOM-CHARGES-ACCUM        PIC S9(7)V99 COMP-3
028500                                      VALUE ZERO.
028600     05  WS-INCIDENTAL-ACCUM          PIC S9(7)V99 COMP-3
028700                                      VALUE ZERO.
028800     05  WS-PMT-SEQ-NBR-COMP          PIC 9(9) COMP VALUE ZERO.
028900
029000** PARAMETER AREA PASSED TO MONYCALC ON EVERY CALL
029100 01  WS-MONY-CALC-REC.
029200     05  WS-CALC-TYPE-SW              PIC X.
029300         88  WS-CALC-TAX-AND-TOTAL    VALUE "G".
029400         88  WS-CALC-PAYMENT-RECOMP   VALUE "P".
029500         88  WS-CALC-DISCOUNT-RECOMP  VALUE "D".
029600     05  WS-CALC-ROOM-CHARGES         PIC S9(7)V99 COMP-3.
029700     05  WS-CALC-INCIDENTAL-CHARGES   PIC S9(7)V99 COMP-3.
029800     05  WS-CALC-TAXES                PIC S9(7)V99 COMP-3.
029900     05  WS-CALC-DISCOUNTS            PIC S9(7)V99 COMP-3.
030000     05  WS-CALC-TOTAL-AMOUNT         PIC S9(7)V99 COMP-3.
030100     05  WS-CALC-AMOUNT-PAID          PIC S9(7)V99 COMP-3.
030200     05  WS-CALC-OUTSTANDING-BAL      PIC S9(7)V99 COMP-3.
030300     05  WS-CALC-PAYMENT-AMOUNT       PIC S9(7)V99 COMP-3.
030400     05  WS-CALC-DISCOUNT-AMOUNT      PIC S9(7)V99 COMP-3.
030500 01  WS-MONYCALC-RETURN-CD            PIC 9(4) COMP VALUE ZERO.
030600
030700 01  WS-TODAY                        PIC 9(8) VALUE ZERO.
030800 01  WS-TODAY-X REDEFINES WS-TODAY.
030900     05  WS-TODAY-CCYY                PIC 9(4).
031000     05  WS-TODAY-MM                  PIC 9(2).
031100     05  WS-TODAY-DD                  PIC 9(2).
031200
031300 01  WS-INV-ID-EDIT                   PIC 9(9) VALUE ZERO.
031400 01  WS-INV-ID-DISPLAY REDEFINES WS-INV-ID-EDIT
031500                                      PIC 9(9).
031600
031700 01  WS-TOTAL-AMT-EDIT                PIC S9(7)V99 COMP-3
031800                                      VALUE ZERO.
031900 01  WS-TOTAL-AMT-DISPLAY REDEFINES WS-TOTAL-AMT-EDIT
032000                                      PIC S9(7)V99.
032100
032200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
032300     05  RECORDS-READ                 PIC 9(7) COMP.
032400     05  INVOICES-GENERATED            PIC 9(7) COMP.
032500     05  PAYMENTS-POSTED                PIC 9(7) COMP.
032600     05  DISCOUNTS-APPLIED              PIC 9(7) COMP.
032700     05  STATUS-UPDATES                  PIC 9(7) COMP.
032800     05  RECORDS-IN-ERROR                PIC 9(7) COMP.
032900     05  TABLE-ROW-SUB                    PIC 9(4) COMP.
033000     05  QUERY-ROWS-WRITTEN                PIC 9(7) COMP.
033100
033200 01  FLAGS-AND-SWITCHES.
033300     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
033400         88  NO-MORE-DATA            VALUE "N".
033500     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
033600         88  RECORD-ERROR-FOUND      VALUE "Y".
033700         88  VALID-RECORD            VALUE "N".
033800
033900 COPY ABENDREC.
034000
034100 PROCEDURE DIVISION.
034200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034300     PERFORM 100-MAINLINE THRU 100-EXIT
034400             UNTIL NO-MORE-DATA OR BL-TC-TRAILER.
034500     PERFORM 999-CLEANUP THRU 999-EXIT.
034600     MOVE +0 TO RETURN-CODE.
034700     GOBACK.
034800
034900 000-HOUSEKEEPING.
035000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035100     DISPLAY "******** BEGIN JOB BILLUPDT ********".
035200     ACCEPT  WS-TODAY FROM DATE.
035300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
035400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
035500     PERFORM 050-LOAD-INVC-TABLE THRU 050-EXIT
035600             UNTIL NO-MORE-INVC.
035700     PERFORM 060-LOAD-CHRG-TABLE THRU 060-EXIT
035800             UNTIL NO-MORE-CHRG.
035900     PERFORM 065-LOAD-PAYM-TABLE THRU 065-EXIT
036000             UNTIL NO-MORE-PAYM.
036100     PERFORM 900-READ-BILLTRAN THRU 900-EXIT.
036200     IF NO-MORE-DATA
036300         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
036400         GO TO 1000-ABEND-RTN.
036500 000-EXIT.
036600     EXIT.
036700
036800 050-LOAD-INVC-TABLE.
036900     MOVE "050-LOAD-INVC-TABLE" TO PARA-NAME.
037000     READ INVCFILE-IN INTO
037100             WS-INVC-TABLE(WS-INVC-TABLE-CNT + 1)
037200         AT END
037300         MOVE "10" TO MFCODE
037400         GO TO 050-EXIT
037500     END-READ.
037600     ADD 1 TO WS-INVC-TABLE-CNT.
037700     IF TBL-INV-ID(WS-INVC-TABLE-CNT) > WS-NEXT-INV-ID
037800         MOVE TBL-INV-ID(WS-INVC-TABLE-CNT) TO WS-NEXT-INV-ID.
037900 050-EXIT.
038000     EXIT.
038100
038200 060-LOAD-CHRG-TABLE.
038300     MOVE "060-LOAD-CHRG-TABLE" TO PARA-NAME.
038400     READ CHRGFILE-IN INTO CHARGE-RECORD
038500         AT END
038600         MOVE "10" TO CFCODE
038700         GO TO 060-EXIT
038800     END-READ.
038900     ADD 1 TO WS-CHRG-TABLE-CNT.
039000     MOVE CHG-STAY-ID TO
039100                       TBL-CHG-STAY-ID(WS-CHRG-TABLE-CNT).
039200     MOVE CHG-AMOUNT  TO
039300                       TBL-CHG-AMOUNT(WS-CHRG-TABLE-CNT).
039400 060-EXIT.
039500     EXIT.
039600 065-LOAD-PAYM-TABLE.
039700     MOVE "065-LOAD-PAYM-TABLE" TO PARA-NAME.
039800     READ PAYMFILE-IN INTO
039900             WS-PAYM-TABLE(WS-PAYM-TABLE-CNT + 1)
040000         AT END
040100         MOVE "10" TO PQCODE
040200         GO TO 065-EXIT
040300     END-READ.
040400     ADD 1 TO WS-PAYM-TABLE-CNT.
040500 065-EXIT.
040600     EXIT.
040700
040800
040900 100-MAINLINE.
041000     MOVE "100-MAINLINE" TO PARA-NAME.
041100     MOVE "N" TO ERROR-FOUND-SW.
041200     IF BL-TC-GENERATE-INVOICE
041300         PERFORM 300-GENERATE-INVOICE THRU 300-EXIT
041400     ELSE IF BL-TC-PROCESS-PAYMENT
041500         PERFORM 320-PROCESS-PAYMENT THRU 320-EXIT
041600     ELSE IF BL-TC-APPLY-DISCOUNT
041700         PERFORM 340-APPLY-DISCOUNT THRU 340-EXIT
041800     ELSE IF BL-TC-UPDATE-STATUS
041900         PERFORM 360-UPDATE-STATUS THRU 360-EXIT
042000     ELSE IF BL-TC-INVOICE-QRY OR BL-TC-STAY-INVOICE-QRY OR
042100             BL-TC-GUEST-INVC-QRY
042200         PERFORM 600-INVOICE-QUERY THRU 600-EXIT
042300     ELSE IF BL-TC-PAYMENTS-QRY
042400         PERFORM 640-PAYMENTS-FOR-INVOICE-QRY THRU 640-EXIT
042500     ELSE
042600         MOVE "*** UNKNOWN BILLING TRANSACTION CODE" TO
042700             ERR-MSG-BL
042800         MOVE "Y" TO ERROR-FOUND-SW.
042900
043000     IF RECORD-ERROR-FOUND
043100         PERFORM 750-WRITE-BILLERR THRU 750-EXIT.
043200
043300     PERFORM 900-READ-BILLTRAN THRU 900-EXIT.
043400 100-EXIT.
043500     EXIT.
043600
043700 200-FIND-INVOICE.
043800     MOVE "200-FIND-INVOICE" TO PARA-NAME.
043900     MOVE ZERO TO WS-FOUND-INV-IDX.
044000     SEARCH ALL WS-INVC-TABLE
044100         AT END
044200             MOVE ZERO TO WS-FOUND-INV-IDX
044300         WHEN TBL-INV-ID(IV-IDX) = BL-TRAN-INV-ID
044400             SET WS-FOUND-INV-IDX TO IV-IDX
044500     END-SEARCH.
044600 200-EXIT.
044700     EXIT.
044800
044900 220-FIND-INVOICE-BY-STAY.
045000     MOVE "220-FIND-INVOICE-BY-STAY" TO PARA-NAME.
045100     MOVE ZERO TO WS-FOUND-INV-IDX.
045200     MOVE 1 TO TABLE-ROW-SUB.
045300     PERFORM 230-CHECK-ONE-STAY THRU 230-EXIT
045400         VARYING TABLE-ROW-SUB FROM 1 BY 1
045500         UNTIL TABLE-ROW-SUB > WS-INVC-TABLE-CNT
045600               OR WS-FOUND-INV-IDX NOT = ZERO.
045700 220-EXIT.
045800     EXIT.
045900
046000 230-CHECK-ONE-STAY.
046100     IF TBL-INV-STAY-ID(TABLE-ROW-SUB) = BL-TRAN-STAY-ID
046200         SET WS-FOUND-INV-IDX TO TABLE-ROW-SUB.
046300 230-EXIT.
046400     EXIT.
046500
046600* GENERATE-INVOICE - ONE INVOICE PER STAY.  ROOM AND INCIDENTAL
046700* CHARGES ARE SUMMED FROM CHRGFILE (OPENED SEPARATELY, KEYED BY
046800* CHG-STAY-ID GROUPING).  IF AN INVOICE ALREADY EXISTS FOR THIS
046900* STAY-ID THE REQUEST IS REJECTED - GENERATE-INVOICE NEVER
047000* OVERWRITES AN EXISTING ONE.
047100 300-GENERATE-INVOICE.
047200     MOVE "300-GENERATE-INVOICE" TO PARA-NAME.
047300     PERFORM 220-FIND-INVOICE-BY-STAY THRU 220-EXIT.
047400     IF WS-FOUND-INV-IDX NOT = ZERO
047500         MOVE "*** INVOICE ALREADY EXISTS FOR STAY-ID" TO
047600             ERR-MSG-BL
047700         MOVE "Y" TO ERROR-FOUND-SW
047800         GO TO 300-EXIT.
047900
048000     PERFORM 310-SUM-CHARGES-FOR-STAY THRU 310-EXIT.
048100
048200     ADD 1 TO WS-NEXT-INV-ID.
048300     ADD 1 TO WS-INVC-TABLE-CNT.
048400     MOVE WS-NEXT-INV-ID TO TBL-INV-ID(WS-INVC-TABLE-CNT).
048500     MOVE BL-TRAN-STAY-ID TO
048600                           TBL-INV-STAY-ID(WS-INVC-TABLE-CNT).
048700     MOVE BL-TRAN-GUEST-ID TO
048800                         TBL-INV-GUEST-ID(WS-INVC-TABLE-CNT).
048900     MOVE WS-ROOM-CHARGES-ACCUM TO
049000                       TBL-INV-ROOM-CHARGES(WS-INVC-TABLE-CNT).
049100     MOVE WS-INCIDENTAL-ACCUM TO
049200                          TBL-INV-INCIDENTAL(WS-INVC-TABLE-CNT).
049300
049400     MOVE "G"                     TO WS-CALC-TYPE-SW.
049500     MOVE WS-ROOM-CHARGES-ACCUM    TO WS-CALC-ROOM-CHARGES.
049600     MOVE WS-INCIDENTAL-ACCUM      TO WS-CALC-INCIDENTAL-CHARGES.
049700     CALL "MONYCALC" USING WS-MONY-CALC-REC,
049800                            WS-MONYCALC-RETURN-CD.
049900
050000     MOVE WS-CALC-TAXES       TO TBL-INV-TAXES(WS-INVC-TABLE-CNT).
050100     MOVE WS-CALC-DISCOUNTS   TO
050200                             TBL-INV-DISCOUNTS(WS-INVC-TABLE-CNT).
050300     MOVE WS-CALC-TOTAL-AMOUNT TO
050400                                TBL-INV-TOTAL(WS-INVC-TABLE-CNT).
050500     MOVE WS-CALC-AMOUNT-PAID TO
050600                                 TBL-INV-PAID(WS-INVC-TABLE-CNT).
050700     MOVE WS-CALC-OUTSTANDING-BAL TO
050800                          TBL-INV-OUTSTANDING(WS-INVC-TABLE-CNT).
050900     MOVE "Issued         " TO
051000                              TBL-INV-STATUS(WS-INVC-TABLE-CNT).
051100     MOVE BL-TRAN-NOW TO
051200                      TBL-INV-ISSUED-TIME(WS-INVC-TABLE-CNT).
051300
051400     ADD 1 TO INVOICES-GENERATED.
051500 300-EXIT.
051600     EXIT.
051700
051800 310-SUM-CHARGES-FOR-STAY.
051900     MOVE "310-SUM-CHARGES-FOR-STAY" TO PARA-NAME.
052000     MOVE ZERO TO WS-INCIDENTAL-ACCUM.
052100* ROOM CHARGES ARE NOT CARRIED ON CHRGFILE - THE NIGHTLY RATE
052200* ITSELF IS PICKED UP FROM THE "GI" REQUEST'S ROOM-CHARGES FIELD
052300* AS COMPUTED BY STYUPDT; ALL CHRGFILE ROWS FOR THIS STAY ARE
052400* INCIDENTAL.
052500     MOVE BL-TRAN-ROOM-CHARGES TO WS-ROOM-CHARGES-ACCUM.
052600     IF WS-CHRG-TABLE-CNT NOT = ZERO
052700         MOVE 1 TO TABLE-ROW-SUB
052800         PERFORM 315-ADD-ONE-CHARGE THRU 315-EXIT
052900             VARYING TABLE-ROW-SUB FROM 1 BY 1
053000             UNTIL TABLE-ROW-SUB > WS-CHRG-TABLE-CNT
053100     END-IF.
053200 310-EXIT.
053300     EXIT.
053400
053500 315-ADD-ONE-CHARGE.
053600     IF TBL-CHG-STAY-ID(TABLE-ROW-SUB) = BL-TRAN-STAY-ID
053700         ADD TBL-CHG-AMOUNT(TABLE-ROW-SUB) TO
053800                                          WS-INCIDENTAL-ACCUM.
053900 315-EXIT.
054000     EXIT.
054100
054200 320-PROCESS-PAYMENT.
054300     MOVE "320-PROCESS-PAYMENT" TO PARA-NAME.
054400     PERFORM 200-FIND-INVOICE THRU 200-EXIT.
054500     IF WS-FOUND-INV-IDX = ZERO
054600         MOVE "*** INV-ID NOT FOUND FOR PAYMENT" TO ERR-MSG-BL
054700         MOVE "Y" TO ERROR-FOUND-SW
054800         GO TO 320-EXIT.
054900
055000     ADD 1 TO WS-NEXT-PMT-ID.
055100     MOVE WS-NEXT-PMT-ID       TO PMT-ID.
055200     MOVE BL-TRAN-INV-ID       TO PMT-INV-ID.
055300     MOVE BL-TRAN-PAYMENT-AMOUNT TO PMT-AMOUNT.
055400     MOVE BL-TRAN-PAYMENT-METHOD TO PMT-METHOD.
055500     MOVE "Completed   "        TO PMT-STATUS.
055600     MOVE BL-TRAN-NOW           TO PMT-TIME.
055700     MOVE WS-NEXT-PMT-ID        TO WS-PMT-SEQ-NBR-COMP.
055800     CALL "TXNGEN" USING WS-PMT-SEQ-NBR-COMP, BL-TRAN-NOW,
055900                          PMT-TXN-REF.
056000     WRITE PAYMFILE-REC FROM PAYMENT-RECORD.
056100     ADD 1 TO PAYMENTS-POSTED.
056200
056300     MOVE "P"                     TO WS-CALC-TYPE-SW.
056400     MOVE TBL-INV-ROOM-CHARGES(WS-FOUND-INV-IDX) TO
056500                                           WS-CALC-ROOM-CHARGES.
056600     MOVE TBL-INV-INCIDENTAL(WS-FOUND-INV-IDX) TO
056700                                     WS-CALC-INCIDENTAL-CHARGES.
056800     MOVE TBL-INV-TAXES(WS-FOUND-INV-IDX) TO WS-CALC-TAXES.
056900     MOVE TBL-INV-DISCOUNTS(WS-FOUND-INV-IDX) TO
057000                                              WS-CALC-DISCOUNTS.
057100     MOVE TBL-INV-TOTAL(WS-FOUND-INV-IDX) TO
057200                                           WS-CALC-TOTAL-AMOUNT.
057300     MOVE TBL-INV-PAID(WS-FOUND-INV-IDX) TO WS-CALC-AMOUNT-PAID.
057400     MOVE BL-TRAN-PAYMENT-AMOUNT TO WS-CALC-PAYMENT-AMOUNT.
057500     CALL "MONYCALC" USING WS-MONY-CALC-REC,
057600                            WS-MONYCALC-RETURN-CD.
057700
057800     MOVE WS-CALC-AMOUNT-PAID TO
057900                           TBL-INV-PAID(WS-FOUND-INV-IDX).
058000     MOVE WS-CALC-OUTSTANDING-BAL TO
058100                       TBL-INV-OUTSTANDING(WS-FOUND-INV-IDX).
058200
058300     IF TBL-INV-OUTSTANDING(WS-FOUND-INV-IDX) <= 0
058400         MOVE "Paid           " TO
058500                            TBL-INV-STATUS(WS-FOUND-INV-IDX)
058600     ELSE
058700         MOVE "Partially Paid " TO
058800                            TBL-INV-STATUS(WS-FOUND-INV-IDX).
058900 320-EXIT.
059000     EXIT.
059100
059200 340-APPLY-DISCOUNT.
059300     MOVE "340-APPLY-DISCOUNT" TO PARA-NAME.
059400     PERFORM 200-FIND-INVOICE THRU 200-EXIT.
059500     IF WS-FOUND-INV-IDX = ZERO
059600         MOVE "*** INV-ID NOT FOUND FOR DISCOUNT" TO ERR-MSG-BL
059700         MOVE "Y" TO ERROR-FOUND-SW
059800         GO TO 340-EXIT.
059900
060000     MOVE "D"                     TO WS-CALC-TYPE-SW.
060100     MOVE TBL-INV-ROOM-CHARGES(WS-FOUND-INV-IDX) TO
060200                                           WS-CALC-ROOM-CHARGES.
060300     MOVE TBL-INV-INCIDENTAL(WS-FOUND-INV-IDX) TO
060400                                     WS-CALC-INCIDENTAL-CHARGES.
060500     MOVE TBL-INV-TAXES(WS-FOUND-INV-IDX) TO WS-CALC-TAXES.
060600     MOVE TBL-INV-DISCOUNTS(WS-FOUND-INV-IDX) TO
060700                                              WS-CALC-DISCOUNTS.
060800     MOVE TBL-INV-PAID(WS-FOUND-INV-IDX) TO WS-CALC-AMOUNT-PAID.
060900     MOVE BL-TRAN-DISCOUNT-AMOUNT TO WS-CALC-DISCOUNT-AMOUNT.
061000     CALL "MONYCALC" USING WS-MONY-CALC-REC,
061100                            WS-MONYCALC-RETURN-CD.
061200
061300     MOVE WS-CALC-DISCOUNTS TO
061400                          TBL-INV-DISCOUNTS(WS-FOUND-INV-IDX).
061500     MOVE WS-CALC-TOTAL-AMOUNT TO
061600                              TBL-INV-TOTAL(WS-FOUND-INV-IDX).
061700     MOVE WS-CALC-OUTSTANDING-BAL TO
061800                       TBL-INV-OUTSTANDING(WS-FOUND-INV-IDX).
061900     ADD 1 TO DISCOUNTS-APPLIED.
062000 340-EXIT.
062100     EXIT.
062200
062300 360-UPDATE-STATUS.
062400     MOVE "360-UPDATE-STATUS" TO PARA-NAME.
062500     PERFORM 200-FIND-INVOICE THRU 200-EXIT.
062600     IF WS-FOUND-INV-IDX = ZERO
062700         MOVE "*** INV-ID NOT FOUND FOR STATUS UPDATE" TO
062800             ERR-MSG-BL
062900         MOVE "Y" TO ERROR-FOUND-SW
063000         GO TO 360-EXIT.
063100
063200     MOVE BL-TRAN-NEW-STATUS TO
063300                             TBL-INV-STATUS(WS-FOUND-INV-IDX).
063400     ADD 1 TO STATUS-UPDATES.
063500 360-EXIT.
063600     EXIT.
063700
063800* INVOICE QUERIES - BY INV-ID, BY STAY-ID, OR BY GUEST-ID.
063900 600-INVOICE-QUERY.
064000     MOVE "600-INVOICE-QUERY" TO PARA-NAME.
064100     MOVE 1 TO TABLE-ROW-SUB.
064200     PERFORM 610-QUERY-ONE-INVOICE THRU 610-EXIT
064300         VARYING TABLE-ROW-SUB FROM 1 BY 1
064400         UNTIL TABLE-ROW-SUB > WS-INVC-TABLE-CNT.
064500 600-EXIT.
064600     EXIT.
064700
064800 610-QUERY-ONE-INVOICE.
064900     IF (BL-TC-INVOICE-QRY AND
065000           TBL-INV-ID(TABLE-ROW-SUB) = BL-TRAN-INV-ID)
065100       OR (BL-TC-STAY-INVOICE-QRY AND
065200           TBL-INV-STAY-ID(TABLE-ROW-SUB) = BL-TRAN-STAY-ID)
065300       OR (BL-TC-GUEST-INVC-QRY AND
065400           TBL-INV-GUEST-ID(TABLE-ROW-SUB) = BL-TRAN-GUEST-ID)
065500         WRITE BILQURY-REC FROM WS-INVC-TABLE(TABLE-ROW-SUB)
065600         ADD 1 TO QUERY-ROWS-WRITTEN.
065700 610-EXIT.
065800     EXIT.
065900* PAYMENTS FOR AN INVOICE - FILTERS THE IN-MEMORY PAYMENT TABLE
066000* LOADED AT HOUSEKEEPING FROM PAYMFILE-IN (YESTERDAY'S EXTRACT);
066100* A PAYMENT POSTED BY THIS RUN'S OWN PP TRANSACTIONS WON'T SHOW
066200* UP HERE UNTIL IT ROLLS INTO TOMORROW'S EXTRACT.  REPLACES THE
066300* OLD STUB THAT FAILED EVERY PQ REQUEST OUTRIGHT. (TKT DDS-3414)
066400 640-PAYMENTS-FOR-INVOICE-QRY.
066500     MOVE "640-PAYMENTS-FOR-INVOICE-QRY" TO PARA-NAME.
066600     MOVE 1 TO TABLE-ROW-SUB.
066700     PERFORM 645-CHECK-ONE-PAYMENT THRU 645-EXIT
066800         VARYING TABLE-ROW-SUB FROM 1 BY 1
066900         UNTIL TABLE-ROW-SUB > WS-PAYM-TABLE-CNT.
067000 640-EXIT.
067100     EXIT.
067200
067300 645-CHECK-ONE-PAYMENT.
067400     IF TBL-PMT-INV-ID(TABLE-ROW-SUB) = BL-TRAN-INV-ID
067500         WRITE BILQURY-REC FROM WS-PAYM-TABLE(TABLE-ROW-SUB)
067600         ADD 1 TO QUERY-ROWS-WRITTEN.
067700 645-EXIT.
067800     EXIT.
067900
068000
068100 750-WRITE-BILLERR.
068200     MOVE BILL-TRAN-REC TO REST-OF-BL-REC.
068300     WRITE BL-TRAN-REC-ERR.
068400     ADD 1 TO RECORDS-IN-ERROR.
068500 750-EXIT.
068600     EXIT.
068700
068800 800-OPEN-FILES.
068900     MOVE "800-OPEN-FILES" TO PARA-NAME.
069000     OPEN INPUT  BILLTRAN, INVCFILE-IN, CHRGFILE-IN, PAYMFILE-IN.
069100     OPEN OUTPUT INVCFILE-OUT, PAYMFILE, BILQURY, BILLERR,
069200                 SYSOUT.
069300 800-EXIT.
069400     EXIT.
069500
069600 850-CLOSE-FILES.
069700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
069800     CLOSE BILLTRAN, INVCFILE-IN, CHRGFILE-IN, PAYMFILE-IN,
069900           INVCFILE-OUT, PAYMFILE, BILQURY, BILLERR, SYSOUT.
070000 850-EXIT.
070100     EXIT.
070200
070300 900-READ-BILLTRAN.
070400     READ BILLTRAN INTO BILL-TRAN-REC
070500         AT END MOVE "N" TO MORE-DATA-SW
070600         GO TO 900-EXIT
070700     END-READ.
070800     ADD 1 TO RECORDS-READ.
070900 900-EXIT.
071000     EXIT.
071100
071200 999-CLEANUP.
071300     MOVE "999-CLEANUP" TO PARA-NAME.
071400     IF NOT BL-TC-TRAILER
071500         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
071600         GO TO 1000-ABEND-RTN.
071700
071800     MOVE BL-TRAN-REC-DATA TO WS-TRAILER-REC.
071900     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
072000         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE" TO
072100             ABEND-REASON
072200         MOVE RECORDS-READ    TO ACTUAL-VAL
072300         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
072400         WRITE SYSOUT-REC FROM ABEND-REC
072500         GO TO 1000-ABEND-RTN.
072600
072700     MOVE 1 TO TABLE-ROW-SUB.
072800     PERFORM 960-REWRITE-INVC-MASTER THRU 960-EXIT
072900         VARYING TABLE-ROW-SUB FROM 1 BY 1
073000         UNTIL TABLE-ROW-SUB > WS-INVC-TABLE-CNT.
073100
073200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
073300
073400     DISPLAY "** TRANSACTIONS READ **".
073500     DISPLAY RECORDS-READ.
073600     DISPLAY "** INVOICES GENERATED **".
073700     DISPLAY INVOICES-GENERATED.
073800     DISPLAY "** PAYMENTS POSTED **".
073900     DISPLAY PAYMENTS-POSTED.
074000     DISPLAY "** DISCOUNTS APPLIED **".
074100     DISPLAY DISCOUNTS-APPLIED.
074200     DISPLAY "** STATUS UPDATES **".
074300     DISPLAY STATUS-UPDATES.
074400     DISPLAY "** ERROR TRANSACTIONS **".
074500     DISPLAY RECORDS-IN-ERROR.
074600
074700     DISPLAY "******** NORMAL END OF JOB BILLUPDT ********".
074800 999-EXIT.
074900     EXIT.
075000
075100 960-REWRITE-INVC-MASTER.
075200     WRITE INVC-OUT-REC FROM WS-INVC-TABLE(TABLE-ROW-SUB).
075300 960-EXIT.
075400     EXIT.
075500
075600 1000-ABEND-RTN.
075700     WRITE SYSOUT-REC FROM ABEND-REC.
075800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075900     DISPLAY "*** ABNORMAL END OF JOB - BILLUPDT ***" UPON
076000         CONSOLE.
076100     DIVIDE ZERO-VAL INTO ONE-VAL.
