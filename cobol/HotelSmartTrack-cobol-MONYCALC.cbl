000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MONYCALC.
000400 AUTHOR. R HATTERSLEY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/91.
000700 DATE-COMPILED. 06/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*        THIS SUBPROGRAM HOLDS ALL OF THE INVOICE MONEY-MATH FOR
001400*        HOTEL SMARTTRACK SO THE ROUNDING RULE LIVES IN EXACTLY
001500*        ONE PLACE.  BILLUPDT CALLS IT AT INVOICE-GENERATION TIME,
001600*        AT PAYMENT TIME AND AT DISCOUNT TIME - THE CALC-TYPE-SW
001700*        PASSED IN SELECTS WHICH FORMULA RUNS, THE SAME WAY
001800*        CLCLBCST ONCE SELECTED LAB-TEST VERSUS EQUIPMENT COSTING.
001900*
002000******************************************************************
002100* CHANGE LOG                                                     *
002200* ---------------------------------------------------------------*
002300* 06/14/91 RH  ORIGINAL - TAX AND TOTAL CALC ONLY. TKT DDS-2214   *
002400* 11/02/92 RH  ADDED OUTSTANDING-BALANCE CALC-TYPE. TKT DDS-2401  *
002500* 03/09/95 JLK ADDED DISCOUNT-RECOMPUTE CALC-TYPE. TKT DDS-2677   *
002600* 02/19/99 AMF Y2K - CHG-TIME/INV FIELDS NOW CCYYMMDD. DDS-3002   *
002700* 08/22/03 TGD ROUND HALF-UP ENFORCED EVERY STEP, NOT JUST        *
002800*              THE FINAL RESULT, PER AUDIT FINDING. DDS-3188      *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 INPUT-OUTPUT SECTION.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 01  MISC-FIELDS.
004100     05  WS-TAX-RATE                 PIC S9(1)V9(4) COMP-3
004200                                      VALUE 0.1000.
004300     05  WS-ROOM-PLUS-INCIDENTAL     PIC S9(9)V99 COMP-3.
004400
004500* DATE/TIME WORK AREA - KEPT HERE SO A FUTURE INTEREST-BY-DAY
004600* ENHANCEMENT HAS A PLACE TO BREAK THE INVOICE TIMESTAMP DOWN
004700 01  WS-CALC-TIMESTAMP               PIC 9(14) VALUE ZERO.
004800 01  WS-CALC-TIMESTAMP-X REDEFINES WS-CALC-TIMESTAMP.
004900     05  WS-CALC-TS-CCYY             PIC 9(4).
005000     05  WS-CALC-TS-MM               PIC 9(2).
005100     05  WS-CALC-TS-DD               PIC 9(2).
005200     05  WS-CALC-TS-HHMMSS           PIC 9(6).
005300
005400 01  WS-AMOUNT-EDIT-VIEW             PIC S9(7)V99 COMP-3
005500                                      VALUE ZERO.
005600 01  WS-AMOUNT-DISPLAY REDEFINES WS-AMOUNT-EDIT-VIEW
005700                                      PIC S9(7)V99.
005800
005900 01  WS-TAX-RATE-PACKED              PIC S9(1)V9(4) COMP-3
006000                                      VALUE 0.1000.
006100 01  WS-TAX-RATE-DISPLAY REDEFINES WS-TAX-RATE-PACKED
006200                                      PIC S9(1)V9(4).
006300
006400 LINKAGE SECTION.
006500 01  MONY-CALC-REC.
006600     05  CALC-TYPE-SW                PIC X.
006700         88  CALC-TAX-AND-TOTAL      VALUE "G".
006800         88  CALC-PAYMENT-RECOMPUTE  VALUE "P".
006900         88  CALC-DISCOUNT-RECOMPUTE VALUE "D".
007000     05  CALC-ROOM-CHARGES           PIC S9(7)V99 COMP-3.
007100     05  CALC-INCIDENTAL-CHARGES     PIC S9(7)V99 COMP-3.
007200     05  CALC-TAXES                  PIC S9(7)V99 COMP-3.
007300     05  CALC-DISCOUNTS              PIC S9(7)V99 COMP-3.
007400     05  CALC-TOTAL-AMOUNT           PIC S9(7)V99 COMP-3.
007500     05  CALC-AMOUNT-PAID            PIC S9(7)V99 COMP-3.
007600     05  CALC-OUTSTANDING-BALANCE    PIC S9(7)V99 COMP-3.
007700     05  CALC-PAYMENT-AMOUNT         PIC S9(7)V99 COMP-3.
007800     05  CALC-DISCOUNT-AMOUNT        PIC S9(7)V99 COMP-3.
007900
008000 01  RETURN-CD                       PIC 9(4) COMP.
008100
008200 PROCEDURE DIVISION USING MONY-CALC-REC, RETURN-CD.
008300     IF CALC-TAX-AND-TOTAL
008400         PERFORM 100-CALC-TAX-AND-TOTAL
008500     ELSE IF CALC-PAYMENT-RECOMPUTE
008600         PERFORM 200-CALC-PAYMENT-RECOMPUTE
008700     ELSE IF CALC-DISCOUNT-RECOMPUTE
008800         PERFORM 300-CALC-DISCOUNT-RECOMPUTE.
008900
009000     MOVE ZERO TO RETURN-CD.
009100     GOBACK.
009200
009300* GENERATE-INVOICE TIME - FLAT 10% OF ROOM + INCIDENTAL, ROUNDED
009400* HALF-UP, THEN THE FOUR-COMPONENT TOTAL, ALSO ROUNDED HALF-UP.
009500 100-CALC-TAX-AND-TOTAL.
009600     COMPUTE WS-ROOM-PLUS-INCIDENTAL ROUNDED =
009700             CALC-ROOM-CHARGES + CALC-INCIDENTAL-CHARGES.
009800     COMPUTE CALC-TAXES ROUNDED =
009900             WS-ROOM-PLUS-INCIDENTAL * WS-TAX-RATE.
010000     MOVE ZERO TO CALC-DISCOUNTS.
010100     COMPUTE CALC-TOTAL-AMOUNT ROUNDED =
010200             CALC-ROOM-CHARGES + CALC-INCIDENTAL-CHARGES
010300           + CALC-TAXES - CALC-DISCOUNTS.
010400     MOVE ZERO TO CALC-AMOUNT-PAID.
010500     COMPUTE CALC-OUTSTANDING-BALANCE ROUNDED =
010600             CALC-TOTAL-AMOUNT - CALC-AMOUNT-PAID.
010700
010800* PAYMENT TIME - ADD THE PAYMENT TO AMOUNT-PAID AND RECOMPUTE
010900* OUTSTANDING-BALANCE.  TOTAL-AMOUNT DOES NOT CHANGE HERE.
011000 200-CALC-PAYMENT-RECOMPUTE.
011100     ADD CALC-PAYMENT-AMOUNT TO CALC-AMOUNT-PAID ROUNDED.
011200     COMPUTE CALC-OUTSTANDING-BALANCE ROUNDED =
011300             CALC-TOTAL-AMOUNT - CALC-AMOUNT-PAID.
011400
011500* DISCOUNT TIME - ADD TO THE RUNNING DISCOUNT TOTAL, THEN
011600* RECOMPUTE TOTAL-AMOUNT FROM ALL FOUR COMPONENTS (NEVER JUST
011700* SUBTRACT THE DISCOUNT FROM THE OLD TOTAL), THEN OUTSTANDING.
011800 300-CALC-DISCOUNT-RECOMPUTE.
011900     ADD CALC-DISCOUNT-AMOUNT TO CALC-DISCOUNTS ROUNDED.
012000     COMPUTE CALC-TOTAL-AMOUNT ROUNDED =
012100             CALC-ROOM-CHARGES + CALC-INCIDENTAL-CHARGES
012200           + CALC-TAXES - CALC-DISCOUNTS.
012300     COMPUTE CALC-OUTSTANDING-BALANCE ROUNDED =
012400             CALC-TOTAL-AMOUNT - CALC-AMOUNT-PAID.
