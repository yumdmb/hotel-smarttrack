000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RMUPDT.
000300 AUTHOR. R HATTERSLEY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/17/91.
000600 DATE-COMPILED. 06/17/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE ROOM-TYPE MASTER AND THE
001300*          ROOM MASTER FROM A SINGLE DAILY ROOM-MAINTENANCE
001400*          TRANSACTION FILE.  BOTH MASTERS ARE LOADED ENTIRELY
001500*          INTO MEMORY, TRANSACTIONS ARE APPLIED AGAINST THE
001600*          APPROPRIATE TABLE, AND BOTH TABLES ARE REWRITTEN
001700*          WHOLE AT CLEANUP.  A LIST-AVAILABLE-ROOMS REQUEST
001800*          CODE ALSO RUNS AGAINST THE ROOM TABLE AND PRODUCES
001900*          A SEPARATE OUTPUT FILE.
002000*
002100******************************************************************
002200*
002300*          RTYPE MASTER (IN/OUT)    -  DDS0002.RTYPFILE
002400*          ROOM MASTER (IN/OUT)     -  DDS0002.ROOMFILE
002500*          TRANSACTION FILE         -  DDS0002.ROOMTRAN
002600*          AVAILABLE-ROOMS FILE     -  DDS0002.RMAVAIL
002700*          ERROR FILE               -  DDS0002.ROOMERR
002800*          DUMP FILE                -  SYSOUT
002900*
003000******************************************************************
003100* CHANGE LOG                                                     *
003200* ---------------------------------------------------------------*
003300* 06/17/91 RH  ORIGINAL.                             TKT DDS-2220*
003400* 11/09/92 RH  ADDED DELETE-ROOM TRANSACTION.         TKT DDS-2340*
003500* 03/14/95 JLK NEW ROOM TYPE DEFAULTS TO 10% TAX RATE PER         *
003600*              FINANCE STANDARD.                     TKT DDS-2530*
003700* 02/19/99 AMF Y2K REVIEW - NO DATE FIELDS ON THESE RECORDS, NO   *
003800*              CHANGES REQUIRED.                      TKT DDS-2905*
003900* 08/30/07 JLK ADDED LIST-AVAILABLE-ROOMS REQUEST CODE.           *
004000*              TKT DDS-3380                                      *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS NEXT-PAGE.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT ROOMTRAN
005600     ASSIGN TO UT-S-ROOMTRAN
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS IFCODE.
005900
006000     SELECT RTYPFILE-IN
006100     ASSIGN TO UT-S-RTYPFLIN
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS RFCODE.
006400
006500     SELECT RTYPFILE-OUT
006600     ASSIGN TO UT-S-RTYPFLOT
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS RGCODE.
006900
007000     SELECT ROOMFILE-IN
007100     ASSIGN TO UT-S-ROOMFLIN
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS MFCODE.
007400
007500     SELECT ROOMFILE-OUT
007600     ASSIGN TO UT-S-ROOMFLOT
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT RMAVAIL
008100     ASSIGN TO UT-S-RMAVAIL
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS AFCODE.
008400
008500     SELECT ROOMERR
008600     ASSIGN TO UT-S-ROOMERR
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS EFCODE.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  SYSOUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 130 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS SYSOUT-REC.
009800 01  SYSOUT-REC  PIC X(130).
009900
010000****** ONE RECORD PER ROOM-TYPE OR ROOM MAINTENANCE REQUEST,
010100****** PLUS THE TRAILER
010200 FD  ROOMTRAN
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 132 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS RM-TRAN-REC-DATA.
010800 01  RM-TRAN-REC-DATA PIC X(132).
010900
011000 FD  RTYPFILE-IN
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 104 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS RTYPE-IN-REC.
011600 01  RTYPE-IN-REC PIC X(104).
011700
011800 FD  RTYPFILE-OUT
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 104 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS RTYPE-OUT-REC.
012400 01  RTYPE-OUT-REC PIC X(104).
012500
012600 FD  ROOMFILE-IN
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 51 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS ROOM-IN-REC.
013200 01  ROOM-IN-REC PIC X(51).
013300
013400 FD  ROOMFILE-OUT
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 51 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS ROOM-OUT-REC.
014000 01  ROOM-OUT-REC PIC X(51).
014100
014200 FD  RMAVAIL
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 51 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS RMAVAIL-REC.
014800 01  RMAVAIL-REC PIC X(51).
014900
015000 FD  ROOMERR
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 172 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS RM-TRAN-REC-ERR.
015600 01  RM-TRAN-REC-ERR.
015700     05  ERR-MSG-RM                  PIC X(40).
015800     05  REST-OF-RM-REC              PIC X(132).
015900
016000** QSAM FILE
016100 WORKING-STORAGE SECTION.
016200
016300 01  FILE-STATUS-CODES.
016400     05  IFCODE                      PIC X(2).
016500         88  CODE-READ-OK            VALUE SPACES.
016600     05  RFCODE                      PIC X(2).
016700         88  RTYPE-READ-OK           VALUE SPACES.
016800         88  NO-MORE-RTYPE           VALUE "10".
016900     05  RGCODE                      PIC X(2).
017000     05  MFCODE                      PIC X(2).
017100         88  ROOM-READ-OK            VALUE SPACES.
017200         88  NO-MORE-ROOM            VALUE "10".
017300     05  OFCODE                      PIC X(2).
017400     05  AFCODE                      PIC X(2).
017500     05  EFCODE                      PIC X(2).
017600
017700 01  ROOM-TRAN-REC.
017800     05  RM-TRAN-CODE                PIC X(2).
017900         88  RM-TC-CREATE-RTYPE      VALUE "RT".
018000         88  RM-TC-UPDATE-RTYPE-PRC  VALUE "RP".
018100         88  RM-TC-CREATE-ROOM       VALUE "CR".
018200         88  RM-TC-UPDATE-ROOM       VALUE "UR".
018300         88  RM-TC-UPDATE-ROOM-STAT  VALUE "US".
018400         88  RM-TC-DELETE-ROOM       VALUE "DR".
018500         88  RM-TC-LIST-AVAIL        VALUE "AV".
018600         88  RM-TC-TRAILER           VALUE "TR".
018700     05  RM-TRAN-RTYPE-ID            PIC 9(9).
018800     05  RM-TRAN-RTYPE-NAME          PIC X(20).
018900     05  RM-TRAN-RTYPE-DESC          PIC X(60).
019000     05  RM-TRAN-RTYPE-MAXOCC        PIC 9(2).
019100     05  RM-TRAN-RTYPE-PRICE         PIC S9(7)V99 COMP-3.
019200     05  RM-TRAN-ROOM-ID             PIC 9(9).
019300     05  RM-TRAN-ROOM-NUMBER         PIC X(10).
019400     05  RM-TRAN-ROOM-FLOOR          PIC 9(3).
019500     05  RM-TRAN-ROOM-STATUS         PIC X(15).
019600     05  RM-TRAN-FILTER-RTYPE-ID     PIC 9(9).
019700
019800 01  WS-TRAILER-REC.
019900     05  FILLER                      PIC X(1).
020000     05  IN-RECORD-COUNT             PIC 9(9).
020100     05  FILLER                      PIC X(1).
020200     05  IN-ROOM-COUNT               PIC 9(9).
020300
020400** ROOM-TYPE MASTER TABLE
020500 01  WS-RTYPE-TABLE-CTL.
020600     05  WS-RTYPE-TABLE-MAX          PIC 9(4) COMP VALUE 200.
020700     05  WS-RTYPE-TABLE-CNT          PIC 9(4) COMP VALUE ZERO.
020800     05  WS-RTYPE-TABLE OCCURS 1 TO 200 TIMES
020900         DEPENDING ON WS-RTYPE-TABLE-CNT
021000         ASCENDING KEY IS TBL-RTYPE-ID
021100         INDEXED BY RTY-IDX.
021200         10  TBL-RTYPE-ID            PIC 9(9).
021300         10  TBL-RTYPE-NAME          PIC X(20).
021400         10  TBL-RTYPE-DESC          PIC X(60).
021500         10  TBL-RTYPE-MAXOCC        PIC 9(2).
021600         10  TBL-RTYPE-PRICE         PIC S9(7)V99 COMP-3.
021700         10  TBL-RTYPE-TAXRATE       PIC S9(1)V9(4) COMP-3.
021800
021900** ROOM MASTER TABLE
022000 01  WS-ROOM-TABLE-CTL.
022100     05  WS-ROOM-TABLE-MAX           PIC 9(4) COMP VALUE 4000.
022200     05  WS-ROOM-TABLE-CNT           PIC 9(4) COMP VALUE ZERO.
022300     05  WS-ROOM-TABLE OCCURS 1 TO 4000 TIMES
022400         DEPENDING ON WS-ROOM-TABLE-CNT
022500         ASCENDING KEY IS TBL-ROOM-ID
022600         INDEXED BY RM-IDX.
022700         10  TBL-ROOM-ID             PIC 9(9).
022800         10  TBL-ROOM-NUMBER         PIC X(10).
022900         10  TBL-ROOM-FLOOR          PIC 9(3).
023000         10  TBL-ROOM-RTYPE-ID       PIC 9(9).
023100         10  TBL-ROOM-STATUS         PIC X(15).
023200
023300 01  MISC-WS-FLDS.
023400     05  WS-NEXT-RTYPE-ID            PIC 9(9) VALUE ZERO.
023500     05  WS-NEXT-ROOM-ID             PIC 9(9) VALUE ZERO.
023600     05  RETURN-CD                   PIC S9(04) VALUE ZERO.
023700     05  WS-FOUND-RTYPE-IDX          PIC 9(4) COMP VALUE ZERO.
023800     05  WS-FOUND-ROOM-IDX           PIC 9(4) COMP VALUE ZERO.
023900     05  WS-DEFAULT-TAX-RATE         PIC S9(1)V9(4) COMP-3
024000                                     VALUE 0.1000.
024100
024200 01  WS-TODAY                        PIC 9(8) VALUE ZERO.
024300 01  WS-TODAY-X REDEFINES WS-TODAY.
024400     05  WS-TODAY-CCYY                PIC 9(4).
024500     05  WS-TODAY-MM                  PIC 9(2).
024600     05  WS-TODAY-DD                  PIC 9(2).
024700
024800 01  WS-ROOM-ID-EDIT                  PIC 9(9) VALUE ZERO.
024900 01  WS-ROOM-ID-DISPLAY REDEFINES WS-ROOM-ID-EDIT
025000                                      PIC 9(9).
025100
025200 01  WS-RTYPE-PRICE-EDIT              PIC S9(7)V99 COMP-3
025300                                      VALUE ZERO.
025400 01  WS-RTYPE-PRICE-DISPLAY REDEFINES WS-RTYPE-PRICE-EDIT
025500                                      PIC S9(7)V99.
025600
025700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
025800     05  RECORDS-READ                 PIC 9(7) COMP.
025900     05  RTYPES-CREATED                PIC 9(7) COMP.
026000     05  RTYPES-UPDATED                PIC 9(7) COMP.
026100     05  ROOMS-CREATED                 PIC 9(7) COMP.
026200     05  ROOMS-UPDATED                 PIC 9(7) COMP.
026300     05  ROOMS-DELETED                 PIC 9(7) COMP.
026400     05  RECORDS-IN-ERROR              PIC 9(7) COMP.
026500     05  TABLE-ROW-SUB                 PIC 9(4) COMP.
026600     05  AVAIL-ROWS-WRITTEN            PIC 9(7) COMP.
026700
026800 01  FLAGS-AND-SWITCHES.
026900     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
027000         88  NO-MORE-DATA            VALUE "N".
027100     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
027200         88  RECORD-ERROR-FOUND      VALUE "Y".
027300         88  VALID-RECORD            VALUE "N".
027400
027500 COPY ABENDREC.
027600
027700 PROCEDURE DIVISION.
027800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027900     PERFORM 100-MAINLINE THRU 100-EXIT
028000             UNTIL NO-MORE-DATA OR RM-TC-TRAILER.
028100     PERFORM 999-CLEANUP THRU 999-EXIT.
028200     MOVE +0 TO RETURN-CODE.
028300     GOBACK.
028400
028500 000-HOUSEKEEPING.
028600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028700     DISPLAY "******** BEGIN JOB RMUPDT ********".
028800     ACCEPT  WS-TODAY FROM DATE.
028900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
029000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
029100     PERFORM 040-LOAD-RTYPE-TABLE THRU 040-EXIT
029200             UNTIL NO-MORE-RTYPE.
029300     PERFORM 050-LOAD-ROOM-TABLE THRU 050-EXIT
029400             UNTIL NO-MORE-ROOM.
029500     PERFORM 900-READ-ROOMTRAN THRU 900-EXIT.
029600     IF NO-MORE-DATA
029700         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
029800         GO TO 1000-ABEND-RTN.
029900 000-EXIT.
030000     EXIT.
030100
030200 040-LOAD-RTYPE-TABLE.
030300     MOVE "040-LOAD-RTYPE-TABLE" TO PARA-NAME.
030400     READ RTYPFILE-IN INTO
030500             WS-RTYPE-TABLE(WS-RTYPE-TABLE-CNT + 1)
030600         AT END
030700         MOVE "10" TO RFCODE
030800         GO TO 040-EXIT
030900     END-READ.
031000     ADD 1 TO WS-RTYPE-TABLE-CNT.
031100     IF TBL-RTYPE-ID(WS-RTYPE-TABLE-CNT) > WS-NEXT-RTYPE-ID
031200         MOVE TBL-RTYPE-ID(WS-RTYPE-TABLE-CNT) TO
031300                                           WS-NEXT-RTYPE-ID.
031400 040-EXIT.
031500     EXIT.
031600
031700 050-LOAD-ROOM-TABLE.
031800     MOVE "050-LOAD-ROOM-TABLE" TO PARA-NAME.
031900     READ ROOMFILE-IN INTO
032000             WS-ROOM-TABLE(WS-ROOM-TABLE-CNT + 1)
032100         AT END
032200         MOVE "10" TO MFCODE
032300         GO TO 050-EXIT
032400     END-READ.
032500     ADD 1 TO WS-ROOM-TABLE-CNT.
032600     IF TBL-ROOM-ID(WS-ROOM-TABLE-CNT) > WS-NEXT-ROOM-ID
032700         MOVE TBL-ROOM-ID(WS-ROOM-TABLE-CNT) TO WS-NEXT-ROOM-ID.
032800 050-EXIT.
032900     EXIT.
033000
033100 100-MAINLINE.
033200     MOVE "100-MAINLINE" TO PARA-NAME.
033300     MOVE "N" TO ERROR-FOUND-SW.
033400     IF RM-TC-CREATE-RTYPE
033500         PERFORM 300-CREATE-RTYPE THRU 300-EXIT
033600     ELSE IF RM-TC-UPDATE-RTYPE-PRC
033700         PERFORM 320-UPDATE-RTYPE-PRICE THRU 320-EXIT
033800     ELSE IF RM-TC-CREATE-ROOM
033900         PERFORM 350-CREATE-ROOM THRU 350-EXIT
034000     ELSE IF RM-TC-UPDATE-ROOM
034100         PERFORM 370-UPDATE-ROOM THRU 370-EXIT
034200     ELSE IF RM-TC-UPDATE-ROOM-STAT
034300         PERFORM 380-UPDATE-ROOM-STATUS THRU 380-EXIT
034400     ELSE IF RM-TC-DELETE-ROOM
034500         PERFORM 390-DELETE-ROOM THRU 390-EXIT
034600     ELSE IF RM-TC-LIST-AVAIL
034700         PERFORM 700-LIST-AVAIL-ROOMS THRU 700-EXIT
034800     ELSE
034900         MOVE "*** UNKNOWN ROOM TRANSACTION CODE" TO ERR-MSG-RM
035000         MOVE "Y" TO ERROR-FOUND-SW.
035100
035200     IF RECORD-ERROR-FOUND
035300         PERFORM 750-WRITE-ROOMERR THRU 750-EXIT.
035400
035500     PERFORM 900-READ-ROOMTRAN THRU 900-EXIT.
035600 100-EXIT.
035700     EXIT.
035800
035900 200-FIND-RTYPE.
036000     MOVE "200-FIND-RTYPE" TO PARA-NAME.
036100     MOVE ZERO TO WS-FOUND-RTYPE-IDX.
036200     SEARCH ALL WS-RTYPE-TABLE
036300         AT END
036400             MOVE ZERO TO WS-FOUND-RTYPE-IDX
036500         WHEN TBL-RTYPE-ID(RTY-IDX) = RM-TRAN-RTYPE-ID
036600             SET WS-FOUND-RTYPE-IDX TO RTY-IDX
036700     END-SEARCH.
036800 200-EXIT.
036900     EXIT.
037000
037100 220-FIND-ROOM.
037200     MOVE "220-FIND-ROOM" TO PARA-NAME.
037300     MOVE ZERO TO WS-FOUND-ROOM-IDX.
037400     SEARCH ALL WS-ROOM-TABLE
037500         AT END
037600             MOVE ZERO TO WS-FOUND-ROOM-IDX
037700         WHEN TBL-ROOM-ID(RM-IDX) = RM-TRAN-ROOM-ID
037800             SET WS-FOUND-ROOM-IDX TO RM-IDX
037900     END-SEARCH.
038000 220-EXIT.
038100     EXIT.
038200
038300* CREATE ROOM TYPE - ASSIGN NEXT RTYPE-ID, DEFAULT TAX RATE IS
038400* ALWAYS 10% PER FINANCE STANDARD (PRICING QUOTE ONLY - NOT THE
038500* RATE BILLUPDT USES AT INVOICE TIME, WHICH IS ALWAYS FLAT 10%
038600* REGARDLESS OF WHAT IS STORED HERE).
038700 300-CREATE-RTYPE.
038800     MOVE "300-CREATE-RTYPE" TO PARA-NAME.
038900     ADD 1 TO WS-NEXT-RTYPE-ID.
039000     ADD 1 TO WS-RTYPE-TABLE-CNT.
039100     MOVE WS-NEXT-RTYPE-ID     TO
039200                              TBL-RTYPE-ID(WS-RTYPE-TABLE-CNT).
039300     MOVE RM-TRAN-RTYPE-NAME   TO
039400                              TBL-RTYPE-NAME(WS-RTYPE-TABLE-CNT).
039500     MOVE RM-TRAN-RTYPE-DESC   TO
039600                              TBL-RTYPE-DESC(WS-RTYPE-TABLE-CNT).
039700     MOVE RM-TRAN-RTYPE-MAXOCC TO
039800                            TBL-RTYPE-MAXOCC(WS-RTYPE-TABLE-CNT).
039900     MOVE RM-TRAN-RTYPE-PRICE  TO
040000                             TBL-RTYPE-PRICE(WS-RTYPE-TABLE-CNT).
040100     MOVE WS-DEFAULT-TAX-RATE  TO
040200                           TBL-RTYPE-TAXRATE(WS-RTYPE-TABLE-CNT).
040300     ADD 1 TO RTYPES-CREATED.
040400 300-EXIT.
040500     EXIT.
040600
040700 320-UPDATE-RTYPE-PRICE.
040800     MOVE "320-UPDATE-RTYPE-PRICE" TO PARA-NAME.
040900     PERFORM 200-FIND-RTYPE THRU 200-EXIT.
041000     IF WS-FOUND-RTYPE-IDX = ZERO
041100         MOVE "*** RTYPE-ID NOT FOUND FOR PRICE UPDATE" TO
041200             ERR-MSG-RM
041300         MOVE "Y" TO ERROR-FOUND-SW
041400         GO TO 320-EXIT.
041500
041600     MOVE RM-TRAN-RTYPE-PRICE TO
041700                         TBL-RTYPE-PRICE(WS-FOUND-RTYPE-IDX).
041800     ADD 1 TO RTYPES-UPDATED.
041900 320-EXIT.
042000     EXIT.
042100
042200* CREATE ROOM - ASSIGN NEXT ROOM-ID, STATUS ALWAYS STARTS
042300* AVAILABLE.
042400 350-CREATE-ROOM.
042500     MOVE "350-CREATE-ROOM" TO PARA-NAME.
042600     PERFORM 200-FIND-RTYPE THRU 200-EXIT.
042700     IF WS-FOUND-RTYPE-IDX = ZERO
042800         MOVE "*** RTYPE-ID NOT FOUND FOR NEW ROOM" TO ERR-MSG-RM
042900         MOVE "Y" TO ERROR-FOUND-SW
043000         GO TO 350-EXIT.
043100
043200     ADD 1 TO WS-NEXT-ROOM-ID.
043300     ADD 1 TO WS-ROOM-TABLE-CNT.
043400     MOVE WS-NEXT-ROOM-ID      TO
043500                              TBL-ROOM-ID(WS-ROOM-TABLE-CNT).
043600     MOVE RM-TRAN-ROOM-NUMBER  TO
043700                            TBL-ROOM-NUMBER(WS-ROOM-TABLE-CNT).
043800     MOVE RM-TRAN-ROOM-FLOOR   TO
043900                             TBL-ROOM-FLOOR(WS-ROOM-TABLE-CNT).
044000     MOVE RM-TRAN-RTYPE-ID     TO
044100                           TBL-ROOM-RTYPE-ID(WS-ROOM-TABLE-CNT).
044200     MOVE "Available      "   TO
044300                             TBL-ROOM-STATUS(WS-ROOM-TABLE-CNT).
044400     ADD 1 TO ROOMS-CREATED.
044500 350-EXIT.
044600     EXIT.
044700
044800 370-UPDATE-ROOM.
044900     MOVE "370-UPDATE-ROOM" TO PARA-NAME.
045000     PERFORM 220-FIND-ROOM THRU 220-EXIT.
045100     IF WS-FOUND-ROOM-IDX = ZERO
045200         MOVE "*** ROOM-ID NOT FOUND FOR UPDATE" TO ERR-MSG-RM
045300         MOVE "Y" TO ERROR-FOUND-SW
045400         GO TO 370-EXIT.
045500
045600     MOVE RM-TRAN-ROOM-NUMBER TO
045700                          TBL-ROOM-NUMBER(WS-FOUND-ROOM-IDX).
045800     MOVE RM-TRAN-ROOM-FLOOR  TO
045900                           TBL-ROOM-FLOOR(WS-FOUND-ROOM-IDX).
046000     MOVE RM-TRAN-RTYPE-ID    TO
046100                         TBL-ROOM-RTYPE-ID(WS-FOUND-ROOM-IDX).
046200     ADD 1 TO ROOMS-UPDATED.
046300 370-EXIT.
046400     EXIT.
046500
046600 380-UPDATE-ROOM-STATUS.
046700     MOVE "380-UPDATE-ROOM-STATUS" TO PARA-NAME.
046800     PERFORM 220-FIND-ROOM THRU 220-EXIT.
046900     IF WS-FOUND-ROOM-IDX = ZERO
047000         MOVE "*** ROOM-ID NOT FOUND FOR STATUS CHANGE" TO
047100             ERR-MSG-RM
047200         MOVE "Y" TO ERROR-FOUND-SW
047300         GO TO 380-EXIT.
047400
047500     MOVE RM-TRAN-ROOM-STATUS TO
047600                          TBL-ROOM-STATUS(WS-FOUND-ROOM-IDX).
047700     ADD 1 TO ROOMS-UPDATED.
047800 380-EXIT.
047900     EXIT.
048000
048100* DELETE ROOM - THE ROW IS REMOVED FROM THE TABLE ENTIRELY (NOT
048200* JUST FLAGGED) SO IT DOES NOT COME BACK OUT ON THE REWRITE.
048300* EVERY ROW BELOW THE DELETED ONE SHIFTS UP ONE SUBSCRIPT TO
048400* KEEP THE ASCENDING-KEY TABLE DENSE.
048500 390-DELETE-ROOM.
048600     MOVE "390-DELETE-ROOM" TO PARA-NAME.
048700     PERFORM 220-FIND-ROOM THRU 220-EXIT.
048800     IF WS-FOUND-ROOM-IDX = ZERO
048900         MOVE "*** ROOM-ID NOT FOUND FOR DELETE" TO ERR-MSG-RM
049000         MOVE "Y" TO ERROR-FOUND-SW
049100         GO TO 390-EXIT.
049200
049300     IF WS-FOUND-ROOM-IDX < WS-ROOM-TABLE-CNT
049400         PERFORM 395-SHIFT-ROOM-ROWS-UP THRU 395-EXIT
049500             VARYING TABLE-ROW-SUB FROM WS-FOUND-ROOM-IDX BY 1
049600             UNTIL TABLE-ROW-SUB >= WS-ROOM-TABLE-CNT.
049700
049800     SUBTRACT 1 FROM WS-ROOM-TABLE-CNT.
049900     ADD 1 TO ROOMS-DELETED.
050000 390-EXIT.
050100     EXIT.
050200
050300 395-SHIFT-ROOM-ROWS-UP.
050400     MOVE WS-ROOM-TABLE(TABLE-ROW-SUB + 1) TO
050500                              WS-ROOM-TABLE(TABLE-ROW-SUB).
050600 395-EXIT.
050700     EXIT.
050800
050900* LIST AVAILABLE ROOMS - OPTIONALLY FILTERED BY ROOM TYPE
051000* (FILTER-RTYPE-ID = ZERO MEANS ALL TYPES).  DATE-RANGE
051100* PARAMETERS ARE ACCEPTED ON THE FRONT-DESK SCREEN BUT ARE NOT
051200* ENFORCED HERE - OVERLAPPING-RESERVATION CHECKING IS DONE BY
051300* RESUPDT AT ASSIGNMENT TIME, NOT BY THIS LISTING.
051400 700-LIST-AVAIL-ROOMS.
051500     MOVE "700-LIST-AVAIL-ROOMS" TO PARA-NAME.
051600     MOVE 1 TO TABLE-ROW-SUB.
051700     PERFORM 710-LIST-ONE-ROOM THRU 710-EXIT
051800         VARYING TABLE-ROW-SUB FROM 1 BY 1
051900         UNTIL TABLE-ROW-SUB > WS-ROOM-TABLE-CNT.
052000 700-EXIT.
052100     EXIT.
052200
052300 710-LIST-ONE-ROOM.
052400     IF ROOM-AVAILABLE(TABLE-ROW-SUB)
052500         IF RM-TRAN-FILTER-RTYPE-ID = ZERO OR
052600            RM-TRAN-FILTER-RTYPE-ID =
052700               TBL-ROOM-RTYPE-ID(TABLE-ROW-SUB)
052800             WRITE RMAVAIL-REC FROM WS-ROOM-TABLE(TABLE-ROW-SUB)
052900             ADD 1 TO AVAIL-ROWS-WRITTEN.
053000 710-EXIT.
053100     EXIT.
053200
053300 750-WRITE-ROOMERR.
053400     MOVE ROOM-TRAN-REC TO REST-OF-RM-REC.
053500     WRITE RM-TRAN-REC-ERR.
053600     ADD 1 TO RECORDS-IN-ERROR.
053700 750-EXIT.
053800     EXIT.
053900
054000 800-OPEN-FILES.
054100     MOVE "800-OPEN-FILES" TO PARA-NAME.
054200     OPEN INPUT  ROOMTRAN, RTYPFILE-IN, ROOMFILE-IN.
054300     OPEN OUTPUT RTYPFILE-OUT, ROOMFILE-OUT, RMAVAIL, ROOMERR,
054400                 SYSOUT.
054500 800-EXIT.
054600     EXIT.
054700
054800 850-CLOSE-FILES.
054900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
055000     CLOSE ROOMTRAN, RTYPFILE-IN, ROOMFILE-IN, RTYPFILE-OUT,
055100           ROOMFILE-OUT, RMAVAIL, ROOMERR, SYSOUT.
055200 850-EXIT.
055300     EXIT.
055400
055500 900-READ-ROOMTRAN.
055600     READ ROOMTRAN INTO ROOM-TRAN-REC
055700         AT END MOVE "N" TO MORE-DATA-SW
055800         GO TO 900-EXIT
055900     END-READ.
056000     ADD 1 TO RECORDS-READ.
056100 900-EXIT.
056200     EXIT.
056300
056400 999-CLEANUP.
056500     MOVE "999-CLEANUP" TO PARA-NAME.
056600     IF NOT RM-TC-TRAILER
056700         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
056800         GO TO 1000-ABEND-RTN.
056900
057000     MOVE RM-TRAN-REC-DATA TO WS-TRAILER-REC.
057100     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
057200         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE" TO
057300             ABEND-REASON
057400         MOVE RECORDS-READ    TO ACTUAL-VAL
057500         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
057600         WRITE SYSOUT-REC FROM ABEND-REC
057700         GO TO 1000-ABEND-RTN.
057800
057900     MOVE 1 TO TABLE-ROW-SUB.
058000     PERFORM 960-REWRITE-RTYPE-MASTER THRU 960-EXIT
058100         VARYING TABLE-ROW-SUB FROM 1 BY 1
058200         UNTIL TABLE-ROW-SUB > WS-RTYPE-TABLE-CNT.
058300
058400     MOVE 1 TO TABLE-ROW-SUB.
058500     PERFORM 970-REWRITE-ROOM-MASTER THRU 970-EXIT
058600         VARYING TABLE-ROW-SUB FROM 1 BY 1
058700         UNTIL TABLE-ROW-SUB > WS-ROOM-TABLE-CNT.
058800
058900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059000
059100     DISPLAY "** TRANSACTIONS READ **".
059200     DISPLAY RECORDS-READ.
059300     DISPLAY "** ROOM TYPES CREATED/UPDATED **".
059400     DISPLAY RTYPES-CREATED.
059500     DISPLAY RTYPES-UPDATED.
059600     DISPLAY "** ROOMS CREATED/UPDATED/DELETED **".
059700     DISPLAY ROOMS-CREATED.
059800     DISPLAY ROOMS-UPDATED.
059900     DISPLAY ROOMS-DELETED.
060000     DISPLAY "** AVAILABLE-ROOM ROWS WRITTEN **".
060100     DISPLAY AVAIL-ROWS-WRITTEN.
060200     DISPLAY "** ERROR TRANSACTIONS **".
060300     DISPLAY RECORDS-IN-ERROR.
060400
060500     DISPLAY "******** NORMAL END OF JOB RMUPDT ********".
060600 999-EXIT.
060700     EXIT.
060800
060900 960-REWRITE-RTYPE-MASTER.
061000     WRITE RTYPE-OUT-REC FROM WS-RTYPE-TABLE(TABLE-ROW-SUB).
061100 960-EXIT.
061200     EXIT.
061300
061400 970-REWRITE-ROOM-MASTER.
061500     WRITE ROOM-OUT-REC FROM WS-ROOM-TABLE(TABLE-ROW-SUB).
061600 970-EXIT.
061700     EXIT.
061800
061900 1000-ABEND-RTN.
062000     WRITE SYSOUT-REC FROM ABEND-REC.
062100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062200     DISPLAY "*** ABNORMAL END OF JOB - RMUPDT ***" UPON CONSOLE.
062300     DIVIDE ZERO-VAL INTO ONE-VAL.
