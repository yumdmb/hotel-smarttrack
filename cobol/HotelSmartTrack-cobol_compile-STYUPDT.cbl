000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STYUPDT.
000300 AUTHOR. R HATTERSLEY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/24/91.
000600 DATE-COMPILED. 06/24/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE STAY MASTER - CHECK-IN,
001300*          ROOM/CREDENTIAL ASSIGNMENT, INCIDENTAL CHARGE POSTING
001400*          AND CHECK-OUT - FROM A DAILY STAY TRANSACTION FILE.
001500*          IT ALSO READS THE RESERVATION MASTER AND THE ROOM
001600*          MASTER READ/WRITE (TO FLIP ROOM-STATUS) AND THE
001700*          INVOICE MASTER READ-ONLY (FOR THE OUTSTANDING-BALANCE
001800*          QUERY), THE SAME WAY TRMTSRCH ONCE READ PATMSTR
001900*          ALONGSIDE ITS OWN DAILY TREATMENT FILE AND CALLED OUT
002000*          TO CLCLBCST FOR THE COSTING.  AT CHECK-OUT TIME THIS
002100*          PROGRAM DOES NOT COMPUTE THE INVOICE ITSELF - IT DROPS
002200*          A "GI" REQUEST ONTO THE BILLING TRANSACTION FILE FOR
002300*          BILLUPDT TO PICK UP, THE SAME WAY ONE NIGHTLY CYCLE
002400*          STEP HANDS WORK TO THE NEXT.
002500*
002600******************************************************************
002700*
002800*          STAY MASTER (IN/OUT)     -  DDS0002.STAYFILE
002900*          RESV MASTER (IN)         -  DDS0002.RESVFILE
003000*          ROOM MASTER (IN/OUT)     -  DDS0002.ROOMFILE
003100*          INVOICE MASTER (IN)      -  DDS0002.INVCFILE
003200*          TRANSACTION FILE         -  DDS0002.STAYTRAN
003300*          CHARGE FILE (OUT)        -  DDS0002.CHRGFILE
003400*          CHARGE FILE (IN)         -  DDS0002.CHRGFILE (PRIOR
003500*                                       DAY'S EXTRACT, FOR THE
003600*                                       CHARGES-FOR-STAY QUERY)
003700*          BILLING-REQUEST FILE(OUT)-  DDS0002.BILLTRAN
003800*          QUERY-RESULTS FILE       -  DDS0002.STYQURY
003900*          ERROR FILE               -  DDS0002.STAYERR
004000*          DUMP FILE                -  SYSOUT
004100*
004200******************************************************************
004300* CHANGE LOG                                                     *
004400* ---------------------------------------------------------------*
004500* 06/24/91 RH  ORIGINAL.                             TKT DDS-2235*
004600* 11/20/92 RH  ADDED WALK-IN CHECK-IN TRANSACTION.    TKT DDS-2366*
004700* 03/25/95 JLK CHECK-OUT NOW FLIPS ROOM TO UNDER CLEANING,        *
004800*              NOT AVAILABLE.                         TKT DDS-2551*
004900* 02/19/99 AMF Y2K - CHECKIN/CHECKOUT TIMESTAMPS CONFIRMED        *
005000*              ALREADY CCYYMMDDHHMMSS, NO CHANGES REQUIRED.       *
005100*              DDS-2918                                          *
005200* 08/30/07 JLK CHECK-OUT NOW ALWAYS DROPS A GI REQUEST, EVEN IF   *
005300*              NO CHARGES WERE POSTED.                DDS-3388   *
005400* 05/14/09 JK  ADDED ROOM-LOOKUP QUERY (RL) - WAS DEFINED ON THE  *
005500*              TRANSACTION BUT NEVER WIRED TO A PARAGRAPH.  ALSO *
005600*              FIXED CHARGES QUERY (CQ) - IT WAS WRITING THE     *
005700*              STAY ROW INSTEAD OF THE STAY'S CHARGE ROWS; NOW   *
005800*              LOADS CHRGFILE-IN AT HOUSEKEEPING AND FILTERS IT. *
005900*              TKT DDS-3412                                     *
006000* 06/02/09 JK  ADDED STAY-ID LOOKUP QUERY (SI) - AUDIT TURNED UP *
006100*              NO PLAIN LOOKUP-BY-STAY-ID TRANSACTION, ONLY THE  *
006200*              FILTERED LIST/HISTORY QUERIES.      TKT DDS-3415 *
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS NEXT-PAGE.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600
007700     SELECT STAYTRAN
007800     ASSIGN TO UT-S-STAYTRAN
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS IFCODE.
008100
008200     SELECT STAYFILE-IN
008300     ASSIGN TO UT-S-STAYFLIN
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS MFCODE.
008600
008700     SELECT STAYFILE-OUT
008800     ASSIGN TO UT-S-STAYFLOT
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100
009200     SELECT RESVFILE-IN
009300     ASSIGN TO UT-S-RESVFLIN
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS RFCODE.
009600
009700     SELECT ROOMFILE-IN
009800     ASSIGN TO UT-S-ROOMFLIN
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS MRCODE.
010100
010200     SELECT ROOMFILE-OUT
010300     ASSIGN TO UT-S-ROOMFLOT
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS ORCODE.
010600
010700     SELECT INVCFILE-IN
010800     ASSIGN TO UT-S-INVCFLIN
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS NFCODE.
011100
011200     SELECT RTYPFILE-IN
011300     ASSIGN TO UT-S-RTYPFLIN
011400       ACCESS MODE IS SEQUENTIAL
011500       FILE STATUS IS TFCODE.
011600
011700     SELECT CHRGFILE
011800     ASSIGN TO UT-S-CHRGFILE
011900       ACCESS MODE IS SEQUENTIAL
012000       FILE STATUS IS CFCODE.
012100
012200     SELECT CHRGFILE-IN
012300     ASSIGN TO UT-S-CHRGFLIN
012400       ACCESS MODE IS SEQUENTIAL
012500       FILE STATUS IS CQCODE.
012600
012700     SELECT BILLTRAN-OUT
012800     ASSIGN TO UT-S-BILLTRAN
012900       ACCESS MODE IS SEQUENTIAL
013000       FILE STATUS IS BFCODE.
013100
013200     SELECT STYQURY
013300     ASSIGN TO UT-S-STYQURY
013400       ACCESS MODE IS SEQUENTIAL
013500       FILE STATUS IS QFCODE.
013600
013700     SELECT STAYERR
013800     ASSIGN TO UT-S-STAYERR
013900       ACCESS MODE IS SEQUENTIAL
014000       FILE STATUS IS EFCODE.
014100
014200 DATA DIVISION.
014300 FILE SECTION.
014400 FD  SYSOUT
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 130 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS SYSOUT-REC.
015000 01  SYSOUT-REC  PIC X(130).
015100
015200 FD  STAYTRAN
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 162 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS SY-TRAN-REC-DATA.
015800 01  SY-TRAN-REC-DATA PIC X(162).
015900
016000 FD  STAYFILE-IN
016100     RECORDING MODE IS F
016200     LABEL RECORDS ARE STANDARD
016300     RECORD CONTAINS 101 CHARACTERS
016400     BLOCK CONTAINS 0 RECORDS
016500     DATA RECORD IS STAY-IN-REC.
016600 01  STAY-IN-REC PIC X(101).
016700
016800 FD  STAYFILE-OUT
016900     RECORDING MODE IS F
017000     LABEL RECORDS ARE STANDARD
017100     RECORD CONTAINS 101 CHARACTERS
017200     BLOCK CONTAINS 0 RECORDS
017300     DATA RECORD IS STAY-OUT-REC.
017400 01  STAY-OUT-REC PIC X(101).
017500
017600 FD  RESVFILE-IN
017700     RECORDING MODE IS F
017800     LABEL RECORDS ARE STANDARD
017900     RECORD CONTAINS 131 CHARACTERS
018000     BLOCK CONTAINS 0 RECORDS
018100     DATA RECORD IS RESV-IN-REC.
018200 01  RESV-IN-REC PIC X(131).
018300
018400 FD  ROOMFILE-IN
018500     RECORDING MODE IS F
018600     LABEL RECORDS ARE STANDARD
018700     RECORD CONTAINS 51 CHARACTERS
018800     BLOCK CONTAINS 0 RECORDS
018900     DATA RECORD IS ROOM-IN-REC.
019000 01  ROOM-IN-REC PIC X(51).
019100
019200 FD  ROOMFILE-OUT
019300     RECORDING MODE IS F
019400     LABEL RECORDS ARE STANDARD
019500     RECORD CONTAINS 51 CHARACTERS
019600     BLOCK CONTAINS 0 RECORDS
019700     DATA RECORD IS ROOM-OUT-REC.
019800 01  ROOM-OUT-REC PIC X(51).
019900
020000 FD  INVCFILE-IN
020100     RECORDING MODE IS F
020200     LABEL RECORDS ARE STANDARD
020300     RECORD CONTAINS 96 CHARACTERS
020400     BLOCK CONTAINS 0 RECORDS
020500     DATA RECORD IS INVC-IN-REC.
020600 01  INVC-IN-REC PIC X(96).
020700
020800 FD  RTYPFILE-IN
020900     RECORDING MODE IS F
021000     LABEL RECORDS ARE STANDARD
021100     RECORD CONTAINS 104 CHARACTERS
021200     BLOCK CONTAINS 0 RECORDS
021300     DATA RECORD IS RTYPE-IN-REC.
021400 01  RTYPE-IN-REC PIC X(104).
021500
021600 FD  CHRGFILE
021700     RECORDING MODE IS F
021800     LABEL RECORDS ARE STANDARD
021900     RECORD CONTAINS 117 CHARACTERS
022000     BLOCK CONTAINS 0 RECORDS
022100     DATA RECORD IS CHRGFILE-REC.
022200 01  CHRGFILE-REC PIC X(117).
022300
022400** PRIOR CHARGES, READ BACK IN FOR THE CHARGES-FOR-STAY QUERY -
022500** SAME EXTRACT/ROLLOVER PATTERN AS STAYFILE AND ROOMFILE.  DOES
022600** NOT SEE CHARGES POSTED BY THIS RUN'S OWN RECORD-CHARGE
022700** TRANSACTIONS UNTIL THEY ROLL INTO TOMORROW'S EXTRACT.
022800 FD  CHRGFILE-IN
022900     RECORDING MODE IS F
023000     LABEL RECORDS ARE STANDARD
023100     RECORD CONTAINS 117 CHARACTERS
023200     BLOCK CONTAINS 0 RECORDS
023300     DATA RECORD IS CHRGQ-IN-REC.
023400 01  CHRGQ-IN-REC PIC X(117).
023500
023600****** "GI" REQUESTS DROPPED HERE AT CHECK-OUT FOR BILLUPDT TO
023700****** PICK UP AND TURN INTO AN INVOICE.
023800 FD  BILLTRAN-OUT
023900     RECORDING MODE IS F
024000     LABEL RECORDS ARE STANDARD
024100     RECORD CONTAINS 90 CHARACTERS
024200     BLOCK CONTAINS 0 RECORDS
024300     DATA RECORD IS BL-TRAN-REC-DATA.
024400 01  BL-TRAN-REC-DATA PIC X(90).
024500
024600 FD  STYQURY
024700     RECORDING MODE IS F
024800     LABEL RECORDS ARE STANDARD
024900     RECORD CONTAINS 117 CHARACTERS
025000     BLOCK CONTAINS 0 RECORDS
025100     DATA RECORD IS STYQURY-REC.
025200 01  STYQURY-REC PIC X(117).
025300
025400 FD  STAYERR
025500     RECORDING MODE IS F
025600     LABEL RECORDS ARE STANDARD
025700     RECORD CONTAINS 202 CHARACTERS
025800     BLOCK CONTAINS 0 RECORDS
025900     DATA RECORD IS SY-TRAN-REC-ERR.
026000 01  SY-TRAN-REC-ERR.
026100     05  ERR-MSG-SY                  PIC X(40).
026200     05  REST-OF-SY-REC              PIC X(162).
026300
026400** QSAM FILE
026500 WORKING-STORAGE SECTION.
026600
026700 01  FILE-STATUS-CODES.
026800     05  IFCODE                      PIC X(2).
026900     05  MFCODE                      PIC X(2).
027000         88  NO-MORE-STAY            VALUE "10".
027100     05  OFCODE                      PIC X(2).
027200     05  RFCODE                      PIC X(2).
027300         88  NO-MORE-RESV            VALUE "10".
027400     05  MRCODE                      PIC X(2).
027500         88  NO-MORE-ROOM            VALUE "10".
027600     05  ORCODE                      PIC X(2).
027700     05  NFCODE                      PIC X(2).
027800         88  NO-MORE-INVC            VALUE "10".
027900     05  TFCODE                      PIC X(2).
028000         88  NO-MORE-RTYPE           VALUE "10".
028100     05  CFCODE                      PIC X(2).
028200     05  CQCODE                      PIC X(2).
028300         88  NO-MORE-CHRGQ           VALUE "10".
028400     05  BFCODE                      PIC X(2).
028500     05  QFCODE                      PIC X(2).
028600     05  EFCODE                      PIC X(2).
028700
028800 01  STAY-TRAN-REC.
028900     05  SY-TRAN-CODE                PIC X(2).
029000         88  SY-TC-CHECKIN-RES       VALUE "CI".
029100         88  SY-TC-CHECKIN-WALKIN    VALUE "WI".
029200         88  SY-TC-ASSIGN-CREDS      VALUE "AC".
029300         88  SY-TC-RECORD-CHARGE     VALUE "RC".
029400         88  SY-TC-CHECKOUT          VALUE "CO".
029500         88  SY-TC-CHARGES-QRY       VALUE "CQ".
029600         88  SY-TC-BALANCE-QRY       VALUE "BQ".
029700         88  SY-TC-ROOM-LOOKUP-QRY   VALUE "RL".
029800         88  SY-TC-STAYID-QRY        VALUE "SI".
029900         88  SY-TC-ACTIVE-LIST-QRY   VALUE "AL".
030000         88  SY-TC-GUEST-HIST-QRY    VALUE "GQ".
030100         88  SY-TC-TRAILER           VALUE "TR".
030200     05  SY-TRAN-STAY-ID             PIC 9(9).
030300     05  SY-TRAN-RES-ID              PIC 9(9).
030400     05  SY-TRAN-GUEST-ID            PIC 9(9).
030500     05  SY-TRAN-ROOM-ID             PIC 9(9).
030600     05  SY-TRAN-ROOM-NUMBER         PIC X(10).
030700     05  SY-TRAN-KEYCARD-NUMBER      PIC X(20).
030800     05  SY-TRAN-CHG-SVC-TYPE        PIC X(15).
030900     05  SY-TRAN-CHG-DESC            PIC X(60).
031000     05  SY-TRAN-CHG-AMOUNT          PIC S9(7)V99 COMP-3.
031100     05  SY-TRAN-NOW                 PIC 9(14).
031200
031300 01  WS-TRAILER-REC.
031400     05  FILLER                      PIC X(1).
031500     05  IN-RECORD-COUNT             PIC 9(9).
031600
031700 COPY CHRGEREC.
031800
031900** OUTBOUND "GI" REQUEST TO BILLUPDT'S TRANSACTION FILE - LAYOUT
032000** MATCHES BILLUPDT'S BILL-TRAN-REC SO ONE DAILY FILE SERVES
032100** EVERY BILLING TRANSACTION CODE.
032200 01  BILL-TRAN-REC-OUT.
032300     05  BL-TRAN-CODE-OUT            PIC X(2).
032400     05  BL-TRAN-STAY-ID-OUT         PIC 9(9).
032500     05  BL-TRAN-GUEST-ID-OUT        PIC 9(9).
032600     05  FILLER                      PIC X(9).
032700     05  BL-TRAN-ROOM-CHARGES-OUT    PIC S9(7)V99 COMP-3.
032800     05  FILLER                      PIC X(5).
032900     05  FILLER                      PIC X(15).
033000     05  FILLER                      PIC X(5).
033100     05  FILLER                      PIC X(15).
033200     05  BL-TRAN-NOW-OUT             PIC 9(14).
033300     05  FILLER                      PIC X(02).
033400
033500** CHARGE FILE LOADED WHOLE AT HOUSEKEEPING - SAME FULL-ROW-PER-
033600** TABLE-ENTRY LAYOUT AS CHARGE-RECORD ITSELF, SO A MATCHING ROW
033700** CAN BE WRITTEN STRAIGHT OUT TO STYQURY FOR THE CHARGES-FOR-
033800** STAY QUERY (TKT DDS-3412).
033900 01  WS-CHRGQ-TABLE-CTL.
034000     05  WS-CHRGQ-TABLE-MAX          PIC 9(4) COMP VALUE 4000.
034100     05  WS-CHRGQ-TABLE-CNT          PIC 9(4) COMP VALUE ZERO.
034200     05  WS-CHRGQ-TABLE OCCURS 1 TO 4000 TIMES
034300         DEPENDING ON WS-CHRGQ-TABLE-CNT
034400         INDEXED BY CQ-IDX.
034500         10  TBL-CHGQ-ID             PIC 9(9).
034600         10  TBL-CHGQ-STAY-ID        PIC 9(9).
034700         10  TBL-CHGQ-SVC-TYPE       PIC X(15).
034800         10  TBL-CHGQ-DESC           PIC X(60).
034900         10  TBL-CHGQ-AMOUNT         PIC S9(7)V99 COMP-3.
035000         10  TBL-CHGQ-TIME           PIC 9(14).
035100         10  FILLER                  PIC X(05).
035200
035300** STAY MASTER TABLE
035400 01  WS-STAY-TABLE-CTL.
035500     05  WS-STAY-TABLE-MAX           PIC 9(4) COMP VALUE 4000.
035600     05  WS-STAY-TABLE-CNT           PIC 9(4) COMP VALUE ZERO.
035700     05  WS-STAY-TABLE OCCURS 1 TO 4000 TIMES
035800         DEPENDING ON WS-STAY-TABLE-CNT
035900         ASCENDING KEY IS TBL-STAY-ID
036000         INDEXED BY SY-IDX.
036100         10  TBL-STAY-ID             PIC 9(9).
036200         10  TBL-STAY-RES-ID         PIC 9(9).
036300         10  TBL-STAY-GUEST-ID       PIC 9(9).
036400         10  TBL-STAY-ROOM-ID        PIC 9(9).
036500         10  TBL-STAY-CHECKIN-TIME   PIC 9(14).
036600         10  TBL-STAY-CHECKOUT-TIME  PIC 9(14).
036700         10  TBL-STAY-STATUS         PIC X(12).
036800             88  TBL-STAY-IS-ACTIVE  VALUE "Active      ".
036900         10  TBL-STAY-KEYCARD-NUMBER PIC X(20).
037000
037100** RESERVATION MASTER - READ-ONLY
037200 01  WS-RESV-TABLE-CTL.
037300     05  WS-RESV-TABLE-MAX           PIC 9(4) COMP VALUE 4000.
037400     05  WS-RESV-TABLE-CNT           PIC 9(4) COMP VALUE ZERO.
037500     05  WS-RESV-TABLE OCCURS 1 TO 4000 TIMES
037600         DEPENDING ON WS-RESV-TABLE-CNT
037700         ASCENDING KEY IS TBL-RES-ID
037800         INDEXED BY RS-IDX.
037900         10  TBL-RES-ID              PIC 9(9).
038000         10  TBL-RES-GUEST-ID        PIC 9(9).
038100         10  TBL-RES-RTYPE-ID        PIC 9(9).
038200         10  TBL-RES-ROOM-ID         PIC 9(9).
038300         10  TBL-RES-CHECKIN-DATE    PIC 9(8).
038400         10  TBL-RES-CHECKOUT-DATE   PIC 9(8).
038500         10  TBL-RES-NUM-GUESTS      PIC 9(2).
038600         10  TBL-RES-STATUS          PIC X(12).
038700         10  TBL-RES-SPECIAL-REQ     PIC X(60).
038800
038900** ROOM MASTER - READ/WRITE, FLIPPED ON CHECK-IN/CHECK-OUT
039000 01  WS-ROOM-TABLE-CTL.
039100     05  WS-ROOM-TABLE-MAX           PIC 9(4) COMP VALUE 4000.
039200     05  WS-ROOM-TABLE-CNT           PIC 9(4) COMP VALUE ZERO.
039300     05  WS-ROOM-TABLE OCCURS 1 TO 4000 TIMES
039400         DEPENDING ON WS-ROOM-TABLE-CNT
039500         ASCENDING KEY IS TBL-ROOM-ID
039600         INDEXED BY RM-IDX.
039700         10  TBL-ROOM-ID             PIC 9(9).
039800         10  TBL-ROOM-NUMBER         PIC X(10).
039900         10  TBL-ROOM-FLOOR          PIC 9(3).
040000         10  TBL-ROOM-RTYPE-ID       PIC 9(9).
040100         10  TBL-ROOM-STATUS         PIC X(15).
040200
040300** INVOICE MASTER - READ-ONLY (OUTSTANDING-BALANCE QUERY ONLY)
040400 01  WS-INVC-TABLE-CTL.
040500     05  WS-INVC-TABLE-MAX           PIC 9(4) COMP VALUE 4000.
040600     05  WS-INVC-TABLE-CNT           PIC 9(4) COMP VALUE ZERO.
040700     05  WS-INVC-TABLE OCCURS 1 TO 4000 TIMES
040800         DEPENDING ON WS-INVC-TABLE-CNT
040900         INDEXED BY IV-IDX.
041000         10  TBL-INV-ID              PIC 9(9).
041100         10  TBL-INV-STAY-ID         PIC 9(9).
041200         10  TBL-INV-GUEST-ID        PIC 9(9).
041300         10  TBL-INV-ROOM-CHARGES    PIC S9(7)V99 COMP-3.
041400         10  TBL-INV-INCIDENTAL      PIC S9(7)V99 COMP-3.
041500         10  TBL-INV-TAXES           PIC S9(7)V99 COMP-3.
041600         10  TBL-INV-DISCOUNTS       PIC S9(7)V99 COMP-3.
041700         10  TBL-INV-TOTAL           PIC S9(7)V99 COMP-3.
041800         10  TBL-INV-PAID            PIC S9(7)V99 COMP-3.
041900         10  TBL-INV-OUTSTANDING     PIC S9(7)V99 COMP-3.
042000         10  TBL-INV-STATUS          PIC X(15).
042100
042200** ROOM TYPE MASTER - READ-ONLY, FOR NIGHTLY BASE PRICE AT
042300** CHECK-OUT TIME.
042400 01  WS-RTYPE-TABLE-CTL.
042500     05  WS-RTYPE-TABLE-MAX          PIC 9(4) COMP VALUE 200.
042600     05  WS-RTYPE-TABLE-CNT          PIC 9(4) COMP VALUE ZERO.
042700     05  WS-RTYPE-TABLE OCCURS 1 TO 200 TIMES
042800         DEPENDING ON WS-RTYPE-TABLE-CNT
042900         ASCENDING KEY IS TBL-RTYPE-ID
043000         INDEXED BY RTY-IDX.
043100         10  TBL-RTYPE-ID            PIC 9(9).
043200         10  TBL-RTYPE-NAME          PIC X(20).
043300         10  TBL-RTYPE-DESC          PIC X(60).
043400         10  TBL-RTYPE-MAXOCC        PIC 9(2).
043500         10  TBL-RTYPE-PRICE         PIC S9(7)V99 COMP-3.
043600         10  TBL-RTYPE-TAXRATE       PIC S9(1)V9(4) COMP-3.
043700
043800 01  MISC-WS-FLDS.
043900     05  WS-NEXT-STAY-ID             PIC 9(9) VALUE ZERO.
044000     05  WS-NEXT-CHG-ID               PIC 9(9) VALUE ZERO.
044100     05  RETURN-CD                    PIC S9(04) VALUE ZERO.
044200     05  WS-FOUND-STAY-IDX            PIC 9(4) COMP VALUE ZERO.
044300     05  WS-FOUND-RESV-IDX            PIC 9(4) COMP VALUE ZERO.
044400     05  WS-FOUND-ROOM-IDX            PIC 9(4) COMP VALUE ZERO.
044500     05  WS-FOUND-INVC-IDX            PIC 9(4) COMP VALUE ZERO.
044600     05  WS-FOUND-RTYPE-IDX           PIC 9(4) COMP VALUE ZERO.
044700     05  WS-LOOKUP-ROOM-ID            PIC 9(9) VALUE ZERO.
044800     05  WS-OUTSTANDING-EDIT          PIC S9(7)V99 COMP-3
044900                                      VALUE ZERO.
045000     05  WS-NIGHTS-STAYED             PIC S9(5) COMP-3
045100                                      VALUE ZERO.
045200     05  WS-ROOM-CHARGES-CALC         PIC S9(7)V99 COMP-3
045300                                      VALUE ZERO.
045400
045500** 30/360 DAY-COUNT WORK AREAS FOR NIGHTS-STAYED, THE SAME
045600** CONVENTION DALYEDIT ONCE USED FOR ELAPSED-DAYS BILLING.
045700 01  WS-CHECKIN-DATE                  PIC 9(8) VALUE ZERO.
045800 01  WS-CHECKIN-DATE-X REDEFINES WS-CHECKIN-DATE.
045900     05  WS-CHECKIN-CCYY              PIC 9(4).
046000     05  WS-CHECKIN-MM                PIC 9(2).
046100     05  WS-CHECKIN-DD                PIC 9(2).
046200 01  WS-CHECKOUT-DATE                 PIC 9(8) VALUE ZERO.
046300 01  WS-CHECKOUT-DATE-X REDEFINES WS-CHECKOUT-DATE.
046400     05  WS-CHECKOUT-CCYY             PIC 9(4).
046500     05  WS-CHECKOUT-MM               PIC 9(2).
046600     05  WS-CHECKOUT-DD               PIC 9(2).
046700
046800 01  WS-TODAY                        PIC 9(8) VALUE ZERO.
046900 01  WS-TODAY-X REDEFINES WS-TODAY.
047000     05  WS-TODAY-CCYY                PIC 9(4).
047100     05  WS-TODAY-MM                  PIC 9(2).
047200     05  WS-TODAY-DD                  PIC 9(2).
047300
047400 01  WS-STAY-ID-EDIT                  PIC 9(9) VALUE ZERO.
047500 01  WS-STAY-ID-DISPLAY REDEFINES WS-STAY-ID-EDIT
047600                                      PIC 9(9).
047700
047800 01  WS-OUTSTANDING-DISPLAY-EDIT      PIC S9(7)V99 COMP-3
047900                                      VALUE ZERO.
048000 01  WS-OUTSTANDING-DISPLAY REDEFINES WS-OUTSTANDING-DISPLAY-EDIT
048100                                      PIC S9(7)V99.
048200
048300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
048400     05  RECORDS-READ                 PIC 9(7) COMP.
048500     05  STAYS-CREATED                 PIC 9(7) COMP.
048600     05  STAYS-UPDATED                 PIC 9(7) COMP.
048700     05  CHARGES-WRITTEN               PIC 9(7) COMP.
048800     05  BILL-REQUESTS-WRITTEN         PIC 9(7) COMP.
048900     05  RECORDS-IN-ERROR              PIC 9(7) COMP.
049000     05  TABLE-ROW-SUB                 PIC 9(4) COMP.
049100     05  QUERY-ROWS-WRITTEN            PIC 9(7) COMP.
049200
049300 01  FLAGS-AND-SWITCHES.
049400     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
049500         88  NO-MORE-DATA            VALUE "N".
049600     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
049700         88  RECORD-ERROR-FOUND      VALUE "Y".
049800         88  VALID-RECORD            VALUE "N".
049900
050000 COPY ABENDREC.
050100
050200 PROCEDURE DIVISION.
050300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
050400     PERFORM 100-MAINLINE THRU 100-EXIT
050500             UNTIL NO-MORE-DATA OR SY-TC-TRAILER.
050600     PERFORM 999-CLEANUP THRU 999-EXIT.
050700     MOVE +0 TO RETURN-CODE.
050800     GOBACK.
050900
051000 000-HOUSEKEEPING.
051100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
051200     DISPLAY "******** BEGIN JOB STYUPDT ********".
051300     ACCEPT  WS-TODAY FROM DATE.
051400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
051500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
051600     PERFORM 020-LOAD-RESV-TABLE THRU 020-EXIT
051700             UNTIL NO-MORE-RESV.
051800     PERFORM 030-LOAD-ROOM-TABLE THRU 030-EXIT
051900             UNTIL NO-MORE-ROOM.
052000     PERFORM 035-LOAD-INVC-TABLE THRU 035-EXIT
052100             UNTIL NO-MORE-INVC.
052200     PERFORM 037-LOAD-RTYPE-TABLE THRU 037-EXIT
052300             UNTIL NO-MORE-RTYPE.
052400     PERFORM 040-LOAD-CHRGQ-TABLE THRU 040-EXIT
052500             UNTIL NO-MORE-CHRGQ.
052600     PERFORM 050-LOAD-STAY-TABLE THRU 050-EXIT
052700             UNTIL NO-MORE-STAY.
052800     PERFORM 900-READ-STAYTRAN THRU 900-EXIT.
052900     IF NO-MORE-DATA
053000         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
053100         GO TO 1000-ABEND-RTN.
053200 000-EXIT.
053300     EXIT.
053400
053500 020-LOAD-RESV-TABLE.
053600     MOVE "020-LOAD-RESV-TABLE" TO PARA-NAME.
053700     READ RESVFILE-IN INTO
053800             WS-RESV-TABLE(WS-RESV-TABLE-CNT + 1)
053900         AT END
054000         MOVE "10" TO RFCODE
054100         GO TO 020-EXIT
054200     END-READ.
054300     ADD 1 TO WS-RESV-TABLE-CNT.
054400 020-EXIT.
054500     EXIT.
054600
054700 030-LOAD-ROOM-TABLE.
054800     MOVE "030-LOAD-ROOM-TABLE" TO PARA-NAME.
054900     READ ROOMFILE-IN INTO
055000             WS-ROOM-TABLE(WS-ROOM-TABLE-CNT + 1)
055100         AT END
055200         MOVE "10" TO MRCODE
055300         GO TO 030-EXIT
055400     END-READ.
055500     ADD 1 TO WS-ROOM-TABLE-CNT.
055600 030-EXIT.
055700     EXIT.
055800
055900 035-LOAD-INVC-TABLE.
056000     MOVE "035-LOAD-INVC-TABLE" TO PARA-NAME.
056100     READ INVCFILE-IN INTO
056200             WS-INVC-TABLE(WS-INVC-TABLE-CNT + 1)
056300         AT END
056400         MOVE "10" TO NFCODE
056500         GO TO 035-EXIT
056600     END-READ.
056700     ADD 1 TO WS-INVC-TABLE-CNT.
056800 035-EXIT.
056900     EXIT.
057000
057100 037-LOAD-RTYPE-TABLE.
057200     MOVE "037-LOAD-RTYPE-TABLE" TO PARA-NAME.
057300     READ RTYPFILE-IN INTO
057400             WS-RTYPE-TABLE(WS-RTYPE-TABLE-CNT + 1)
057500         AT END
057600         MOVE "10" TO TFCODE
057700         GO TO 037-EXIT
057800     END-READ.
057900     ADD 1 TO WS-RTYPE-TABLE-CNT.
058000 037-EXIT.
058100     EXIT.
058200
058300 040-LOAD-CHRGQ-TABLE.
058400     MOVE "040-LOAD-CHRGQ-TABLE" TO PARA-NAME.
058500     READ CHRGFILE-IN INTO
058600             WS-CHRGQ-TABLE(WS-CHRGQ-TABLE-CNT + 1)
058700         AT END
058800         MOVE "10" TO CQCODE
058900         GO TO 040-EXIT
059000     END-READ.
059100     ADD 1 TO WS-CHRGQ-TABLE-CNT.
059200 040-EXIT.
059300     EXIT.
059400
059500 050-LOAD-STAY-TABLE.
059600     MOVE "050-LOAD-STAY-TABLE" TO PARA-NAME.
059700     READ STAYFILE-IN INTO
059800             WS-STAY-TABLE(WS-STAY-TABLE-CNT + 1)
059900         AT END
060000         MOVE "10" TO MFCODE
060100         GO TO 050-EXIT
060200     END-READ.
060300     ADD 1 TO WS-STAY-TABLE-CNT.
060400     IF TBL-STAY-ID(WS-STAY-TABLE-CNT) > WS-NEXT-STAY-ID
060500         MOVE TBL-STAY-ID(WS-STAY-TABLE-CNT) TO WS-NEXT-STAY-ID.
060600 050-EXIT.
060700     EXIT.
060800
060900 100-MAINLINE.
061000     MOVE "100-MAINLINE" TO PARA-NAME.
061100     MOVE "N" TO ERROR-FOUND-SW.
061200     IF SY-TC-CHECKIN-RES
061300         PERFORM 300-CHECKIN-FROM-RES THRU 300-EXIT
061400     ELSE IF SY-TC-CHECKIN-WALKIN
061500         PERFORM 320-CHECKIN-WALKIN THRU 320-EXIT
061600     ELSE IF SY-TC-ASSIGN-CREDS
061700         PERFORM 340-ASSIGN-ROOM-CREDS THRU 340-EXIT
061800     ELSE IF SY-TC-RECORD-CHARGE
061900         PERFORM 360-RECORD-CHARGE THRU 360-EXIT
062000     ELSE IF SY-TC-CHECKOUT
062100         PERFORM 380-CHECKOUT THRU 380-EXIT
062200     ELSE IF SY-TC-ACTIVE-LIST-QRY OR SY-TC-GUEST-HIST-QRY
062300         PERFORM 600-STAY-QUERY THRU 600-EXIT
062400     ELSE IF SY-TC-CHARGES-QRY
062500         PERFORM 605-CHARGES-FOR-STAY-QRY THRU 605-EXIT
062600     ELSE IF SY-TC-STAYID-QRY
062700         PERFORM 615-STAYID-LOOKUP-QRY THRU 615-EXIT
062800     ELSE IF SY-TC-BALANCE-QRY
062900         PERFORM 650-OUTSTANDING-BAL-QRY THRU 650-EXIT
063000     ELSE IF SY-TC-ROOM-LOOKUP-QRY
063100         PERFORM 670-ROOM-LOOKUP-QRY THRU 670-EXIT
063200     ELSE
063300         MOVE "*** UNKNOWN STAY TRANSACTION CODE" TO ERR-MSG-SY
063400         MOVE "Y" TO ERROR-FOUND-SW.
063500
063600     IF RECORD-ERROR-FOUND
063700         PERFORM 750-WRITE-STAYERR THRU 750-EXIT.
063800
063900     PERFORM 900-READ-STAYTRAN THRU 900-EXIT.
064000 100-EXIT.
064100     EXIT.
064200
064300 200-FIND-STAY.
064400     MOVE "200-FIND-STAY" TO PARA-NAME.
064500     MOVE ZERO TO WS-FOUND-STAY-IDX.
064600     SEARCH ALL WS-STAY-TABLE
064700         AT END
064800             MOVE ZERO TO WS-FOUND-STAY-IDX
064900         WHEN TBL-STAY-ID(SY-IDX) = SY-TRAN-STAY-ID
065000             SET WS-FOUND-STAY-IDX TO SY-IDX
065100     END-SEARCH.
065200 200-EXIT.
065300     EXIT.
065400
065500 220-FIND-RESV.
065600     MOVE "220-FIND-RESV" TO PARA-NAME.
065700     MOVE ZERO TO WS-FOUND-RESV-IDX.
065800     SEARCH ALL WS-RESV-TABLE
065900         AT END
066000             MOVE ZERO TO WS-FOUND-RESV-IDX
066100         WHEN TBL-RES-ID(RS-IDX) = SY-TRAN-RES-ID
066200             SET WS-FOUND-RESV-IDX TO RS-IDX
066300     END-SEARCH.
066400 220-EXIT.
066500     EXIT.
066600
066700 240-FIND-ROOM.
066800     MOVE "240-FIND-ROOM" TO PARA-NAME.
066900     MOVE ZERO TO WS-FOUND-ROOM-IDX.
067000     SEARCH ALL WS-ROOM-TABLE
067100         AT END
067200             MOVE ZERO TO WS-FOUND-ROOM-IDX
067300         WHEN TBL-ROOM-ID(RM-IDX) = SY-TRAN-ROOM-ID
067400             SET WS-FOUND-ROOM-IDX TO RM-IDX
067500     END-SEARCH.
067600 240-EXIT.
067700     EXIT.
067800
067900 260-FIND-RTYPE.
068000     MOVE "260-FIND-RTYPE" TO PARA-NAME.
068100     MOVE ZERO TO WS-FOUND-RTYPE-IDX.
068200     SEARCH ALL WS-RTYPE-TABLE
068300         AT END
068400             MOVE ZERO TO WS-FOUND-RTYPE-IDX
068500         WHEN TBL-RTYPE-ID(RTY-IDX) = TBL-ROOM-RTYPE-ID(
068600             WS-FOUND-ROOM-IDX)
068700             SET WS-FOUND-RTYPE-IDX TO RTY-IDX
068800     END-SEARCH.
068900 260-EXIT.
069000     EXIT.
069100
069200* CHECK-IN FROM RESERVATION - THE RESERVATION'S ROOM IS ATTACHED
069300* (UNVALIDATED FOR STATUS CONFIRMED).
069400 300-CHECKIN-FROM-RES.
069500     MOVE "300-CHECKIN-FROM-RES" TO PARA-NAME.
069600     PERFORM 220-FIND-RESV THRU 220-EXIT.
069700     IF WS-FOUND-RESV-IDX = ZERO
069800         MOVE "*** RES-ID NOT FOUND FOR CHECK-IN" TO ERR-MSG-SY
069900         MOVE "Y" TO ERROR-FOUND-SW
070000         GO TO 300-EXIT.
070100
070200     ADD 1 TO WS-NEXT-STAY-ID.
070300     ADD 1 TO WS-STAY-TABLE-CNT.
070400     MOVE WS-NEXT-STAY-ID       TO
070500                              TBL-STAY-ID(WS-STAY-TABLE-CNT).
070600     MOVE SY-TRAN-RES-ID        TO
070700                           TBL-STAY-RES-ID(WS-STAY-TABLE-CNT).
070800     MOVE TBL-RES-GUEST-ID(WS-FOUND-RESV-IDX) TO
070900                          TBL-STAY-GUEST-ID(WS-STAY-TABLE-CNT).
071000     MOVE TBL-RES-ROOM-ID(WS-FOUND-RESV-IDX) TO
071100                           TBL-STAY-ROOM-ID(WS-STAY-TABLE-CNT).
071200     MOVE SY-TRAN-NOW           TO
071300                        TBL-STAY-CHECKIN-TIME(WS-STAY-TABLE-CNT).
071400     MOVE ZERO TO TBL-STAY-CHECKOUT-TIME(WS-STAY-TABLE-CNT).
071500     MOVE "Active      "        TO
071600                             TBL-STAY-STATUS(WS-STAY-TABLE-CNT).
071700     MOVE SPACES                TO
071800                       TBL-STAY-KEYCARD-NUMBER(WS-STAY-TABLE-CNT).
071900
072000     IF TBL-RES-ROOM-ID(WS-FOUND-RESV-IDX) NOT = ZERO
072100         MOVE TBL-RES-ROOM-ID(WS-FOUND-RESV-IDX) TO
072200                                            SY-TRAN-ROOM-ID
072300         PERFORM 240-FIND-ROOM THRU 240-EXIT
072400         IF WS-FOUND-ROOM-IDX NOT = ZERO
072500             MOVE "Occupied       " TO
072600                            TBL-ROOM-STATUS(WS-FOUND-ROOM-IDX)
072700         END-IF.
072800
072900     ADD 1 TO STAYS-CREATED.
073000 300-EXIT.
073100     EXIT.
073200
073300* CHECK-IN WALK-IN - NO RESERVATION, NO GUEST LINK YET.
073400 320-CHECKIN-WALKIN.
073500     MOVE "320-CHECKIN-WALKIN" TO PARA-NAME.
073600     ADD 1 TO WS-NEXT-STAY-ID.
073700     ADD 1 TO WS-STAY-TABLE-CNT.
073800     MOVE WS-NEXT-STAY-ID TO TBL-STAY-ID(WS-STAY-TABLE-CNT).
073900     MOVE ZERO             TO
074000                           TBL-STAY-RES-ID(WS-STAY-TABLE-CNT).
074100     MOVE ZERO             TO
074200                         TBL-STAY-GUEST-ID(WS-STAY-TABLE-CNT).
074300     MOVE ZERO             TO
074400                          TBL-STAY-ROOM-ID(WS-STAY-TABLE-CNT).
074500     MOVE SY-TRAN-NOW      TO
074600                        TBL-STAY-CHECKIN-TIME(WS-STAY-TABLE-CNT).
074700     MOVE ZERO TO TBL-STAY-CHECKOUT-TIME(WS-STAY-TABLE-CNT).
074800     MOVE "Active      "   TO
074900                             TBL-STAY-STATUS(WS-STAY-TABLE-CNT).
075000     MOVE SPACES            TO
075100                       TBL-STAY-KEYCARD-NUMBER(WS-STAY-TABLE-CNT).
075200
075300     PERFORM 240-FIND-ROOM THRU 240-EXIT.
075400     IF WS-FOUND-ROOM-IDX NOT = ZERO
075500         MOVE SY-TRAN-ROOM-ID TO
075600                          TBL-STAY-ROOM-ID(WS-STAY-TABLE-CNT)
075700         MOVE "Occupied       " TO
075800                              TBL-ROOM-STATUS(WS-FOUND-ROOM-IDX).
075900
076000     ADD 1 TO STAYS-CREATED.
076100 320-EXIT.
076200     EXIT.
076300
076400 340-ASSIGN-ROOM-CREDS.
076500     MOVE "340-ASSIGN-ROOM-CREDS" TO PARA-NAME.
076600     PERFORM 200-FIND-STAY THRU 200-EXIT.
076700     IF WS-FOUND-STAY-IDX = ZERO
076800         MOVE "*** STAY-ID NOT FOUND FOR ASSIGN-CREDS" TO
076900             ERR-MSG-SY
077000         MOVE "Y" TO ERROR-FOUND-SW
077100         GO TO 340-EXIT.
077200
077300     PERFORM 240-FIND-ROOM THRU 240-EXIT.
077400     IF WS-FOUND-ROOM-IDX = ZERO
077500         MOVE "*** ROOM-ID NOT FOUND FOR ASSIGN-CREDS" TO
077600             ERR-MSG-SY
077700         MOVE "Y" TO ERROR-FOUND-SW
077800         GO TO 340-EXIT.
077900
078000     MOVE SY-TRAN-ROOM-ID TO TBL-STAY-ROOM-ID(WS-FOUND-STAY-IDX).
078100     MOVE SY-TRAN-KEYCARD-NUMBER TO
078200                     TBL-STAY-KEYCARD-NUMBER(WS-FOUND-STAY-IDX).
078300     MOVE "Occupied       " TO
078400                            TBL-ROOM-STATUS(WS-FOUND-ROOM-IDX).
078500     ADD 1 TO STAYS-UPDATED.
078600 340-EXIT.
078700     EXIT.
078800
078900 360-RECORD-CHARGE.
079000     MOVE "360-RECORD-CHARGE" TO PARA-NAME.
079100     PERFORM 200-FIND-STAY THRU 200-EXIT.
079200     IF WS-FOUND-STAY-IDX = ZERO
079300         MOVE "*** STAY-ID NOT FOUND FOR CHARGE" TO ERR-MSG-SY
079400         MOVE "Y" TO ERROR-FOUND-SW
079500         GO TO 360-EXIT.
079600
079700     ADD 1 TO WS-NEXT-CHG-ID.
079800     MOVE WS-NEXT-CHG-ID      TO CHG-ID.
079900     MOVE SY-TRAN-STAY-ID     TO CHG-STAY-ID.
080000     MOVE SY-TRAN-CHG-SVC-TYPE TO CHG-SERVICE-TYPE.
080100     MOVE SY-TRAN-CHG-DESC    TO CHG-DESCRIPTION.
080200     MOVE SY-TRAN-CHG-AMOUNT  TO CHG-AMOUNT.
080300     MOVE SY-TRAN-NOW         TO CHG-TIME.
080400     WRITE CHRGFILE-REC FROM CHARGE-RECORD.
080500     ADD 1 TO CHARGES-WRITTEN.
080600 360-EXIT.
080700     EXIT.
080800
080900* CHECK-OUT ALWAYS DROPS A GI REQUEST, UNCONDITIONAL ON WHETHER
081000* ANY CHARGES WERE EVER POSTED.
081100 380-CHECKOUT.
081200     MOVE "380-CHECKOUT" TO PARA-NAME.
081300     PERFORM 200-FIND-STAY THRU 200-EXIT.
081400     IF WS-FOUND-STAY-IDX = ZERO
081500         MOVE "*** STAY-ID NOT FOUND FOR CHECK-OUT" TO
081600             ERR-MSG-SY
081700         MOVE "Y" TO ERROR-FOUND-SW
081800         GO TO 380-EXIT.
081900
082000     MOVE ZERO TO WS-ROOM-CHARGES-CALC, WS-FOUND-RTYPE-IDX.
082100     MOVE TBL-STAY-CHECKIN-TIME(WS-FOUND-STAY-IDX)(1:8) TO
082200                                              WS-CHECKIN-DATE.
082300     MOVE SY-TRAN-NOW(1:8)      TO WS-CHECKOUT-DATE.
082400
082500     MOVE SY-TRAN-NOW TO
082600                       TBL-STAY-CHECKOUT-TIME(WS-FOUND-STAY-IDX).
082700     MOVE "Checked-Out " TO
082800                           TBL-STAY-STATUS(WS-FOUND-STAY-IDX).
082900
083000     IF TBL-STAY-ROOM-ID(WS-FOUND-STAY-IDX) NOT = ZERO
083100         MOVE TBL-STAY-ROOM-ID(WS-FOUND-STAY-IDX) TO
083200                                            SY-TRAN-ROOM-ID
083300         PERFORM 240-FIND-ROOM THRU 240-EXIT
083400         IF WS-FOUND-ROOM-IDX NOT = ZERO
083500             MOVE "Under Cleaning " TO
083600                            TBL-ROOM-STATUS(WS-FOUND-ROOM-IDX)
083700             PERFORM 260-FIND-RTYPE THRU 260-EXIT
083800         END-IF.
083900
084000* NIGHTS STAYED ON A 30/360 DAY-COUNT BASIS, MINIMUM ONE NIGHT.
084100     IF WS-FOUND-RTYPE-IDX NOT = ZERO
084200         COMPUTE WS-NIGHTS-STAYED =
084300               (WS-CHECKOUT-CCYY - WS-CHECKIN-CCYY) * 360
084400             + (WS-CHECKOUT-MM   - WS-CHECKIN-MM)   * 30
084500             + (WS-CHECKOUT-DD   - WS-CHECKIN-DD)
084600         IF WS-NIGHTS-STAYED < 1
084700             MOVE 1 TO WS-NIGHTS-STAYED
084800         END-IF
084900         COMPUTE WS-ROOM-CHARGES-CALC ROUNDED =
085000               WS-NIGHTS-STAYED *
085100               TBL-RTYPE-PRICE(WS-FOUND-RTYPE-IDX)
085200     END-IF.
085300
085400     MOVE "GI"                  TO BL-TRAN-CODE-OUT.
085500     MOVE TBL-STAY-ID(WS-FOUND-STAY-IDX) TO BL-TRAN-STAY-ID-OUT.
085600     MOVE TBL-STAY-GUEST-ID(WS-FOUND-STAY-IDX) TO
085700                                           BL-TRAN-GUEST-ID-OUT.
085800     MOVE WS-ROOM-CHARGES-CALC  TO BL-TRAN-ROOM-CHARGES-OUT.
085900     MOVE SY-TRAN-NOW           TO BL-TRAN-NOW-OUT.
086000     WRITE BL-TRAN-REC-DATA FROM BILL-TRAN-REC-OUT.
086100     ADD 1 TO BILL-REQUESTS-WRITTEN.
086200     ADD 1 TO STAYS-UPDATED.
086300 380-EXIT.
086400     EXIT.
086500
086600* STAY QUERIES - ACTIVE-STAY-LIST AND GUEST-HISTORY ARE FILTERS
086700* AGAINST THE STAY TABLE ITSELF.  CHARGES-FOR-STAY IS A SEPARATE
086800* PARAGRAPH BELOW (605-) SINCE IT FILTERS THE CHARGE TABLE, NOT
086900* THE STAY TABLE - SEE WS-CHRGQ-TABLE-CTL AND 040-LOAD-CHRGQ-
087000* TABLE (TKT DDS-3412).
087100 600-STAY-QUERY.
087200     MOVE "600-STAY-QUERY" TO PARA-NAME.
087300     MOVE 1 TO TABLE-ROW-SUB.
087400     PERFORM 610-QUERY-ONE-STAY THRU 610-EXIT
087500         VARYING TABLE-ROW-SUB FROM 1 BY 1
087600         UNTIL TABLE-ROW-SUB > WS-STAY-TABLE-CNT.
087700 600-EXIT.
087800     EXIT.
087900
088000 610-QUERY-ONE-STAY.
088100     IF (SY-TC-ACTIVE-LIST-QRY AND
088200           TBL-STAY-IS-ACTIVE(TABLE-ROW-SUB))
088300       OR (SY-TC-GUEST-HIST-QRY AND
088400           TBL-STAY-GUEST-ID(TABLE-ROW-SUB) = SY-TRAN-GUEST-ID)
088500         WRITE STYQURY-REC FROM WS-STAY-TABLE(TABLE-ROW-SUB)
088600         ADD 1 TO QUERY-ROWS-WRITTEN.
088700 610-EXIT.
088800     EXIT.
088900
089000* CHARGES FOR A STAY - FILTERS THE IN-MEMORY CHARGE TABLE LOADED
089100* AT HOUSEKEEPING FROM CHRGFILE-IN (YESTERDAY'S EXTRACT); A
089200* CHARGE POSTED BY THIS RUN'S OWN RC TRANSACTIONS WILL NOT SHOW
089300* UP HERE UNTIL IT ROLLS INTO TOMORROW'S EXTRACT.
089400 605-CHARGES-FOR-STAY-QRY.
089500     MOVE "605-CHARGES-FOR-STAY-QRY" TO PARA-NAME.
089600     MOVE 1 TO TABLE-ROW-SUB.
089700     PERFORM 607-CHECK-ONE-CHARGE THRU 607-EXIT
089800         VARYING TABLE-ROW-SUB FROM 1 BY 1
089900         UNTIL TABLE-ROW-SUB > WS-CHRGQ-TABLE-CNT.
090000 605-EXIT.
090100     EXIT.
090200
090300 607-CHECK-ONE-CHARGE.
090400     IF TBL-CHGQ-STAY-ID(TABLE-ROW-SUB) = SY-TRAN-STAY-ID
090500         WRITE STYQURY-REC FROM WS-CHRGQ-TABLE(TABLE-ROW-SUB)
090600         ADD 1 TO QUERY-ROWS-WRITTEN.
090700 607-EXIT.
090800     EXIT.
090900
091000* PLAIN LOOKUP BY STAY-ID - NO FILTER, JUST THE ONE ROW (TKT
091100* DDS-3415).
091200 615-STAYID-LOOKUP-QRY.
091300     MOVE "615-STAYID-LOOKUP-QRY" TO PARA-NAME.
091400     PERFORM 200-FIND-STAY THRU 200-EXIT.
091500     IF WS-FOUND-STAY-IDX = ZERO
091600         MOVE "*** STAY-ID NOT FOUND FOR LOOKUP" TO ERR-MSG-SY
091700         MOVE "Y" TO ERROR-FOUND-SW
091800         GO TO 615-EXIT.
091900     WRITE STYQURY-REC FROM WS-STAY-TABLE(WS-FOUND-STAY-IDX).
092000     ADD 1 TO QUERY-ROWS-WRITTEN.
092100 615-EXIT.
092200     EXIT.
092300
092400* OUTSTANDING BALANCE FOR A STAY - ZERO IF NO INVOICE EXISTS.
092500 650-OUTSTANDING-BAL-QRY.
092600     MOVE "650-OUTSTANDING-BAL-QRY" TO PARA-NAME.
092700     MOVE ZERO TO WS-FOUND-INVC-IDX, WS-OUTSTANDING-EDIT.
092800     MOVE 1 TO TABLE-ROW-SUB.
092900     PERFORM 660-CHECK-ONE-INVC THRU 660-EXIT
093000         VARYING TABLE-ROW-SUB FROM 1 BY 1
093100         UNTIL TABLE-ROW-SUB > WS-INVC-TABLE-CNT
093200               OR WS-FOUND-INVC-IDX NOT = ZERO.
093300
093400     DISPLAY "** STAY-ID / OUTSTANDING BALANCE **".
093500     DISPLAY SY-TRAN-STAY-ID.
093600     DISPLAY WS-OUTSTANDING-DISPLAY-EDIT.
093700     ADD 1 TO QUERY-ROWS-WRITTEN.
093800 650-EXIT.
093900     EXIT.
094000
094100 660-CHECK-ONE-INVC.
094200     IF TBL-INV-STAY-ID(TABLE-ROW-SUB) = SY-TRAN-STAY-ID
094300         SET WS-FOUND-INVC-IDX TO TABLE-ROW-SUB
094400         MOVE TBL-INV-OUTSTANDING(TABLE-ROW-SUB) TO
094500                                      WS-OUTSTANDING-EDIT.
094600 660-EXIT.
094700     EXIT.
094800* ROOM-LOOKUP - FIND THE ACTIVE STAY ASSIGNED TO A ROOM NUMBER.
094900* ROOM NUMBER IS A GUEST-FACING TEXT FIELD, NOT THE ROOM TABLE'S
095000* KEY, SO IT IS A STRAIGHT SCAN RATHER THAN A SEARCH ALL.
095100* (TKT DDS-3412)
095200 670-ROOM-LOOKUP-QRY.
095300     MOVE "670-ROOM-LOOKUP-QRY" TO PARA-NAME.
095400     MOVE ZERO TO WS-LOOKUP-ROOM-ID.
095500     MOVE 1 TO TABLE-ROW-SUB.
095600     PERFORM 680-CHECK-ONE-ROOM-NUM THRU 680-EXIT
095700         VARYING TABLE-ROW-SUB FROM 1 BY 1
095800         UNTIL TABLE-ROW-SUB > WS-ROOM-TABLE-CNT
095900               OR WS-LOOKUP-ROOM-ID NOT = ZERO.
096000
096100     IF WS-LOOKUP-ROOM-ID = ZERO
096200         MOVE "*** ROOM NUMBER NOT FOUND FOR ROOM-LOOKUP" TO
096300             ERR-MSG-SY
096400         MOVE "Y" TO ERROR-FOUND-SW
096500         GO TO 670-EXIT.
096600
096700     MOVE ZERO TO WS-FOUND-STAY-IDX.
096800     MOVE 1 TO TABLE-ROW-SUB.
096900     PERFORM 690-CHECK-ONE-STAY-ROOM THRU 690-EXIT
097000         VARYING TABLE-ROW-SUB FROM 1 BY 1
097100         UNTIL TABLE-ROW-SUB > WS-STAY-TABLE-CNT
097200               OR WS-FOUND-STAY-IDX NOT = ZERO.
097300
097400     IF WS-FOUND-STAY-IDX = ZERO
097500         MOVE "*** NO ACTIVE STAY FOR ROOM NUMBER" TO ERR-MSG-SY
097600         MOVE "Y" TO ERROR-FOUND-SW
097700         GO TO 670-EXIT.
097800
097900     WRITE STYQURY-REC FROM WS-STAY-TABLE(WS-FOUND-STAY-IDX).
098000     ADD 1 TO QUERY-ROWS-WRITTEN.
098100 670-EXIT.
098200     EXIT.
098300
098400 680-CHECK-ONE-ROOM-NUM.
098500     IF TBL-ROOM-NUMBER(TABLE-ROW-SUB) = SY-TRAN-ROOM-NUMBER
098600         MOVE TBL-ROOM-ID(TABLE-ROW-SUB) TO WS-LOOKUP-ROOM-ID.
098700 680-EXIT.
098800     EXIT.
098900
099000 690-CHECK-ONE-STAY-ROOM.
099100     IF TBL-STAY-ROOM-ID(TABLE-ROW-SUB) = WS-LOOKUP-ROOM-ID
099200           AND TBL-STAY-IS-ACTIVE(TABLE-ROW-SUB)
099300         SET WS-FOUND-STAY-IDX TO TABLE-ROW-SUB.
099400 690-EXIT.
099500     EXIT.
099600
099700
099800 750-WRITE-STAYERR.
099900     MOVE STAY-TRAN-REC TO REST-OF-SY-REC.
100000     WRITE SY-TRAN-REC-ERR.
100100     ADD 1 TO RECORDS-IN-ERROR.
100200 750-EXIT.
100300     EXIT.
100400
100500 800-OPEN-FILES.
100600     MOVE "800-OPEN-FILES" TO PARA-NAME.
100700     OPEN INPUT  STAYTRAN, STAYFILE-IN, RESVFILE-IN, ROOMFILE-IN,
100800                 INVCFILE-IN, RTYPFILE-IN, CHRGFILE-IN.
100900     OPEN OUTPUT STAYFILE-OUT, ROOMFILE-OUT, CHRGFILE,
101000                 BILLTRAN-OUT, STYQURY, STAYERR, SYSOUT.
101100 800-EXIT.
101200     EXIT.
101300
101400 850-CLOSE-FILES.
101500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
101600     CLOSE STAYTRAN, STAYFILE-IN, RESVFILE-IN, ROOMFILE-IN,
101700           INVCFILE-IN, RTYPFILE-IN, CHRGFILE-IN, STAYFILE-OUT,
101800           ROOMFILE-OUT, CHRGFILE, BILLTRAN-OUT, STYQURY, STAYERR,
101900           SYSOUT.
102000 850-EXIT.
102100     EXIT.
102200
102300 900-READ-STAYTRAN.
102400     READ STAYTRAN INTO STAY-TRAN-REC
102500         AT END MOVE "N" TO MORE-DATA-SW
102600         GO TO 900-EXIT
102700     END-READ.
102800     ADD 1 TO RECORDS-READ.
102900 900-EXIT.
103000     EXIT.
103100
103200 999-CLEANUP.
103300     MOVE "999-CLEANUP" TO PARA-NAME.
103400     IF NOT SY-TC-TRAILER
103500         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
103600         GO TO 1000-ABEND-RTN.
103700
103800     MOVE SY-TRAN-REC-DATA TO WS-TRAILER-REC.
103900     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
104000         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE" TO
104100             ABEND-REASON
104200         MOVE RECORDS-READ    TO ACTUAL-VAL
104300         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
104400         WRITE SYSOUT-REC FROM ABEND-REC
104500         GO TO 1000-ABEND-RTN.
104600
104700     MOVE 1 TO TABLE-ROW-SUB.
104800     PERFORM 960-REWRITE-STAY-MASTER THRU 960-EXIT
104900         VARYING TABLE-ROW-SUB FROM 1 BY 1
105000         UNTIL TABLE-ROW-SUB > WS-STAY-TABLE-CNT.
105100
105200     MOVE 1 TO TABLE-ROW-SUB.
105300     PERFORM 970-REWRITE-ROOM-MASTER THRU 970-EXIT
105400         VARYING TABLE-ROW-SUB FROM 1 BY 1
105500         UNTIL TABLE-ROW-SUB > WS-ROOM-TABLE-CNT.
105600
105700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
105800
105900     DISPLAY "** TRANSACTIONS READ **".
106000     DISPLAY RECORDS-READ.
106100     DISPLAY "** STAYS CREATED/UPDATED **".
106200     DISPLAY STAYS-CREATED.
106300     DISPLAY STAYS-UPDATED.
106400     DISPLAY "** CHARGES WRITTEN **".
106500     DISPLAY CHARGES-WRITTEN.
106600     DISPLAY "** BILLING REQUESTS WRITTEN **".
106700     DISPLAY BILL-REQUESTS-WRITTEN.
106800     DISPLAY "** ERROR TRANSACTIONS **".
106900     DISPLAY RECORDS-IN-ERROR.
107000
107100     DISPLAY "******** NORMAL END OF JOB STYUPDT ********".
107200 999-EXIT.
107300     EXIT.
107400
107500 960-REWRITE-STAY-MASTER.
107600     WRITE STAY-OUT-REC FROM WS-STAY-TABLE(TABLE-ROW-SUB).
107700 960-EXIT.
107800     EXIT.
107900
108000 970-REWRITE-ROOM-MASTER.
108100     WRITE ROOM-OUT-REC FROM WS-ROOM-TABLE(TABLE-ROW-SUB).
108200 970-EXIT.
108300     EXIT.
108400
108500 1000-ABEND-RTN.
108600     WRITE SYSOUT-REC FROM ABEND-REC.
108700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
108800     DISPLAY "*** ABNORMAL END OF JOB - STYUPDT ***" UPON CONSOLE.
108900     DIVIDE ZERO-VAL INTO ONE-VAL.
