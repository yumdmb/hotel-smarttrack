000100******************************************************************
000200* STAYREC     -  STAY MASTER RECORD                               *
000300*                                                                 *
000400*   ONE ENTRY PER CHECK-IN/CHECK-OUT CYCLE (RESERVATION-BASED OR  *
000500*   WALK-IN).  MAINTAINED BY STYUPDT.                             *
000600******************************************************************
000700 01  STAY-RECORD.
000800     05  STAY-ID                     PIC 9(9).
000900     05  STAY-RES-ID                 PIC 9(9).
001000     05  STAY-GUEST-ID               PIC 9(9).
001100     05  STAY-ROOM-ID                PIC 9(9).
001200     05  STAY-CHECKIN-TIME           PIC 9(14).
001300     05  STAY-CHECKOUT-TIME          PIC 9(14).
001400     05  STAY-STATUS                 PIC X(12).
001500         88  STAY-ACTIVE             VALUE "Active      ".
001600         88  STAY-CHECKED-OUT        VALUE "Checked-Out ".
001700     05  STAY-KEYCARD-NUMBER         PIC X(20).
001800*--- RESERVED FOR FUTURE HOUSEKEEPING-FLAG EXPANSION
001900     05  FILLER                      PIC X(05).
