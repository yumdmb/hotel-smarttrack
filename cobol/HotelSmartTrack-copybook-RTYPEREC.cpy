000100******************************************************************
000200* RTYPEREC    -  ROOM-TYPE MASTER RECORD                          *
000300*                                                                 *
000400*   ONE ENTRY PER ROOM TYPE (STANDARD, DELUXE, SUITE, ETC).       *
000500*   MAINTAINED BY RMUPDT.  TAX RATE HERE QUOTES NIGHTLY PRICING   *
000600*   ONLY - IT IS NOT THE RATE BILLGEN USES AT INVOICE TIME.       *
000700******************************************************************
000800 01  ROOM-TYPE-RECORD.
000900     05  RTYPE-ID                    PIC 9(9).
001000     05  RTYPE-NAME                  PIC X(20).
001100     05  RTYPE-DESCRIPTION           PIC X(60).
001200     05  RTYPE-MAX-OCCUPANCY         PIC 9(2).
001300     05  RTYPE-BASE-PRICE            PIC S9(7)V99 COMP-3.
001400     05  RTYPE-TAX-RATE              PIC S9(1)V9(4) COMP-3.
001500*--- RESERVED FOR FUTURE RATE-PLAN EXPANSION
001600     05  FILLER                      PIC X(05).
