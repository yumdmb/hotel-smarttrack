000100******************************************************************
000200* ROOMREC     -  ROOM MASTER RECORD                               *
000300*                                                                 *
000400*   ONE ENTRY PER PHYSICAL ROOM.  MAINTAINED BY RMUPDT; STATUS    *
000500*   FLIPPED TO OCCUPIED/UNDER CLEANING BY RESUPDT AND STYUPDT.    *
000600******************************************************************
000700 01  ROOM-RECORD.
000800     05  ROOM-ID                     PIC 9(9).
000900     05  ROOM-NUMBER                 PIC X(10).
001000     05  ROOM-FLOOR                  PIC 9(3).
001100     05  ROOM-RTYPE-ID                PIC 9(9).
001200     05  ROOM-STATUS                 PIC X(15).
001300         88  ROOM-AVAILABLE          VALUE "Available      ".
001400         88  ROOM-OCCUPIED           VALUE "Occupied       ".
001500         88  ROOM-UNDER-CLEANING     VALUE "Under Cleaning ".
001600         88  ROOM-OUT-OF-SERVICE     VALUE "Out of Service ".
001700*--- RESERVED FOR FUTURE FLOOR-PLAN EXPANSION
001800     05  FILLER                      PIC X(05).
