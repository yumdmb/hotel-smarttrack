000100******************************************************************
000200* INVCEREC    -  INVOICE MASTER RECORD                            *
000300*                                                                 *
000400*   ONE ENTRY PER STAY, WRITTEN AT CHECK-OUT BY BILLUPDT'S        *
000500*   GENERATE-INVOICE ENTRY POINT, THEN REWRITTEN AS PAYMENTS AND  *
000600*   DISCOUNTS ARE APPLIED.  FULL MASTER IS REWRITTEN EACH RUN.    *
000700******************************************************************
000800 01  INVOICE-RECORD.
000900     05  INV-ID                      PIC 9(9).
001000     05  INV-STAY-ID                 PIC 9(9).
001100     05  INV-GUEST-ID                PIC 9(9).
001200     05  INV-ROOM-CHARGES            PIC S9(7)V99 COMP-3.
001300     05  INV-INCIDENTAL-CHARGES      PIC S9(7)V99 COMP-3.
001400     05  INV-TAXES                   PIC S9(7)V99 COMP-3.
001500     05  INV-DISCOUNTS               PIC S9(7)V99 COMP-3.
001600     05  INV-TOTAL-AMOUNT            PIC S9(7)V99 COMP-3.
001700     05  INV-AMOUNT-PAID             PIC S9(7)V99 COMP-3.
001800     05  INV-OUTSTANDING-BALANCE     PIC S9(7)V99 COMP-3.
001900     05  INV-STATUS                  PIC X(15).
002000         88  INV-DRAFT               VALUE "Draft          ".
002100         88  INV-ISSUED              VALUE "Issued         ".
002200         88  INV-PAID                VALUE "Paid           ".
002300         88  INV-PARTIALLY-PAID      VALUE "Partially Paid ".
002400         88  INV-OVERDUE             VALUE "Overdue        ".
002500     05  INV-ISSUED-TIME             PIC 9(14).
002600*--- RESERVED FOR FUTURE FOLIO-LINE-ITEM EXPANSION
002700     05  FILLER                      PIC X(05).
