000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RESUPDT.
000300 AUTHOR. R HATTERSLEY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/21/91.
000600 DATE-COMPILED. 06/21/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE RESERVATION MASTER FROM A
001300*          DAILY RESERVATION-MAINTENANCE TRANSACTION FILE.  IT
001400*          ALSO LOADS THE ROOM MASTER AND THE ROOM-TYPE MASTER SO
001500*          IT CAN FLIP ROOM-STATUS ON ASSIGN/REASSIGN AND CHECK
001600*          ROOM-TYPE OCCUPANCY LIMITS ON A SEARCH-AVAILABLE
001700*          REQUEST - THE SAME WAY DALYEDIT ONCE READ PATMSTR
001800*          ALONGSIDE ITS OWN DAILY TRANSACTION FILE.  ALL THREE
001900*          MASTERS ARE REWRITTEN WHOLE AT CLEANUP.  THE GUEST
002000*          MASTER IS ALSO LOADED, READ-ONLY, SO CREATE CAN
002100*          VALIDATE RES-GUEST-ID BEFORE ATTACHING IT.
002200*
002300******************************************************************
002400*
002500*          RESV MASTER (IN/OUT)     -  DDS0002.RESVFILE
002600*          ROOM MASTER (IN/OUT)     -  DDS0002.ROOMFILE
002700*          RTYPE MASTER (IN)        -  DDS0002.RTYPFILE
002800*          GUEST MASTER (IN)        -  DDS0002.GUESTFILE
002900*          TRANSACTION FILE         -  DDS0002.RESVTRAN
003000*          QUERY-RESULTS FILE       -  DDS0002.RESQURY
003100*          ERROR FILE               -  DDS0002.RESVERR
003200*          DUMP FILE                -  SYSOUT
003300*
003400******************************************************************
003500* CHANGE LOG                                                     *
003600* ---------------------------------------------------------------*
003700* 06/21/91 RH  ORIGINAL.                             TKT DDS-2228*
003800* 11/16/92 RH  ADDED NO-SHOW TRANSACTION CODE.        TKT DDS-2355*
003900* 03/21/95 JLK REASSIGN NOW RELEASES THE OLD ROOM BEFORE         *
004000*              ASSIGNING THE NEW ONE.                 TKT DDS-2544*
004100* 02/19/99 AMF Y2K - CHECKIN/CHECKOUT DATE FIELDS CONFIRMED       *
004200*              ALREADY CCYYMMDD, NO CHANGES REQUIRED. DDS-2912    *
004300* 08/30/07 JLK ADDED SEARCH-AVAILABLE-ROOMS AND GUEST-HISTORY     *
004400*              REQUEST CODES.                        TKT DDS-3384*
004500* 05/14/09 JK  REASSIGN-ROOM WAS ZEROING RS-TRAN-ROOM-ID BEFORE   *
004600*              THE NEW ROOM COULD BE ASSIGNED - EVERY REASSIGN    *
004700*              RELEASED THE OLD ROOM BUT THEN FAILED THE ASSIGN.  *
004800*              NOW HOLDS THE NEW ROOM-ID BEFORE THE RELEASE.      *
004900*              TKT DDS-3413                                      *
005000* 06/02/09 JK  ADDED RESID LOOKUP (RQ), LIST-BY-STATUS (LS),      *
005100*              LIST-ALL (LA) AND STATUS-STRING (ST) QUERIES -     *
005200*              ONLY GUEST-HISTORY WAS WIRED UP BEFORE.  ALSO      *
005300*              WIDENED RS-TRAN-REC AND RESVTRAN/RESVERR TO CARRY  *
005400*              THE NEW STATUS FILTER AND TO MATCH THE TRUE FIELD  *
005500*              WIDTH (WAS SHORT 5 BYTES EVEN BEFORE THIS CHANGE). *
005600*              TKT DDS-3415                                      *
005700* 06/09/09 JK  CREATE-RESV MOVED RES-GUEST-ID AND RES-RTYPE-ID     *
005800*              STRAIGHT TO THE TABLE WITH NO LOOKUP AT ALL, AND    *
005900*              THIS PROGRAM NEVER EVEN LOADED THE GUEST MASTER TO  *
006000*              CHECK AGAINST.  NOW LOADS GUESTFILE-IN READ-ONLY    *
006100*              AND ATTACHES GUEST-ID/RTYPE-ID ONLY WHEN FOUND,     *
006200*              LEAVING THE REFERENCE ZERO ON A MISS - SAME AS      *
006300*              STYUPDT'S WALK-IN CHECK-IN.         TKT DDS-3416    *
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS NEXT-PAGE.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500     ASSIGN TO UT-S-SYSOUT
007600       ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT RESVTRAN
007900     ASSIGN TO UT-S-RESVTRAN
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS IFCODE.
008200
008300     SELECT RESVFILE-IN
008400     ASSIGN TO UT-S-RESVFLIN
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS MFCODE.
008700
008800     SELECT RESVFILE-OUT
008900     ASSIGN TO UT-S-RESVFLOT
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200
009300     SELECT ROOMFILE-IN
009400     ASSIGN TO UT-S-ROOMFLIN
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS RFCODE.
009700
009800     SELECT ROOMFILE-OUT
009900     ASSIGN TO UT-S-ROOMFLOT
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS RGCODE.
010200
010300     SELECT RTYPFILE-IN
010400     ASSIGN TO UT-S-RTYPFLIN
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS TFCODE.
010700
010800     SELECT GUESTFILE-IN
010900     ASSIGN TO UT-S-GSTFLIN
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS GFCODE.
011200
011300     SELECT RESQURY
011400     ASSIGN TO UT-S-RESQURY
011500       ACCESS MODE IS SEQUENTIAL
011600       FILE STATUS IS QFCODE.
011700
011800     SELECT RESVERR
011900     ASSIGN TO UT-S-RESVERR
012000       ACCESS MODE IS SEQUENTIAL
012100       FILE STATUS IS EFCODE.
012200
012300 DATA DIVISION.
012400 FILE SECTION.
012500 FD  SYSOUT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 130 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS SYSOUT-REC.
013100 01  SYSOUT-REC  PIC X(130).
013200
013300 FD  RESVTRAN
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 130 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS RS-TRAN-REC-DATA.
013900 01  RS-TRAN-REC-DATA PIC X(130).
014000
014100 FD  RESVFILE-IN
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 131 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS RESV-IN-REC.
014700 01  RESV-IN-REC PIC X(131).
014800
014900 FD  RESVFILE-OUT
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 131 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS RESV-OUT-REC.
015500 01  RESV-OUT-REC PIC X(131).
015600
015700 FD  ROOMFILE-IN
015800     RECORDING MODE IS F
015900     LABEL RECORDS ARE STANDARD
016000     RECORD CONTAINS 51 CHARACTERS
016100     BLOCK CONTAINS 0 RECORDS
016200     DATA RECORD IS ROOM-IN-REC.
016300 01  ROOM-IN-REC PIC X(51).
016400
016500 FD  ROOMFILE-OUT
016600     RECORDING MODE IS F
016700     LABEL RECORDS ARE STANDARD
016800     RECORD CONTAINS 51 CHARACTERS
016900     BLOCK CONTAINS 0 RECORDS
017000     DATA RECORD IS ROOM-OUT-REC.
017100 01  ROOM-OUT-REC PIC X(51).
017200
017300 FD  RTYPFILE-IN
017400     RECORDING MODE IS F
017500     LABEL RECORDS ARE STANDARD
017600     RECORD CONTAINS 104 CHARACTERS
017700     BLOCK CONTAINS 0 RECORDS
017800     DATA RECORD IS RTYPE-IN-REC.
017900 01  RTYPE-IN-REC PIC X(104).
018000
018100** GUEST MASTER - READ-ONLY, LOADED WHOLE INTO WS-GUEST-TABLE AT
018200** HOUSEKEEPING SO RES-GUEST-ID CAN BE VALIDATED ON CREATE.
018300 FD  GUESTFILE-IN
018400     RECORDING MODE IS F
018500     LABEL RECORDS ARE STANDARD
018600     RECORD CONTAINS 206 CHARACTERS
018700     BLOCK CONTAINS 0 RECORDS
018800     DATA RECORD IS GUEST-IN-REC.
018900 01  GUEST-IN-REC PIC X(206).
019000
019100 FD  RESQURY
019200     RECORDING MODE IS F
019300     LABEL RECORDS ARE STANDARD
019400     RECORD CONTAINS 131 CHARACTERS
019500     BLOCK CONTAINS 0 RECORDS
019600     DATA RECORD IS RESQURY-REC.
019700 01  RESQURY-REC PIC X(131).
019800
019900 FD  RESVERR
020000     RECORDING MODE IS F
020100     LABEL RECORDS ARE STANDARD
020200     RECORD CONTAINS 170 CHARACTERS
020300     BLOCK CONTAINS 0 RECORDS
020400     DATA RECORD IS RS-TRAN-REC-ERR.
020500 01  RS-TRAN-REC-ERR.
020600     05  ERR-MSG-RS                  PIC X(40).
020700     05  REST-OF-RS-REC              PIC X(130).
020800
020900** QSAM FILE
021000 WORKING-STORAGE SECTION.
021100
021200 01  FILE-STATUS-CODES.
021300     05  IFCODE                      PIC X(2).
021400         88  CODE-READ-OK            VALUE SPACES.
021500     05  MFCODE                      PIC X(2).
021600         88  NO-MORE-RESV            VALUE "10".
021700     05  OFCODE                      PIC X(2).
021800     05  RFCODE                      PIC X(2).
021900         88  NO-MORE-ROOM            VALUE "10".
022000     05  RGCODE                      PIC X(2).
022100     05  TFCODE                      PIC X(2).
022200         88  NO-MORE-RTYPE           VALUE "10".
022300     05  GFCODE                      PIC X(2).
022400         88  NO-MORE-GUEST           VALUE "10".
022500     05  QFCODE                      PIC X(2).
022600     05  EFCODE                      PIC X(2).
022700
022800 01  RESV-TRAN-REC.
022900     05  RS-TRAN-CODE                PIC X(2).
023000         88  RS-TC-CREATE            VALUE "CR".
023100         88  RS-TC-MODIFY            VALUE "MD".
023200         88  RS-TC-CANCEL            VALUE "CX".
023300         88  RS-TC-CONFIRM           VALUE "CF".
023400         88  RS-TC-NO-SHOW           VALUE "NS".
023500         88  RS-TC-ASSIGN-ROOM       VALUE "AS".
023600         88  RS-TC-REASSIGN-ROOM     VALUE "RA".
023700         88  RS-TC-SEARCH-AVAIL      VALUE "SA".
023800         88  RS-TC-GUEST-HISTORY     VALUE "GH".
023900         88  RS-TC-RESID-QRY         VALUE "RQ".
024000         88  RS-TC-STATUS-LIST-QRY   VALUE "LS".
024100         88  RS-TC-LIST-ALL-QRY      VALUE "LA".
024200         88  RS-TC-STATUS-STRING-QRY VALUE "ST".
024300         88  RS-TC-TRAILER           VALUE "TR".
024400     05  RS-TRAN-RES-ID              PIC 9(9).
024500     05  RS-TRAN-GUEST-ID            PIC 9(9).
024600     05  RS-TRAN-RTYPE-ID            PIC 9(9).
024700     05  RS-TRAN-ROOM-ID             PIC 9(9).
024800     05  RS-TRAN-CHECKIN-DATE        PIC 9(8).
024900     05  RS-TRAN-CHECKOUT-DATE       PIC 9(8).
025000     05  RS-TRAN-NUM-GUESTS          PIC 9(2).
025100     05  RS-TRAN-MIN-OCCUPANCY       PIC 9(2).
025200     05  RS-TRAN-SPECIAL-REQ         PIC X(60).
025300     05  RS-TRAN-STATUS-FILTER       PIC X(12).
025400
025500 01  WS-TRAILER-REC.
025600     05  FILLER                      PIC X(1).
025700     05  IN-RECORD-COUNT             PIC 9(9).
025800
025900** RESERVATION MASTER TABLE
026000 01  WS-RESV-TABLE-CTL.
026100     05  WS-RESV-TABLE-MAX           PIC 9(4) COMP VALUE 4000.
026200     05  WS-RESV-TABLE-CNT           PIC 9(4) COMP VALUE ZERO.
026300     05  WS-RESV-TABLE OCCURS 1 TO 4000 TIMES
026400         DEPENDING ON WS-RESV-TABLE-CNT
026500         ASCENDING KEY IS TBL-RES-ID
026600         INDEXED BY RS-IDX.
026700         10  TBL-RES-ID              PIC 9(9).
026800         10  TBL-RES-GUEST-ID        PIC 9(9).
026900         10  TBL-RES-RTYPE-ID        PIC 9(9).
027000         10  TBL-RES-ROOM-ID         PIC 9(9).
027100         10  TBL-RES-CHECKIN-DATE    PIC 9(8).
027200         10  TBL-RES-CHECKOUT-DATE   PIC 9(8).
027300         10  TBL-RES-NUM-GUESTS      PIC 9(2).
027400         10  TBL-RES-STATUS          PIC X(12).
027500         10  TBL-RES-SPECIAL-REQ     PIC X(60).
027600
027700** ROOM MASTER TABLE - READ/WRITE, FLIPPED ON ASSIGN/REASSIGN
027800 01  WS-ROOM-TABLE-CTL.
027900     05  WS-ROOM-TABLE-MAX           PIC 9(4) COMP VALUE 4000.
028000     05  WS-ROOM-TABLE-CNT           PIC 9(4) COMP VALUE ZERO.
028100     05  WS-ROOM-TABLE OCCURS 1 TO 4000 TIMES
028200         DEPENDING ON WS-ROOM-TABLE-CNT
028300         ASCENDING KEY IS TBL-ROOM-ID
028400         INDEXED BY RM-IDX.
028500         10  TBL-ROOM-ID             PIC 9(9).
028600         10  TBL-ROOM-NUMBER         PIC X(10).
028700         10  TBL-ROOM-FLOOR          PIC 9(3).
028800         10  TBL-ROOM-RTYPE-ID       PIC 9(9).
028900         10  TBL-ROOM-STATUS         PIC X(15).
029000             88  TBL-ROOM-AVAILABLE  VALUE "Available      ".
029100
029200** ROOM-TYPE MASTER TABLE - READ-ONLY
029300 01  WS-RTYPE-TABLE-CTL.
029400     05  WS-RTYPE-TABLE-MAX          PIC 9(4) COMP VALUE 200.
029500     05  WS-RTYPE-TABLE-CNT          PIC 9(4) COMP VALUE ZERO.
029600     05  WS-RTYPE-TABLE OCCURS 1 TO 200 TIMES
029700         DEPENDING ON WS-RTYPE-TABLE-CNT
029800         ASCENDING KEY IS TBL-RTYPE-ID
029900         INDEXED BY RTY-IDX.
030000         10  TBL-RTYPE-ID            PIC 9(9).
030100         10  TBL-RTYPE-NAME          PIC X(20).
030200         10  TBL-RTYPE-DESC          PIC X(60).
030300         10  TBL-RTYPE-MAXOCC        PIC 9(2).
030400         10  TBL-RTYPE-PRICE         PIC S9(7)V99 COMP-3.
030500         10  TBL-RTYPE-TAXRATE       PIC S9(1)V9(4) COMP-3.
030600
030700** GUEST MASTER TABLE - READ-ONLY, VALIDATES RES-GUEST-ID ON
030800** CREATE.  A MISS IS NOT AN ERROR - THE RESERVATION IS SIMPLY
030900** CREATED WITH NO GUEST ATTACHED, SAME AS AN UNMATCHED ROOM-TYPE.
031000 01  WS-GUEST-TABLE-CTL.
031100     05  WS-GUEST-TABLE-MAX          PIC 9(4) COMP VALUE 2000.
031200     05  WS-GUEST-TABLE-CNT          PIC 9(4) COMP VALUE ZERO.
031300     05  WS-GUEST-TABLE OCCURS 1 TO 2000 TIMES
031400         DEPENDING ON WS-GUEST-TABLE-CNT
031500         ASCENDING KEY IS TBL-GUEST-ID
031600         INDEXED BY GST-IDX.
031700         10  TBL-GUEST-ID            PIC 9(9).
031800         10  TBL-GUEST-NAME          PIC X(40).
031900         10  TBL-GUEST-EMAIL         PIC X(40).
032000         10  TBL-GUEST-PHONE         PIC X(20).
032100         10  TBL-GUEST-ID-NUMBER     PIC X(20).
032200         10  TBL-GUEST-STATUS        PIC X(12).
032300         10  TBL-GUEST-STATUS-REASON PIC X(60).
032400
032500 01  MISC-WS-FLDS.
032600     05  WS-NEXT-RES-ID              PIC 9(9) VALUE ZERO.
032700     05  RETURN-CD                   PIC S9(04) VALUE ZERO.
032800     05  WS-FOUND-RES-IDX            PIC 9(4) COMP VALUE ZERO.
032900     05  WS-FOUND-ROOM-IDX           PIC 9(4) COMP VALUE ZERO.
033000     05  WS-FOUND-RTYPE-IDX          PIC 9(4) COMP VALUE ZERO.
033100     05  WS-FOUND-GUEST-IDX          PIC 9(4) COMP VALUE ZERO.
033200     05  WS-NEW-ROOM-ID-HOLD         PIC 9(9) COMP VALUE ZERO.
033300
033400 01  WS-TODAY                        PIC 9(8) VALUE ZERO.
033500 01  WS-TODAY-X REDEFINES WS-TODAY.
033600     05  WS-TODAY-CCYY                PIC 9(4).
033700     05  WS-TODAY-MM                  PIC 9(2).
033800     05  WS-TODAY-DD                  PIC 9(2).
033900
034000 01  WS-RES-ID-EDIT                   PIC 9(9) VALUE ZERO.
034100 01  WS-RES-ID-DISPLAY REDEFINES WS-RES-ID-EDIT
034200                                      PIC 9(9).
034300
034400 01  WS-NUM-GUESTS-EDIT                PIC 9(2) VALUE ZERO.
034500 01  WS-NUM-GUESTS-DISPLAY REDEFINES WS-NUM-GUESTS-EDIT
034600                                      PIC 9(2).
034700
034800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
034900     05  RECORDS-READ                 PIC 9(7) COMP.
035000     05  RESV-CREATED                 PIC 9(7) COMP.
035100     05  RESV-UPDATED                 PIC 9(7) COMP.
035200     05  RECORDS-IN-ERROR             PIC 9(7) COMP.
035300     05  TABLE-ROW-SUB                PIC 9(4) COMP.
035400     05  AVAIL-ROWS-WRITTEN           PIC 9(7) COMP.
035500     05  HISTORY-ROWS-WRITTEN         PIC 9(7) COMP.
035600     05  QUERY-ROWS-WRITTEN           PIC 9(7) COMP.
035700
035800 01  FLAGS-AND-SWITCHES.
035900     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
036000         88  NO-MORE-DATA            VALUE "N".
036100     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
036200         88  RECORD-ERROR-FOUND      VALUE "Y".
036300         88  VALID-RECORD            VALUE "N".
036400
036500 COPY ABENDREC.
036600
036700 PROCEDURE DIVISION.
036800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036900     PERFORM 100-MAINLINE THRU 100-EXIT
037000             UNTIL NO-MORE-DATA OR RS-TC-TRAILER.
037100     PERFORM 999-CLEANUP THRU 999-EXIT.
037200     MOVE +0 TO RETURN-CODE.
037300     GOBACK.
037400
037500 000-HOUSEKEEPING.
037600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037700     DISPLAY "******** BEGIN JOB RESUPDT ********".
037800     ACCEPT  WS-TODAY FROM DATE.
037900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
038000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
038100     PERFORM 030-LOAD-RTYPE-TABLE THRU 030-EXIT
038200             UNTIL NO-MORE-RTYPE.
038300     PERFORM 040-LOAD-ROOM-TABLE THRU 040-EXIT
038400             UNTIL NO-MORE-ROOM.
038500     PERFORM 045-LOAD-GUEST-TABLE THRU 045-EXIT
038600             UNTIL NO-MORE-GUEST.
038700     PERFORM 050-LOAD-RESV-TABLE THRU 050-EXIT
038800             UNTIL NO-MORE-RESV.
038900     PERFORM 900-READ-RESVTRAN THRU 900-EXIT.
039000     IF NO-MORE-DATA
039100         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
039200         GO TO 1000-ABEND-RTN.
039300 000-EXIT.
039400     EXIT.
039500
039600 030-LOAD-RTYPE-TABLE.
039700     MOVE "030-LOAD-RTYPE-TABLE" TO PARA-NAME.
039800     READ RTYPFILE-IN INTO
039900             WS-RTYPE-TABLE(WS-RTYPE-TABLE-CNT + 1)
040000         AT END
040100         MOVE "10" TO TFCODE
040200         GO TO 030-EXIT
040300     END-READ.
040400     ADD 1 TO WS-RTYPE-TABLE-CNT.
040500 030-EXIT.
040600     EXIT.
040700
040800 040-LOAD-ROOM-TABLE.
040900     MOVE "040-LOAD-ROOM-TABLE" TO PARA-NAME.
041000     READ ROOMFILE-IN INTO
041100             WS-ROOM-TABLE(WS-ROOM-TABLE-CNT + 1)
041200         AT END
041300         MOVE "10" TO RFCODE
041400         GO TO 040-EXIT
041500     END-READ.
041600     ADD 1 TO WS-ROOM-TABLE-CNT.
041700 040-EXIT.
041800     EXIT.
041900
042000* GUEST MASTER LOAD - READ-ONLY, NEVER REWRITTEN.  RESERVATIONS
042100* DO NOT OWN THE GUEST RECORD, THEY ONLY REFERENCE IT.
042200 045-LOAD-GUEST-TABLE.
042300     MOVE "045-LOAD-GUEST-TABLE" TO PARA-NAME.
042400     READ GUESTFILE-IN INTO
042500             WS-GUEST-TABLE(WS-GUEST-TABLE-CNT + 1)
042600         AT END
042700         MOVE "10" TO GFCODE
042800         GO TO 045-EXIT
042900     END-READ.
043000     ADD 1 TO WS-GUEST-TABLE-CNT.
043100 045-EXIT.
043200     EXIT.
043300
043400 050-LOAD-RESV-TABLE.
043500     MOVE "050-LOAD-RESV-TABLE" TO PARA-NAME.
043600     READ RESVFILE-IN INTO
043700             WS-RESV-TABLE(WS-RESV-TABLE-CNT + 1)
043800         AT END
043900         MOVE "10" TO MFCODE
044000         GO TO 050-EXIT
044100     END-READ.
044200     ADD 1 TO WS-RESV-TABLE-CNT.
044300     IF TBL-RES-ID(WS-RESV-TABLE-CNT) > WS-NEXT-RES-ID
044400         MOVE TBL-RES-ID(WS-RESV-TABLE-CNT) TO WS-NEXT-RES-ID.
044500 050-EXIT.
044600     EXIT.
044700
044800 100-MAINLINE.
044900     MOVE "100-MAINLINE" TO PARA-NAME.
045000     MOVE "N" TO ERROR-FOUND-SW.
045100     IF RS-TC-CREATE
045200         PERFORM 300-CREATE-RESV THRU 300-EXIT
045300     ELSE IF RS-TC-MODIFY
045400         PERFORM 320-MODIFY-RESV THRU 320-EXIT
045500     ELSE IF RS-TC-CANCEL
045600         PERFORM 330-CANCEL-RESV THRU 330-EXIT
045700     ELSE IF RS-TC-CONFIRM
045800         PERFORM 340-CONFIRM-RESV THRU 340-EXIT
045900     ELSE IF RS-TC-NO-SHOW
046000         PERFORM 350-NO-SHOW-RESV THRU 350-EXIT
046100     ELSE IF RS-TC-ASSIGN-ROOM
046200         PERFORM 400-ASSIGN-ROOM THRU 400-EXIT
046300     ELSE IF RS-TC-REASSIGN-ROOM
046400         PERFORM 410-REASSIGN-ROOM THRU 410-EXIT
046500     ELSE IF RS-TC-SEARCH-AVAIL
046600         PERFORM 500-SEARCH-AVAIL-ROOMS THRU 500-EXIT
046700     ELSE IF RS-TC-GUEST-HISTORY
046800         PERFORM 600-GUEST-HISTORY-QRY THRU 600-EXIT
046900     ELSE IF RS-TC-RESID-QRY
047000         PERFORM 615-RESID-LOOKUP-QRY THRU 615-EXIT
047100     ELSE IF RS-TC-STATUS-LIST-QRY
047200         PERFORM 620-LIST-BY-STATUS-QRY THRU 620-EXIT
047300     ELSE IF RS-TC-LIST-ALL-QRY
047400         PERFORM 630-LIST-ALL-QRY THRU 630-EXIT
047500     ELSE IF RS-TC-STATUS-STRING-QRY
047600         PERFORM 640-STATUS-STRING-QRY THRU 640-EXIT
047700     ELSE
047800         MOVE "*** UNKNOWN RESERVATION TRANSACTION CODE" TO
047900             ERR-MSG-RS
048000         MOVE "Y" TO ERROR-FOUND-SW.
048100
048200     IF RECORD-ERROR-FOUND
048300         PERFORM 750-WRITE-RESVERR THRU 750-EXIT.
048400
048500     PERFORM 900-READ-RESVTRAN THRU 900-EXIT.
048600 100-EXIT.
048700     EXIT.
048800
048900 200-FIND-RESV.
049000     MOVE "200-FIND-RESV" TO PARA-NAME.
049100     MOVE ZERO TO WS-FOUND-RES-IDX.
049200     SEARCH ALL WS-RESV-TABLE
049300         AT END
049400             MOVE ZERO TO WS-FOUND-RES-IDX
049500         WHEN TBL-RES-ID(RS-IDX) = RS-TRAN-RES-ID
049600             SET WS-FOUND-RES-IDX TO RS-IDX
049700     END-SEARCH.
049800 200-EXIT.
049900     EXIT.
050000
050100* LOCATE A GUEST ROW BY RES-GUEST-ID.  SETS WS-FOUND-GUEST-IDX TO
050200* THE MATCHING SUBSCRIPT, OR ZERO IF NOT ON FILE - A MISS HERE
050300* IS NOT AN ERROR, SEE 300-CREATE-RESV.
050400 210-FIND-GUEST.
050500     MOVE "210-FIND-GUEST" TO PARA-NAME.
050600     MOVE ZERO TO WS-FOUND-GUEST-IDX.
050700     SEARCH ALL WS-GUEST-TABLE
050800         AT END
050900             MOVE ZERO TO WS-FOUND-GUEST-IDX
051000         WHEN TBL-GUEST-ID(GST-IDX) = RS-TRAN-GUEST-ID
051100             SET WS-FOUND-GUEST-IDX TO GST-IDX
051200     END-SEARCH.
051300 210-EXIT.
051400     EXIT.
051500
051600 220-FIND-ROOM.
051700     MOVE "220-FIND-ROOM" TO PARA-NAME.
051800     MOVE ZERO TO WS-FOUND-ROOM-IDX.
051900     SEARCH ALL WS-ROOM-TABLE
052000         AT END
052100             MOVE ZERO TO WS-FOUND-ROOM-IDX
052200         WHEN TBL-ROOM-ID(RM-IDX) = RS-TRAN-ROOM-ID
052300             SET WS-FOUND-ROOM-IDX TO RM-IDX
052400     END-SEARCH.
052500 220-EXIT.
052600     EXIT.
052700
052800* GUEST AND ROOM-TYPE ARE ATTACHED ONLY WHEN FOUND ON THEIR
052900* RESPECTIVE MASTERS - A LOOKUP MISS ON EITHER ONE IS NOT AN
053000* ERROR HERE, THE RESERVATION IS STILL CREATED WITH THAT
053100* REFERENCE LEFT ZERO (SAME PATTERN AS STYUPDT'S WALK-IN
053200* CHECK-IN WHEN THE ROOM-ID DOESN'T HIT).           TKT DDS-3416
053300 300-CREATE-RESV.
053400     MOVE "300-CREATE-RESV" TO PARA-NAME.
053500     ADD 1 TO WS-NEXT-RES-ID.
053600     ADD 1 TO WS-RESV-TABLE-CNT.
053700     MOVE WS-NEXT-RES-ID          TO
053800                              TBL-RES-ID(WS-RESV-TABLE-CNT).
053900
054000     PERFORM 210-FIND-GUEST THRU 210-EXIT.
054100     IF WS-FOUND-GUEST-IDX NOT = ZERO
054200         MOVE RS-TRAN-GUEST-ID    TO
054300                            TBL-RES-GUEST-ID(WS-RESV-TABLE-CNT)
054400     ELSE
054500         MOVE ZERO                TO
054600                            TBL-RES-GUEST-ID(WS-RESV-TABLE-CNT)
054700     END-IF.
054800
054900     PERFORM 200-FIND-RTYPE-FOR-SEARCH THRU 200-FIND-RTYPE-EXIT.
055000     IF WS-FOUND-RTYPE-IDX NOT = ZERO
055100         MOVE RS-TRAN-RTYPE-ID    TO
055200                            TBL-RES-RTYPE-ID(WS-RESV-TABLE-CNT)
055300     ELSE
055400         MOVE ZERO                TO
055500                            TBL-RES-RTYPE-ID(WS-RESV-TABLE-CNT)
055600     END-IF.
055700
055800     MOVE ZERO                    TO
055900                             TBL-RES-ROOM-ID(WS-RESV-TABLE-CNT).
056000     MOVE RS-TRAN-CHECKIN-DATE    TO
056100                        TBL-RES-CHECKIN-DATE(WS-RESV-TABLE-CNT).
056200     MOVE RS-TRAN-CHECKOUT-DATE   TO
056300                       TBL-RES-CHECKOUT-DATE(WS-RESV-TABLE-CNT).
056400     MOVE RS-TRAN-NUM-GUESTS      TO
056500                          TBL-RES-NUM-GUESTS(WS-RESV-TABLE-CNT).
056600     MOVE "Reserved    "          TO
056700                             TBL-RES-STATUS(WS-RESV-TABLE-CNT).
056800     MOVE RS-TRAN-SPECIAL-REQ     TO
056900                       TBL-RES-SPECIAL-REQ(WS-RESV-TABLE-CNT).
057000     ADD 1 TO RESV-CREATED.
057100 300-EXIT.
057200     EXIT.
057300
057400 320-MODIFY-RESV.
057500     MOVE "320-MODIFY-RESV" TO PARA-NAME.
057600     PERFORM 200-FIND-RESV THRU 200-EXIT.
057700     IF WS-FOUND-RES-IDX = ZERO
057800         MOVE "*** RES-ID NOT FOUND FOR MODIFY" TO ERR-MSG-RS
057900         MOVE "Y" TO ERROR-FOUND-SW
058000         GO TO 320-EXIT.
058100
058200     MOVE RS-TRAN-CHECKIN-DATE  TO
058300                        TBL-RES-CHECKIN-DATE(WS-FOUND-RES-IDX).
058400     MOVE RS-TRAN-CHECKOUT-DATE TO
058500                       TBL-RES-CHECKOUT-DATE(WS-FOUND-RES-IDX).
058600     MOVE RS-TRAN-NUM-GUESTS    TO
058700                          TBL-RES-NUM-GUESTS(WS-FOUND-RES-IDX).
058800     MOVE RS-TRAN-SPECIAL-REQ   TO
058900                       TBL-RES-SPECIAL-REQ(WS-FOUND-RES-IDX).
059000     ADD 1 TO RESV-UPDATED.
059100 320-EXIT.
059200     EXIT.
059300
059400 330-CANCEL-RESV.
059500     MOVE "330-CANCEL-RESV" TO PARA-NAME.
059600     PERFORM 200-FIND-RESV THRU 200-EXIT.
059700     IF WS-FOUND-RES-IDX = ZERO
059800         MOVE "*** RES-ID NOT FOUND FOR CANCEL" TO ERR-MSG-RS
059900         MOVE "Y" TO ERROR-FOUND-SW
060000         GO TO 330-EXIT.
060100
060200     MOVE "Cancelled   " TO TBL-RES-STATUS(WS-FOUND-RES-IDX).
060300     ADD 1 TO RESV-UPDATED.
060400 330-EXIT.
060500     EXIT.
060600
060700 340-CONFIRM-RESV.
060800     MOVE "340-CONFIRM-RESV" TO PARA-NAME.
060900     PERFORM 200-FIND-RESV THRU 200-EXIT.
061000     IF WS-FOUND-RES-IDX = ZERO
061100         MOVE "*** RES-ID NOT FOUND FOR CONFIRM" TO ERR-MSG-RS
061200         MOVE "Y" TO ERROR-FOUND-SW
061300         GO TO 340-EXIT.
061400
061500     MOVE "Confirmed   " TO TBL-RES-STATUS(WS-FOUND-RES-IDX).
061600     ADD 1 TO RESV-UPDATED.
061700 340-EXIT.
061800     EXIT.
061900
062000 350-NO-SHOW-RESV.
062100     MOVE "350-NO-SHOW-RESV" TO PARA-NAME.
062200     PERFORM 200-FIND-RESV THRU 200-EXIT.
062300     IF WS-FOUND-RES-IDX = ZERO
062400         MOVE "*** RES-ID NOT FOUND FOR NO-SHOW" TO ERR-MSG-RS
062500         MOVE "Y" TO ERROR-FOUND-SW
062600         GO TO 350-EXIT.
062700
062800     MOVE "No-Show     " TO TBL-RES-STATUS(WS-FOUND-RES-IDX).
062900     ADD 1 TO RESV-UPDATED.
063000 350-EXIT.
063100     EXIT.
063200
063300* ASSIGN ROOM - ATTACH THE ROOM TO THE RESERVATION, FLIP THE
063400* ROOM TO OCCUPIED.  DOES NOT CROSS-CHECK OTHER RESERVATIONS -
063500* IT TRUSTS THE CALLER SUPPLIED AN AVAILABLE ROOM.
063600 400-ASSIGN-ROOM.
063700     MOVE "400-ASSIGN-ROOM" TO PARA-NAME.
063800     PERFORM 200-FIND-RESV THRU 200-EXIT.
063900     IF WS-FOUND-RES-IDX = ZERO
064000         MOVE "*** RES-ID NOT FOUND FOR ASSIGN-ROOM" TO
064100             ERR-MSG-RS
064200         MOVE "Y" TO ERROR-FOUND-SW
064300         GO TO 400-EXIT.
064400
064500     PERFORM 220-FIND-ROOM THRU 220-EXIT.
064600     IF WS-FOUND-ROOM-IDX = ZERO
064700         MOVE "*** ROOM-ID NOT FOUND FOR ASSIGN-ROOM" TO
064800             ERR-MSG-RS
064900         MOVE "Y" TO ERROR-FOUND-SW
065000         GO TO 400-EXIT.
065100
065200     MOVE RS-TRAN-ROOM-ID TO TBL-RES-ROOM-ID(WS-FOUND-RES-IDX).
065300     MOVE "Occupied       " TO
065400                            TBL-ROOM-STATUS(WS-FOUND-ROOM-IDX).
065500     ADD 1 TO RESV-UPDATED.
065600 400-EXIT.
065700     EXIT.
065800
065900* REASSIGN ROOM - RELEASE THE OLD ROOM FIRST, THEN PERFORM
066000* ASSIGN WITH THE NEW ONE.
066100 410-REASSIGN-ROOM.
066200     MOVE "410-REASSIGN-ROOM" TO PARA-NAME.
066300     PERFORM 200-FIND-RESV THRU 200-EXIT.
066400     IF WS-FOUND-RES-IDX = ZERO
066500         MOVE "*** RES-ID NOT FOUND FOR REASSIGN-ROOM" TO
066600             ERR-MSG-RS
066700         MOVE "Y" TO ERROR-FOUND-SW
066800         GO TO 410-EXIT.
066900
067000     MOVE RS-TRAN-ROOM-ID TO WS-NEW-ROOM-ID-HOLD.
067100
067200     IF TBL-RES-ROOM-ID(WS-FOUND-RES-IDX) NOT = ZERO
067300         MOVE TBL-RES-ROOM-ID(WS-FOUND-RES-IDX) TO
067400                                            RS-TRAN-ROOM-ID
067500         PERFORM 220-FIND-ROOM THRU 220-EXIT
067600         IF WS-FOUND-ROOM-IDX NOT = ZERO
067700             MOVE "Available      " TO
067800                            TBL-ROOM-STATUS(WS-FOUND-ROOM-IDX)
067900         END-IF
068000     END-IF.
068100
068200     MOVE WS-NEW-ROOM-ID-HOLD TO RS-TRAN-ROOM-ID.
068300     PERFORM 400-ASSIGN-ROOM THRU 400-EXIT.
068400 410-EXIT.
068500     EXIT.
068600
068700* SEARCH AVAILABLE ROOMS BY ROOM TYPE + MIN-OCCUPANCY.
068800 500-SEARCH-AVAIL-ROOMS.
068900     MOVE "500-SEARCH-AVAIL-ROOMS" TO PARA-NAME.
069000     PERFORM 200-FIND-RTYPE-FOR-SEARCH THRU 200-FIND-RTYPE-EXIT.
069100     IF WS-FOUND-RTYPE-IDX = ZERO
069200         GO TO 500-EXIT.
069300     MOVE 1 TO TABLE-ROW-SUB.
069400     PERFORM 510-SEARCH-ONE-ROOM THRU 510-EXIT
069500         VARYING TABLE-ROW-SUB FROM 1 BY 1
069600         UNTIL TABLE-ROW-SUB > WS-ROOM-TABLE-CNT.
069700 500-EXIT.
069800     EXIT.
069900
070000 200-FIND-RTYPE-FOR-SEARCH.
070100     MOVE ZERO TO WS-FOUND-RTYPE-IDX.
070200     SEARCH ALL WS-RTYPE-TABLE
070300         AT END
070400             MOVE ZERO TO WS-FOUND-RTYPE-IDX
070500         WHEN TBL-RTYPE-ID(RTY-IDX) = RS-TRAN-RTYPE-ID
070600             SET WS-FOUND-RTYPE-IDX TO RTY-IDX
070700     END-SEARCH.
070800 200-FIND-RTYPE-EXIT.
070900     EXIT.
071000
071100 510-SEARCH-ONE-ROOM.
071200     IF TBL-ROOM-AVAILABLE(TABLE-ROW-SUB)
071300       AND TBL-ROOM-RTYPE-ID(TABLE-ROW-SUB) = RS-TRAN-RTYPE-ID
071400       AND TBL-RTYPE-MAXOCC(RTY-IDX) >= RS-TRAN-MIN-OCCUPANCY
071500         WRITE RESQURY-REC FROM WS-ROOM-TABLE(TABLE-ROW-SUB)
071600         ADD 1 TO AVAIL-ROWS-WRITTEN.
071700 510-EXIT.
071800     EXIT.
071900
072000* GUEST RESERVATION HISTORY QUERY.
072100 600-GUEST-HISTORY-QRY.
072200     MOVE "600-GUEST-HISTORY-QRY" TO PARA-NAME.
072300     MOVE 1 TO TABLE-ROW-SUB.
072400     PERFORM 610-HISTORY-ONE-RESV THRU 610-EXIT
072500         VARYING TABLE-ROW-SUB FROM 1 BY 1
072600         UNTIL TABLE-ROW-SUB > WS-RESV-TABLE-CNT.
072700 600-EXIT.
072800     EXIT.
072900
073000 610-HISTORY-ONE-RESV.
073100     IF TBL-RES-GUEST-ID(TABLE-ROW-SUB) = RS-TRAN-GUEST-ID
073200         WRITE RESQURY-REC FROM WS-RESV-TABLE(TABLE-ROW-SUB)
073300         ADD 1 TO HISTORY-ROWS-WRITTEN.
073400 610-EXIT.
073500     EXIT.
073600
073700* PLAIN LOOKUP BY RES-ID - NO FILTER, JUST THE ONE ROW.
073800 615-RESID-LOOKUP-QRY.
073900     MOVE "615-RESID-LOOKUP-QRY" TO PARA-NAME.
074000     PERFORM 200-FIND-RESV THRU 200-EXIT.
074100     IF WS-FOUND-RES-IDX = ZERO
074200         MOVE "*** RES-ID NOT FOUND FOR RESID LOOKUP" TO
074300             ERR-MSG-RS
074400         MOVE "Y" TO ERROR-FOUND-SW
074500         GO TO 615-EXIT.
074600     WRITE RESQURY-REC FROM WS-RESV-TABLE(WS-FOUND-RES-IDX).
074700     ADD 1 TO QUERY-ROWS-WRITTEN.
074800 615-EXIT.
074900     EXIT.
075000
075100* LIST RESERVATIONS BY STATUS - FILTER IS THE STATUS TEXT CARRIED
075200* IN RS-TRAN-STATUS-FILTER (E.G. "Confirmed   ", "Cancelled   ").
075300 620-LIST-BY-STATUS-QRY.
075400     MOVE "620-LIST-BY-STATUS-QRY" TO PARA-NAME.
075500     MOVE 1 TO TABLE-ROW-SUB.
075600     PERFORM 625-CHECK-ONE-STATUS THRU 625-EXIT
075700         VARYING TABLE-ROW-SUB FROM 1 BY 1
075800         UNTIL TABLE-ROW-SUB > WS-RESV-TABLE-CNT.
075900 620-EXIT.
076000     EXIT.
076100
076200 625-CHECK-ONE-STATUS.
076300     IF TBL-RES-STATUS(TABLE-ROW-SUB) = RS-TRAN-STATUS-FILTER
076400         WRITE RESQURY-REC FROM WS-RESV-TABLE(TABLE-ROW-SUB)
076500         ADD 1 TO QUERY-ROWS-WRITTEN.
076600 625-EXIT.
076700     EXIT.
076800
076900* LIST ALL RESERVATIONS ON THE MASTER, NO FILTER.
077000 630-LIST-ALL-QRY.
077100     MOVE "630-LIST-ALL-QRY" TO PARA-NAME.
077200     MOVE 1 TO TABLE-ROW-SUB.
077300     PERFORM 635-WRITE-ONE-RESV THRU 635-EXIT
077400         VARYING TABLE-ROW-SUB FROM 1 BY 1
077500         UNTIL TABLE-ROW-SUB > WS-RESV-TABLE-CNT.
077600 630-EXIT.
077700     EXIT.
077800
077900 635-WRITE-ONE-RESV.
078000     WRITE RESQURY-REC FROM WS-RESV-TABLE(TABLE-ROW-SUB).
078100     ADD 1 TO QUERY-ROWS-WRITTEN.
078200 635-EXIT.
078300     EXIT.
078400
078500* CURRENT STATUS STRING FOR A RES-ID - DISPLAYED, NOT WRITTEN TO
078600* RESQURY, THE SAME WAY STYUPDT'S OUTSTANDING-BALANCE QUERY GOES
078700* STRAIGHT TO SYSOUT/CONSOLE RATHER THAN THE QUERY-RESULTS FILE.
078800 640-STATUS-STRING-QRY.
078900     MOVE "640-STATUS-STRING-QRY" TO PARA-NAME.
079000     PERFORM 200-FIND-RESV THRU 200-EXIT.
079100     IF WS-FOUND-RES-IDX = ZERO
079200         MOVE "*** RES-ID NOT FOUND FOR STATUS STRING" TO
079300             ERR-MSG-RS
079400         MOVE "Y" TO ERROR-FOUND-SW
079500         GO TO 640-EXIT.
079600     DISPLAY "** RES-ID / CURRENT STATUS **".
079700     DISPLAY RS-TRAN-RES-ID.
079800     DISPLAY TBL-RES-STATUS(WS-FOUND-RES-IDX).
079900     ADD 1 TO QUERY-ROWS-WRITTEN.
080000 640-EXIT.
080100     EXIT.
080200
080300 750-WRITE-RESVERR.
080400     MOVE RESV-TRAN-REC TO REST-OF-RS-REC.
080500     WRITE RS-TRAN-REC-ERR.
080600     ADD 1 TO RECORDS-IN-ERROR.
080700 750-EXIT.
080800     EXIT.
080900
081000 800-OPEN-FILES.
081100     MOVE "800-OPEN-FILES" TO PARA-NAME.
081200     OPEN INPUT  RESVTRAN, RESVFILE-IN, ROOMFILE-IN, RTYPFILE-IN,
081300                 GUESTFILE-IN.
081400     OPEN OUTPUT RESVFILE-OUT, ROOMFILE-OUT, RESQURY, RESVERR,
081500                 SYSOUT.
081600 800-EXIT.
081700     EXIT.
081800
081900 850-CLOSE-FILES.
082000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
082100     CLOSE RESVTRAN, RESVFILE-IN, ROOMFILE-IN, RTYPFILE-IN,
082200           GUESTFILE-IN,
082300           RESVFILE-OUT, ROOMFILE-OUT, RESQURY, RESVERR, SYSOUT.
082400 850-EXIT.
082500     EXIT.
082600
082700 900-READ-RESVTRAN.
082800     READ RESVTRAN INTO RESV-TRAN-REC
082900         AT END MOVE "N" TO MORE-DATA-SW
083000         GO TO 900-EXIT
083100     END-READ.
083200     ADD 1 TO RECORDS-READ.
083300 900-EXIT.
083400     EXIT.
083500
083600 999-CLEANUP.
083700     MOVE "999-CLEANUP" TO PARA-NAME.
083800     IF NOT RS-TC-TRAILER
083900         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
084000         GO TO 1000-ABEND-RTN.
084100
084200     MOVE RS-TRAN-REC-DATA TO WS-TRAILER-REC.
084300     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
084400         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE" TO
084500             ABEND-REASON
084600         MOVE RECORDS-READ    TO ACTUAL-VAL
084700         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
084800         WRITE SYSOUT-REC FROM ABEND-REC
084900         GO TO 1000-ABEND-RTN.
085000
085100     MOVE 1 TO TABLE-ROW-SUB.
085200     PERFORM 960-REWRITE-RESV-MASTER THRU 960-EXIT
085300         VARYING TABLE-ROW-SUB FROM 1 BY 1
085400         UNTIL TABLE-ROW-SUB > WS-RESV-TABLE-CNT.
085500
085600     MOVE 1 TO TABLE-ROW-SUB.
085700     PERFORM 970-REWRITE-ROOM-MASTER THRU 970-EXIT
085800         VARYING TABLE-ROW-SUB FROM 1 BY 1
085900         UNTIL TABLE-ROW-SUB > WS-ROOM-TABLE-CNT.
086000
086100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
086200
086300     DISPLAY "** TRANSACTIONS READ **".
086400     DISPLAY RECORDS-READ.
086500     DISPLAY "** RESERVATIONS CREATED/UPDATED **".
086600     DISPLAY RESV-CREATED.
086700     DISPLAY RESV-UPDATED.
086800     DISPLAY "** QUERY ROWS WRITTEN **".
086900     DISPLAY AVAIL-ROWS-WRITTEN.
087000     DISPLAY HISTORY-ROWS-WRITTEN.
087100     DISPLAY QUERY-ROWS-WRITTEN.
087200     DISPLAY "** ERROR TRANSACTIONS **".
087300     DISPLAY RECORDS-IN-ERROR.
087400
087500     DISPLAY "******** NORMAL END OF JOB RESUPDT ********".
087600 999-EXIT.
087700     EXIT.
087800
087900 960-REWRITE-RESV-MASTER.
088000     WRITE RESV-OUT-REC FROM WS-RESV-TABLE(TABLE-ROW-SUB).
088100 960-EXIT.
088200     EXIT.
088300
088400 970-REWRITE-ROOM-MASTER.
088500     WRITE ROOM-OUT-REC FROM WS-ROOM-TABLE(TABLE-ROW-SUB).
088600 970-EXIT.
088700     EXIT.
088800
088900 1000-ABEND-RTN.
089000     WRITE SYSOUT-REC FROM ABEND-REC.
089100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
089200     DISPLAY "*** ABNORMAL END OF JOB - RESUPDT ***" UPON CONSOLE.
089300     DIVIDE ZERO-VAL INTO ONE-VAL.
