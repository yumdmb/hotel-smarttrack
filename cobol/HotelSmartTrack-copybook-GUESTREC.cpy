000100******************************************************************
000200* GUESTREC    -  GUEST MASTER RECORD                             *
000300*                                                                 *
000400*   ONE ENTRY PER REGISTERED GUEST.  MAINTAINED BY GSTUPDT AND    *
000500*   REFERENCED READ-ONLY BY RESUPDT, STYUPDT AND BILLUPDT.        *
000600******************************************************************
000700 01  GUEST-RECORD.
000800     05  GUEST-ID                    PIC 9(9).
000900     05  GUEST-NAME                  PIC X(40).
001000     05  GUEST-EMAIL                 PIC X(40).
001100     05  GUEST-PHONE                 PIC X(20).
001200     05  GUEST-ID-NUMBER             PIC X(20).
001300     05  GUEST-STATUS                PIC X(12).
001400         88  GUEST-ACTIVE            VALUE "Active      ".
001500         88  GUEST-INACTIVE          VALUE "Inactive    ".
001600         88  GUEST-BLACKLISTED       VALUE "Blacklisted ".
001700     05  GUEST-STATUS-REASON         PIC X(60).
001800*--- RESERVED FOR FUTURE GUEST-PROFILE EXPANSION
001900     05  FILLER                      PIC X(05).
