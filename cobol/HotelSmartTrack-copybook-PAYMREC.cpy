000100******************************************************************
000200* PAYMREC     -  PAYMENT TRANSACTION RECORD                       *
000300*                                                                 *
000400*   ONE ENTRY PER PAYMENT POSTED AGAINST AN INVOICE.  THIS IS A   *
000500*   TRANSACTION FILE - RECORDS ARE APPENDED, NEVER REWRITTEN.     *
000600******************************************************************
000700 01  PAYMENT-RECORD.
000800     05  PMT-ID                      PIC 9(9).
000900     05  PMT-INV-ID                  PIC 9(9).
001000     05  PMT-AMOUNT                  PIC S9(7)V99 COMP-3.
001100     05  PMT-METHOD                  PIC X(15).
001200         88  PMT-CASH                VALUE "Cash           ".
001300         88  PMT-CREDIT-CARD         VALUE "Credit Card    ".
001400         88  PMT-DEBIT-CARD          VALUE "Debit Card     ".
001500         88  PMT-DIGITAL-WALLET      VALUE "Digital Wallet ".
001600     05  PMT-STATUS                  PIC X(12).
001700         88  PMT-PENDING             VALUE "Pending     ".
001800         88  PMT-COMPLETED           VALUE "Completed   ".
001900         88  PMT-FAILED              VALUE "Failed      ".
002000         88  PMT-REFUNDED            VALUE "Refunded    ".
002100     05  PMT-TXN-REF                 PIC X(08).
002200     05  PMT-TIME                    PIC 9(14).
002300*--- RESERVED FOR FUTURE GATEWAY-INTERFACE EXPANSION
002400     05  FILLER                      PIC X(05).
